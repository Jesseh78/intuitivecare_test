000100*================================================================*
000200* DESCRICAO..: BOOK DE INTERFACE - LAYOUT CADASTRO DE OPERADORA
000300* PROGRAMADOR: M.SANTANA - COBOL DICAS
000400* DATA.......: 14/03/1987
000500* TAMANHO....: 00115
000600*----------------------------------------------------------------*
000700* ANS002A-CNPJ           = CNPJ DA OPERADORA (14 POSICOES)
000800* ANS002A-REGISTRO-ANS   = NUMERO DE REGISTRO NA ANS
000900* ANS002A-MODALIDADE     = MODALIDADE DA OPERADORA
001000* ANS002A-UF             = UNIDADE DA FEDERACAO DA OPERADORA
001100* ANS002A-RAZAO-SOCIAL   = RAZAO SOCIAL OFICIAL DO CADASTRO ANS
001200*----------------------------------------------------------------*
001300* 14/03/1987 MS  CHAMADO 00048 - LAYOUT INICIAL (CADASTRO OPER.)
001400* 23/11/1998 JBC CHAMADO 00139 - CAMPOS NUMERICOS SEM VIRAGEM DE
001500*            SECULO (REVISAO Y2K)
001600* 12/03/2001 MS  CHAMADO 00114 - REUSO COMO CADASTRO ATIVO ANS
001700* 30/11/2008 JBC CHAMADO 00355 - INCLUSAO DO CAMPO UF
001800*================================================================*
001900 01  ANS002A-HEADER.
002000     05  ANS002A-COD-BOOK        PIC X(08) VALUE 'ANS002A '.
002100     05  ANS002A-TAM-BOOK        PIC 9(05) VALUE 00115.
002200 01  ANS002A-REGISTRO.
002300     05  ANS002A-CNPJ            PIC X(14).
002400     05  ANS002A-REGISTRO-ANS    PIC X(06).
002500     05  ANS002A-MODALIDADE      PIC X(30).
002600     05  ANS002A-UF              PIC X(02).
002700     05  ANS002A-RAZAO-SOCIAL    PIC X(60).
002800     05  FILLER                  PIC X(03).
