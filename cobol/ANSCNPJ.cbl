000100******************************************************************
000200* PROGRAMADOR: MARCOS SANTANA - COBOLDICAS
000300* AUTHOR.      MARCOS SANTANA
000400* INSTALLATION. COBOLDICAS - NUCLEO DE LOTE
000500* DATE-WRITTEN. 02/05/1987
000600* DATE-COMPILED.
000700* SECURITY.     USO INTERNO - APENAS MANUTENCAO AUTORIZADA.
000800*----------------------------------------------------------------*
000900* DESCRICAO..: VALIDACAO DE CNPJ POR MODULO 11 (SUB-ROTINA)
001000* NOME.......: ANSCNPJ
001100*----------------------------------------------------------------*
001200* HISTORICO DE ALTERACOES
001300*----------------------------------------------------------------*
001400* 02/05/1987 MS  CHAMADO 00052 - ROTINA ORIGINAL DE VALIDACAO DE
001500*            INSCRICAO FEDERAL (CGC), MODULO 11, USO INTERATIVO.
001600* 19/07/1991 JR  CHAMADO 00068 - CORRIGIDO CALCULO DO DV2 QUANDO
001700*            O RESTO DA DIVISAO E EXATAMENTE 10.
001800* 03/12/1998 JBC CHAMADO 00139 - REVISAO Y2K - ROTINA NAO TINHA
001900*            CAMPO DE DATA, SEM IMPACTO. REVISADA E LIBERADA.
002000* 14/02/2001 MS  CHAMADO 00118 - RENOMEADO CGC PARA CNPJ CONFORME
002100*            NOVA NOMENCLATURA DA RECEITA FEDERAL.
002200* 28/06/2001 MS  CHAMADO 00125 - TRANSFORMADO EM SUB-ROTINA
002300*            CHAMAVEL (CALL), REMOVIDO LACO INTERATIVO, PARA USO
002400*            PELO LOTE DE VALIDACAO DE DESPESAS DA ANS.
002500* 09/09/2013 RSF CHAMADO 00403 - REJEITA SEQUENCIAS COM OS 14
002600*            DIGITOS IGUAIS, CONFORME NOVA REGRA DA RECEITA.
002700* 02/09/2020 JBC CHAMADO 00541 - ADOTADO NOME DE CONDICAO (88) PARA
002800*            O INDICADOR DE SEQUENCIA DE DIGITOS IGUAIS.
002900******************************************************************
003000 IDENTIFICATION DIVISION.
003100 PROGRAM-ID. ANSCNPJ.
003200 AUTHOR. MARCOS SANTANA.
003300 INSTALLATION. COBOLDICAS - NUCLEO DE LOTE.
003400 DATE-WRITTEN. 02/05/1987.
003500 DATE-COMPILED.
003600 SECURITY. USO INTERNO - APENAS MANUTENCAO AUTORIZADA.
003700*================================================================*
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SPECIAL-NAMES.
004100     C01 IS TOP-OF-FORM.
004200*================================================================*
004300 DATA DIVISION.
004400 WORKING-STORAGE SECTION.
004500*----------------------------------------------------------------*
004600*    AREAS DE TRABALHO DA VALIDACAO
004700*----------------------------------------------------------------*
004800 01  WRK-DIGITOS.
004900     05  WRK-DIG              PIC 9 OCCURS 14 TIMES.
005000 01  WRK-DIGITOS-X REDEFINES WRK-DIGITOS.
005100     05  WRK-DIG-X            PIC X OCCURS 14 TIMES.
005200 77  WRK-LEN                  PIC 9(02) COMP.
005300 77  WRK-I                    PIC 9(02) COMP.
005400 77  WRK-SOMA                 PIC 9(06) COMP.
005500 77  WRK-QUOCIENTE            PIC 9(06) COMP.
005600 77  WRK-RESTO                PIC 9(02) COMP.
005700 01  WRK-DIGITO-VERIFICADOR.
005800     05  WRK-DV1              PIC 9(01) COMP.
005900     05  WRK-DV2              PIC 9(01) COMP.
006000 01  WRK-DIGITO-VERIFICADOR-X REDEFINES
006100         WRK-DIGITO-VERIFICADOR   PIC X(02).
006200 77  WRK-IGUAIS                PIC X(01) VALUE 'N'.
006300     88  IGUAIS                     VALUE 'S'.
006400
006500 01  WRK-PESO1                 PIC 9 OCCURS 12 TIMES COMP.
006600 01  WRK-PESO2                 PIC 9 OCCURS 13 TIMES COMP.
006700*================================================================*
006800 LINKAGE SECTION.
006900*----------------------------------------------------------------*
007000*    LK-CNPJ-RAW  = ENTRADA, CNPJ SO COM DIGITOS (14 POSICOES)
007100*    LK-CNPJ-OK   = SAIDA, 'S' QUANDO O CNPJ PASSA NO MODULO 11
007200*----------------------------------------------------------------*
007300 01  LK-CNPJ-RAW               PIC X(14).
007400 01  LK-CNPJ-RAW-X REDEFINES LK-CNPJ-RAW.
007500     05  LK-CNPJ-RAW-POS       PIC X OCCURS 14 TIMES.
007600 01  LK-CNPJ-OK                PIC X(01).
007700*================================================================*
007800 PROCEDURE DIVISION USING LK-CNPJ-RAW LK-CNPJ-OK.
007900*================================================================*
008000
008100*----------------------------------------------------------------*
008200*    PROCESSAMENTO PRINCIPAL
008300*----------------------------------------------------------------*
008400*> cobol-lint CL002 0000-processar
008500 0000-PROCESSAR                  SECTION.
008600*----------------------------------------------------------------*
008700
008800     MOVE 'N'                TO LK-CNPJ-OK
008900     MOVE LK-CNPJ-RAW        TO WRK-DIG-X
009000     MOVE 14                 TO WRK-LEN
009100     MOVE 'N'                TO WRK-IGUAIS
009200
009300     PERFORM 0001-VERIFICAR-NUMERICO
009400     IF LK-CNPJ-OK NOT EQUAL 'N'
009500        PERFORM 0002-VERIFICAR-REPETIDO
009600     END-IF
009700     IF NOT IGUAIS AND LK-CNPJ-OK NOT EQUAL 'N'
009800        PERFORM 0003-CARREGAR-PESOS
009900        PERFORM 0004-CALCULAR-DV1
010000        PERFORM 0005-CALCULAR-DV2
010100        PERFORM 0006-COMPARAR-DV
010200     END-IF
010300     PERFORM 9999-FINALIZAR
010400     .
010500*----------------------------------------------------------------*
010600*> cobol-lint CL002 0000-end
010700 0000-END.                       EXIT.
010800*----------------------------------------------------------------*
010900
011000*----------------------------------------------------------------*
011100*    CONFIRMAR QUE AS 14 POSICOES SAO NUMERICAS
011200*----------------------------------------------------------------*
011300 0001-VERIFICAR-NUMERICO          SECTION.
011400*----------------------------------------------------------------*
011500
011600     MOVE 'S'                 TO LK-CNPJ-OK
011700     IF LK-CNPJ-RAW IS NOT NUMERIC
011800        MOVE 'N'              TO LK-CNPJ-OK
011900     END-IF
012000     .
012100*----------------------------------------------------------------*
012200*> cobol-lint CL002 0001-end
012300 0001-END.                       EXIT.
012400*----------------------------------------------------------------*
012500
012600*----------------------------------------------------------------*
012700*    REJEITAR SEQUENCIAS COM OS 14 DIGITOS IGUAIS - LACO FORA DE
012800*    LINHA, UM DIGITO POR CHAMADA DE 0002A-COMPARAR-DIGITO
012900*----------------------------------------------------------------*
013000 0002-VERIFICAR-REPETIDO          SECTION.
013100*----------------------------------------------------------------*
013200
013300     SET IGUAIS TO TRUE
013400     PERFORM 0002A-COMPARAR-DIGITO
013500        VARYING WRK-I FROM 2 BY 1 UNTIL WRK-I > 14
013600     IF IGUAIS
013700        MOVE 'N'              TO LK-CNPJ-OK
013800     END-IF
013900     .
014000*----------------------------------------------------------------*
014100*> cobol-lint CL002 0002-end
014200 0002-END.                       EXIT.
014300*----------------------------------------------------------------*
014400
014500*----------------------------------------------------------------*
014600*    CORPO DO LACO - COMPARA UM DIGITO COM O PRIMEIRO
014700*----------------------------------------------------------------*
014800 0002A-COMPARAR-DIGITO            SECTION.
014900*----------------------------------------------------------------*
015000
015100     IF WRK-DIG (WRK-I) NOT EQUAL WRK-DIG (1)
015200        MOVE 'N'              TO WRK-IGUAIS
015300     END-IF
015400     .
015500*----------------------------------------------------------------*
015600*> cobol-lint CL002 0002a-end
015700 0002A-END.                       EXIT.
015800*----------------------------------------------------------------*
015900
016000*----------------------------------------------------------------*
016100*    CARREGAR TABELAS DE PESO DO MODULO 11
016200*----------------------------------------------------------------*
016300 0003-CARREGAR-PESOS              SECTION.
016400*----------------------------------------------------------------*
016500
016600     MOVE 5 TO WRK-PESO1 (01)    MOVE 6 TO WRK-PESO2 (01)
016700     MOVE 4 TO WRK-PESO1 (02)    MOVE 5 TO WRK-PESO2 (02)
016800     MOVE 3 TO WRK-PESO1 (03)    MOVE 4 TO WRK-PESO2 (03)
016900     MOVE 2 TO WRK-PESO1 (04)    MOVE 3 TO WRK-PESO2 (04)
017000     MOVE 9 TO WRK-PESO1 (05)    MOVE 2 TO WRK-PESO2 (05)
017100     MOVE 8 TO WRK-PESO1 (06)    MOVE 9 TO WRK-PESO2 (06)
017200     MOVE 7 TO WRK-PESO1 (07)    MOVE 8 TO WRK-PESO2 (07)
017300     MOVE 6 TO WRK-PESO1 (08)    MOVE 7 TO WRK-PESO2 (08)
017400     MOVE 5 TO WRK-PESO1 (09)    MOVE 6 TO WRK-PESO2 (09)
017500     MOVE 4 TO WRK-PESO1 (10)    MOVE 5 TO WRK-PESO2 (10)
017600     MOVE 3 TO WRK-PESO1 (11)    MOVE 4 TO WRK-PESO2 (11)
017700     MOVE 2 TO WRK-PESO1 (12)    MOVE 3 TO WRK-PESO2 (12)
017800                                 MOVE 2 TO WRK-PESO2 (13)
017900     .
018000*----------------------------------------------------------------*
018100*> cobol-lint CL002 0003-end
018200 0003-END.                       EXIT.
018300*----------------------------------------------------------------*
018400
018500*----------------------------------------------------------------*
018600*    CALCULAR PRIMEIRO DIGITO VERIFICADOR (POSICOES 1 A 12)
018700*----------------------------------------------------------------*
018800 0004-CALCULAR-DV1                SECTION.
018900*----------------------------------------------------------------*
019000
019100     MOVE 0 TO WRK-SOMA
019200     PERFORM 0004A-SOMAR-DV1
019300        VARYING WRK-I FROM 1 BY 1 UNTIL WRK-I > 12
019400     DIVIDE WRK-SOMA BY 11 GIVING WRK-QUOCIENTE
019500                        REMAINDER WRK-RESTO
019600     IF WRK-RESTO < 2
019700        MOVE 0 TO WRK-DV1
019800     ELSE
019900        COMPUTE WRK-DV1 = 11 - WRK-RESTO
020000     END-IF
020100     .
020200*----------------------------------------------------------------*
020300*> cobol-lint CL002 0004-end
020400 0004-END.                       EXIT.
020500*----------------------------------------------------------------*
020600
020700*----------------------------------------------------------------*
020800*    CORPO DO LACO - ACUMULA UMA PARCELA DO SOMATORIO DO DV1
020900*----------------------------------------------------------------*
021000 0004A-SOMAR-DV1                  SECTION.
021100*----------------------------------------------------------------*
021200
021300     COMPUTE WRK-SOMA = WRK-SOMA +
021400                        (WRK-DIG (WRK-I) * WRK-PESO1 (WRK-I))
021500     .
021600*----------------------------------------------------------------*
021700*> cobol-lint CL002 0004a-end
021800 0004A-END.                       EXIT.
021900*----------------------------------------------------------------*
022000
022100*----------------------------------------------------------------*
022200*    CALCULAR SEGUNDO DIGITO VERIFICADOR (POSICOES 1 A 12 + DV1)
022300*----------------------------------------------------------------*
022400 0005-CALCULAR-DV2                SECTION.
022500*----------------------------------------------------------------*
022600
022700     MOVE 0 TO WRK-SOMA
022800     PERFORM 0005A-SOMAR-DV2
022900        VARYING WRK-I FROM 1 BY 1 UNTIL WRK-I > 12
023000     COMPUTE WRK-SOMA = WRK-SOMA + (WRK-DV1 * WRK-PESO2 (13))
023100     DIVIDE WRK-SOMA BY 11 GIVING WRK-QUOCIENTE
023200                        REMAINDER WRK-RESTO
023300     IF WRK-RESTO < 2
023400        MOVE 0 TO WRK-DV2
023500     ELSE
023600        COMPUTE WRK-DV2 = 11 - WRK-RESTO
023700     END-IF
023800     .
023900*----------------------------------------------------------------*
024000*> cobol-lint CL002 0005-end
024100 0005-END.                       EXIT.
024200*----------------------------------------------------------------*
024300
024400*----------------------------------------------------------------*
024500*    CORPO DO LACO - ACUMULA UMA PARCELA DO SOMATORIO DO DV2
024600*----------------------------------------------------------------*
024700 0005A-SOMAR-DV2                  SECTION.
024800*----------------------------------------------------------------*
024900
025000     COMPUTE WRK-SOMA = WRK-SOMA +
025100                        (WRK-DIG (WRK-I) * WRK-PESO2 (WRK-I))
025200     .
025300*----------------------------------------------------------------*
025400*> cobol-lint CL002 0005a-end
025500 0005A-END.                       EXIT.
025600*----------------------------------------------------------------*
025700
025800*----------------------------------------------------------------*
025900*    COMPARAR DIGITOS CALCULADOS COM OS INFORMADOS
026000*----------------------------------------------------------------*
026100 0006-COMPARAR-DV                 SECTION.
026200*----------------------------------------------------------------*
026300
026400     IF WRK-DV1 EQUAL WRK-DIG (13) AND
026500        WRK-DV2 EQUAL WRK-DIG (14)
026600        MOVE 'S'              TO LK-CNPJ-OK
026700     ELSE
026800        MOVE 'N'              TO LK-CNPJ-OK
026900     END-IF
027000     .
027100*----------------------------------------------------------------*
027200*> cobol-lint CL002 0006-end
027300 0006-END.                       EXIT.
027400*----------------------------------------------------------------*
027500*----------------------------------------------------------------*
027600*    FINALIZAR SUB-ROTINA
027700*----------------------------------------------------------------*
027800 9999-FINALIZAR                  SECTION.
027900*----------------------------------------------------------------*
028000
028100    GOBACK
028200    .
028300*----------------------------------------------------------------*
028400*> cobol-lint CL002 9999-end
028500 9999-END.                       EXIT.
028600*----------------------------------------------------------------*
