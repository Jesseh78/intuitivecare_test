000100*******************************************************************
000200* PROGRAMADOR: M.SANTANA - COBOLDICAS
000300* AUTHOR.      M.SANTANA
000400* INSTALLATION. COBOLDICAS - NUCLEO DE LOTE
000500* DATE-WRITTEN. 18/04/1987
000600* DATE-COMPILED.
000700* SECURITY.     USO INTERNO - APENAS MANUTENCAO AUTORIZADA.
000800*----------------------------------------------------------------*
000900* DESCRICAO..: LOTE DE CONSOLIDACAO DE DESPESAS TRIMESTRAIS DAS
001000*              OPERADORAS, A PARTIR DO EXTRATO BRUTO RECEBIDO.
001100*              NORMALIZA CNPJ E VALOR, DESCARTA REGISTRO BASICO
001200*              INVALIDO E RESOLVE DIVERGENCIA DE RAZAO SOCIAL POR
001300*              CNPJ ATRAVES DA MODA (NOME MAIS FREQUENTE).
001400* NOME.......: ANSCONS
001500*----------------------------------------------------------------*
001600* HISTORICO DE ALTERACOES
001700*----------------------------------------------------------------*
001800* 18/04/1987 MS  CHAMADO 00052 - LOTE INICIAL DE CONSOLIDACAO DE
001900*            DESPESAS DE FILIAL, LEITURA SEQUENCIAL E GRAVACAO DO
002000*            CONSOLIDADO NUMERICO.
002100* 02/09/1991 MS  CHAMADO 00068 - INCLUSAO DA ROTINA DE DESCARTE DE
002200*            REGISTRO BASICO INVALIDO (CNPJ, RAZAO OU VALOR).
002300* 14/01/1994 ACS CHAMADO 00081 - PASSOU A ACEITAR VALOR COM VIRGULA
002400*            DECIMAL ALEM DO PONTO, CONFORME NOVO LAYOUT DE FEED.
002500* 23/11/1998 JBC CHAMADO 00139 - REVISAO Y2K - CAMPO ANO PASSOU A
002600*            4 DIGITOS NO EXTRATO BRUTO. TABELA EM MEMORIA E CHAVE
002700*            DE ORDENACAO AJUSTADAS. SEM OUTROS IMPACTOS.
002800* 25/03/2001 MS  CHAMADO 00114 - REUSO COMO LOTE DE CONSOLIDACAO DO
002900*            FEED TRIMESTRAL DE DESPESAS DAS OPERADORAS ANS. BOOKS
003000*            ANS001A E ANS003A SUBSTITUEM O LAYOUT ANTIGO DE FILIAL.
003100* 09/07/2003 MS  CHAMADO 00151 - INCLUIDA A RESOLUCAO DE DIVERGENCIA
003200*            DE RAZAO SOCIAL POR CNPJ (MODA), COM RELATORIO DE
003300*            SUSPEITOS PARA AUDITORIA.
003400* 17/02/2009 RSF CHAMADO 00355 - CHAMADA AO MODULO ANSVLR PARA O
003500*            PARSING DO VALOR EM TEXTO (R$, PONTO E VIRGULA), NO
003600*            LUGAR DA ROTINA LOCAL ANTIGA.
003700* 30/05/2011 RSF CHAMADO 00402 - AMPLIACAO DA TABELA EM MEMORIA DE
003800*            2000 PARA 5000 DESPESAS, POR VOLUME DO FEED TRIMESTRAL.
003900* 11/08/2016 JBC CHAMADO 00470 - TABELA DE VARIANTES DE RAZAO SOCIAL
004000*            POR CNPJ AMPLIADA DE 5 PARA 10 OCORRENCIAS.
004100* 02/09/2020 JBC CHAMADO 00541 - ADOTADOS NOMES DE CONDICAO (88) PARA
004200*            OS INDICADORES DE FIM DE ARQUIVO E LOCALIZACAO.
004300*================================================================*
004400 IDENTIFICATION DIVISION.
004500 PROGRAM-ID. ANSCONS.
004600 AUTHOR. M.SANTANA.
004700 INSTALLATION. COBOLDICAS - NUCLEO DE LOTE.
004800 DATE-WRITTEN. 18/04/1987.
004900 DATE-COMPILED.
005000 SECURITY. USO INTERNO - APENAS MANUTENCAO AUTORIZADA.
005100*================================================================*
005200 ENVIRONMENT DIVISION.
005300 CONFIGURATION SECTION.
005400 SPECIAL-NAMES.
005500    C01 IS TOP-OF-FORM.
005600 INPUT-OUTPUT SECTION.
005700 FILE-CONTROL.
005800    SELECT ANS-DESPESA-ENT  ASSIGN TO 'ANSDESP1'
005900       ORGANIZATION IS LINE SEQUENTIAL.
006000    SELECT ANS-CONSOL-SAI   ASSIGN TO 'ANSCONS1'
006100       ORGANIZATION IS LINE SEQUENTIAL.
006200    SELECT ANS-SUSPEITOS-SAI ASSIGN TO 'ANSSUSP1'
006300       ORGANIZATION IS LINE SEQUENTIAL.
006400*================================================================*
006500 DATA DIVISION.
006600 FILE SECTION.
006700*----------------------------------------------------------------*
006800*    EXTRATO BRUTO DE DESPESAS, UM REGISTRO POR OPERADORA/TRI
006900*----------------------------------------------------------------*
007000 FD  ANS-DESPESA-ENT.
007100 01  WRK-ANS001A-REGISTRO.
007200    10  WRK-ANS001A-CNPJ         PIC X(14).
007300    10  WRK-ANS001A-RAZAO       PIC X(60).
007400    10  WRK-ANS001A-ANO          PIC 9(04).
007500    10  WRK-ANS001A-TRIMESTRE    PIC 9(01).
007600    10  WRK-ANS001A-VALOR-TXT    PIC X(18).
007700    10  FILLER                   PIC X(02).
007800*----------------------------------------------------------------*
007900*    DESPESA CONSOLIDADA, LAYOUT NUMERICO (BOOK ANS003A)
008000*----------------------------------------------------------------*
008100 FD  ANS-CONSOL-SAI.
008200 01  WRK-ANS003A-REGISTRO.
008300    10  WRK-ANS003A-CNPJ         PIC X(14).
008400    10  WRK-ANS003A-RAZAO       PIC X(60).
008500    10  WRK-ANS003A-ANO          PIC 9(04).
008600    10  WRK-ANS003A-TRIMESTRE    PIC 9(01).
008700    10  WRK-ANS003A-VALOR        PIC S9(13)V99
008800                                 SIGN LEADING SEPARATE.
008900    10  FILLER                   PIC X(02).
009000*----------------------------------------------------------------*
009100*    RELATORIO DE SUSPEITOS - DIVERGENCIA DE RAZAO SOCIAL
009200*----------------------------------------------------------------*
009300 FD  ANS-SUSPEITOS-SAI.
009400 01  WRK-SUSPEITOS-LINHA.
009500    10  WRK-SUSPEITOS-TEXTO      PIC X(174).
009600    10  FILLER                   PIC X(06).
009700*================================================================*
009800 WORKING-STORAGE SECTION.
009900*----------------------------------------------------------------*
010000*    BOOKS DE INTERFACE USADOS COMO AREA DE TRABALHO DO REGISTRO
010100*----------------------------------------------------------------*
010200    COPY ANS001A.
010300    COPY ANS003A.
010400*----------------------------------------------------------------*
010500*    INDICADORES DE FIM DE ARQUIVO E DE VALIDADE DO REGISTRO
010600*----------------------------------------------------------------*
010700 77  WRK-FIM-ARQUIVO             PIC X(01) VALUE 'N'.
010800     88  FIM-ARQUIVO                  VALUE 'S'.
010900 77  WRK-VALOR-OK                PIC X(01) VALUE 'N'.
011000     88  VALOR-OK                     VALUE 'S'.
011100 77  WRK-REGISTRO-VALIDO         PIC X(01) VALUE 'N'.
011200     88  REGISTRO-VALIDO              VALUE 'S'.
011300*----------------------------------------------------------------*
011400*    AREA DE NORMALIZACAO DO CNPJ (SOMENTE DIGITOS)
011500*----------------------------------------------------------------*
011600 01  WRK-CNPJ-ORIGEM.
011700    10  WRK-CNPJ-ORIGEM-X        PIC X(14).
011800 01  WRK-CNPJ-ORIGEM-TAB REDEFINES WRK-CNPJ-ORIGEM.
011900    10  WRK-CNPJ-ORIGEM-POS      PIC X(01) OCCURS 14 TIMES.
012000 01  WRK-CNPJ-LIMPO.
012100    10  WRK-CNPJ-LIMPO-X         PIC X(14) VALUE SPACES.
012200 01  WRK-CNPJ-LIMPO-TAB REDEFINES WRK-CNPJ-LIMPO.
012300    10  WRK-CNPJ-LIMPO-POS       PIC X(01) OCCURS 14 TIMES.
012400 77  WRK-QTD-DIGITO              PIC 9(02) COMP VALUE ZERO.
012500*----------------------------------------------------------------*
012600*    AREA DE TRABALHO DA CHAMADA AO MODULO ANSVLR
012700*----------------------------------------------------------------*
012800 77  WRK-VALOR-TXT               PIC X(18).
012900 77  WRK-VALOR-NUM               PIC S9(13)V99
013000                                 SIGN LEADING SEPARATE.
013100 01  WRK-VALOR-NUM-X REDEFINES WRK-VALOR-NUM PIC X(16).
013200*----------------------------------------------------------------*
013300*    AREA DE TRABALHO DO ENCOSTE (TRIM) DA RAZAO SOCIAL
013400*----------------------------------------------------------------*
013500 77  WRK-POS-INICIO              PIC 9(02) COMP VALUE 1.
013600 77  WRK-RAZAO-TRIM              PIC X(60) VALUE SPACES.
013700*----------------------------------------------------------------*
013800*    TABELA EM MEMORIA DAS DESPESAS VALIDAS (ANTES DA MODA)
013900*----------------------------------------------------------------*
014000 01  WRK-TAB-DESPESA.
014100    10  WRK-DESPESA-ENT OCCURS 5000 TIMES.
014200       15  WRK-DESP-CNPJ         PIC X(14).
014300       15  WRK-DESP-RAZAO        PIC X(60).
014400       15  WRK-DESP-ANO          PIC 9(04).
014500       15  WRK-DESP-TRIMESTRE    PIC 9(01).
014600       15  WRK-DESP-VALOR        PIC S9(13)V99
014700                                 SIGN LEADING SEPARATE.
014800       15  FILLER                PIC X(01).
014900 77  WRK-QTD-DESPESA             PIC 9(04) COMP VALUE ZERO.
015000*----------------------------------------------------------------*
015100*    TABELA EM MEMORIA DE CNPJ X VARIANTES DE RAZAO SOCIAL
015200*----------------------------------------------------------------*
015300 01  WRK-TAB-CNPJ.
015400    10  WRK-CNPJ-ENT OCCURS 5000 TIMES.
015500       15  WRK-CNPJ-CHAVE        PIC X(14).
015600       15  WRK-CNPJ-QTD-VARIANTE PIC 9(02) COMP.
015700       15  WRK-CNPJ-VARIANTE OCCURS 10 TIMES.
015800          20  WRK-CNPJ-NOME      PIC X(60).
015900          20  WRK-CNPJ-NOME-QTD  PIC 9(05) COMP.
016000       15  WRK-CNPJ-MODA         PIC X(60).
016100       15  FILLER                PIC X(01).
016200 77  WRK-QTD-CNPJ                PIC 9(04) COMP VALUE ZERO.
016300*----------------------------------------------------------------*
016400*    SUBSCRITOS E SINALIZADORES DE APOIO A RESOLUCAO DE MODA
016500*----------------------------------------------------------------*
016600 77  WRK-I                       PIC 9(04) COMP VALUE ZERO.
016700 77  WRK-J                       PIC 9(04) COMP VALUE ZERO.
016800 77  WRK-K                       PIC 9(04) COMP VALUE ZERO.
016900 77  WRK-ACHOU-CNPJ              PIC X(01) VALUE 'N'.
017000     88  ACHOU-CNPJ                   VALUE 'S'.
017100 77  WRK-ACHOU-NOME              PIC X(01) VALUE 'N'.
017200     88  ACHOU-NOME                   VALUE 'S'.
017300 77  WRK-POS-CNPJ                PIC 9(04) COMP VALUE ZERO.
017400 77  WRK-POS-NOME                PIC 9(02) COMP VALUE ZERO.
017500 77  WRK-MAIOR-QTD               PIC 9(05) COMP VALUE ZERO.
017600*----------------------------------------------------------------*
017700*    LINHA IMPRESSA DO RELATORIO DE SUSPEITOS
017800*----------------------------------------------------------------*
017900 01  WRK-SUSP-GRP.
018000    10  WRK-SUSP-CNPJ            PIC X(14).
018100    10  FILLER                   PIC X(02) VALUE SPACES.
018200    10  WRK-SUSP-ORIGINAL        PIC X(60).
018300    10  FILLER                   PIC X(02) VALUE SPACES.
018400    10  WRK-SUSP-MODA            PIC X(60).
018500    10  FILLER                   PIC X(02) VALUE SPACES.
018600    10  WRK-SUSP-MOTIVO          PIC X(34)
018700        VALUE 'cnpj_com_razao_social_divergente'.
018800*================================================================*
018900 PROCEDURE                       DIVISION.
019000*================================================================*
019100
019200*----------------------------------------------------------------*
019300*    PROCESSAMENTO PRINCIPAL
019400*----------------------------------------------------------------*
019500*> cobol-lint CL002 0000-processar
019600 0000-PROCESSAR                  SECTION.
019700*----------------------------------------------------------------*
019800
019900    OPEN INPUT  ANS-DESPESA-ENT
020000    OPEN OUTPUT ANS-CONSOL-SAI
020100    OPEN OUTPUT ANS-SUSPEITOS-SAI
020200
020300    PERFORM 0001-LER-DESPESA UNTIL FIM-ARQUIVO
020400
020500    CLOSE ANS-DESPESA-ENT
020600
020700    PERFORM 0004-MONTAR-TABELA-CNPJ VARYING WRK-I FROM 1 BY 1
020800            UNTIL WRK-I GREATER WRK-QTD-DESPESA
020900
021000    PERFORM 0005-APURAR-MODA VARYING WRK-I FROM 1 BY 1
021100            UNTIL WRK-I GREATER WRK-QTD-CNPJ
021200
021300    PERFORM 0006-GRAVAR-CONSOLIDADO VARYING WRK-I FROM 1 BY 1
021400            UNTIL WRK-I GREATER WRK-QTD-DESPESA
021500
021600    CLOSE ANS-CONSOL-SAI
021700    CLOSE ANS-SUSPEITOS-SAI
021800
021900    PERFORM 9999-FINALIZAR
022000    .
022100*----------------------------------------------------------------*
022200*> cobol-lint CL002 0000-end
022300 0000-END.                       EXIT.
022400*----------------------------------------------------------------*
022500
022600*----------------------------------------------------------------*
022700*    LEITURA DO EXTRATO BRUTO, UM REGISTRO POR VEZ
022800*----------------------------------------------------------------*
022900 0001-LER-DESPESA                SECTION.
023000*----------------------------------------------------------------*
023100
023200    READ ANS-DESPESA-ENT INTO WRK-ANS001A-REGISTRO
023300       AT END
023400          SET FIM-ARQUIVO TO TRUE
023500       NOT AT END
023600          MOVE WRK-ANS001A-CNPJ      TO ANS001A-CNPJ
023700          MOVE WRK-ANS001A-RAZAO     TO ANS001A-RAZAO-SOCIAL
023800          MOVE WRK-ANS001A-ANO       TO ANS001A-ANO
023900          MOVE WRK-ANS001A-TRIMESTRE TO ANS001A-TRIMESTRE
024000          MOVE WRK-ANS001A-VALOR-TXT TO ANS001A-VALOR-TXT
024100          PERFORM 0002-NORMALIZAR-REGISTRO
024200          PERFORM 0003-VALIDAR-BASICO
024300    END-READ
024400    .
024500*----------------------------------------------------------------*
024600*> cobol-lint CL002 0001-end
024700 0001-END.                       EXIT.
024800*----------------------------------------------------------------*
024900
025000*----------------------------------------------------------------*
025100*    NORMALIZAR CNPJ (SO DIGITOS), RAZAO (ENCOSTE) E VALOR
025200*----------------------------------------------------------------*
025300 0002-NORMALIZAR-REGISTRO         SECTION.
025400*----------------------------------------------------------------*
025500
025600    MOVE ANS001A-CNPJ            TO WRK-CNPJ-ORIGEM-X
025700    MOVE SPACES                  TO WRK-CNPJ-LIMPO-X
025800    MOVE ZERO                    TO WRK-QTD-DIGITO
025900
026000    PERFORM 0002A-FILTRAR-DIGITO VARYING WRK-K FROM 1 BY 1
026100            UNTIL WRK-K GREATER 14
026200
026300    PERFORM 0002D-ENCOSTAR-RAZAO
026400
026500    MOVE ANS001A-VALOR-TXT       TO WRK-VALOR-TXT
026600    MOVE ZERO                    TO WRK-VALOR-NUM
026700    MOVE 'N'                     TO WRK-VALOR-OK
026800    CALL 'ANSVLR' USING WRK-VALOR-TXT WRK-VALOR-NUM WRK-VALOR-OK
026900    .
027000*----------------------------------------------------------------*
027100*> cobol-lint CL002 0002-end
027200 0002-END.                       EXIT.
027300*----------------------------------------------------------------*
027400
027500*----------------------------------------------------------------*
027600*    FILTRAR UM DIGITO DO CNPJ DE ORIGEM PARA O CNPJ LIMPO
027700*----------------------------------------------------------------*
027800 0002A-FILTRAR-DIGITO             SECTION.
027900*----------------------------------------------------------------*
028000
028100    IF WRK-CNPJ-ORIGEM-POS (WRK-K) GREATER OR EQUAL '0'
028200       AND WRK-CNPJ-ORIGEM-POS (WRK-K) LESS OR EQUAL '9'
028300       ADD 1 TO WRK-QTD-DIGITO
028400       IF WRK-QTD-DIGITO LESS OR EQUAL 14
028500          MOVE WRK-CNPJ-ORIGEM-POS (WRK-K)
028600                          TO WRK-CNPJ-LIMPO-POS (WRK-QTD-DIGITO)
028700       END-IF
028800    END-IF
028900    .
029000*----------------------------------------------------------------*
029100*> cobol-lint CL002 0002a-end
029200 0002A-END.                      EXIT.
029300*----------------------------------------------------------------*
029400
029500*----------------------------------------------------------------*
029600*    ENCOSTAR A RAZAO SOCIAL A ESQUERDA, DESCARTANDO BRANCOS
029700*    INICIAIS VINDOS DO EXTRATO BRUTO
029800*----------------------------------------------------------------*
029900 0002D-ENCOSTAR-RAZAO             SECTION.
030000*----------------------------------------------------------------*
030100
030200    MOVE 1                       TO WRK-POS-INICIO
030300
030400    PERFORM 0002E-AVANCAR-ESPACO UNTIL WRK-POS-INICIO GREATER 60
030500            OR ANS001A-RAZAO-SOCIAL (WRK-POS-INICIO:1) NOT EQUAL SPACE
030600
030700    IF WRK-POS-INICIO GREATER 60
030800       MOVE SPACES               TO ANS001A-RAZAO-SOCIAL
030900    ELSE
031000       MOVE SPACES               TO WRK-RAZAO-TRIM
031100       MOVE ANS001A-RAZAO-SOCIAL (WRK-POS-INICIO:) TO WRK-RAZAO-TRIM
031200       MOVE WRK-RAZAO-TRIM       TO ANS001A-RAZAO-SOCIAL
031300    END-IF
031400    .
031500*----------------------------------------------------------------*
031600*> cobol-lint CL002 0002d-end
031700 0002D-END.                      EXIT.
031800*----------------------------------------------------------------*
031900
032000*----------------------------------------------------------------*
032100*    AVANCAR UMA POSICAO NA BUSCA DO PRIMEIRO CARACTER VALIDO
032200*----------------------------------------------------------------*
032300 0002E-AVANCAR-ESPACO             SECTION.
032400*----------------------------------------------------------------*
032500
032600    ADD 1                        TO WRK-POS-INICIO
032700    .
032800*----------------------------------------------------------------*
032900*> cobol-lint CL002 0002e-end
033000 0002E-END.                      EXIT.
033100*----------------------------------------------------------------*
033200
033300*----------------------------------------------------------------*
033400*    DESCARTAR REGISTRO BASICO INVALIDO (CNPJ/RAZAO/VALOR)
033500*----------------------------------------------------------------*
033600 0003-VALIDAR-BASICO              SECTION.
033700*----------------------------------------------------------------*
033800
033900    MOVE 'N'                     TO WRK-REGISTRO-VALIDO
034000
034100    IF WRK-QTD-DIGITO EQUAL 14
034200       AND ANS001A-RAZAO-SOCIAL NOT EQUAL SPACES
034300       AND VALOR-OK
034400       AND WRK-VALOR-NUM GREATER ZERO
034500       SET REGISTRO-VALIDO TO TRUE
034600    END-IF
034700
034800    IF REGISTRO-VALIDO
034900       ADD 1                     TO WRK-QTD-DESPESA
035000       MOVE WRK-CNPJ-LIMPO-X      TO WRK-DESP-CNPJ (WRK-QTD-DESPESA)
035100       MOVE ANS001A-RAZAO-SOCIAL TO WRK-DESP-RAZAO (WRK-QTD-DESPESA)
035200       MOVE ANS001A-ANO          TO WRK-DESP-ANO   (WRK-QTD-DESPESA)
035300       MOVE ANS001A-TRIMESTRE    TO
035400                                WRK-DESP-TRIMESTRE (WRK-QTD-DESPESA)
035500       MOVE WRK-VALOR-NUM        TO WRK-DESP-VALOR (WRK-QTD-DESPESA)
035600    END-IF
035700    .
035800*----------------------------------------------------------------*
035900*> cobol-lint CL002 0003-end
036000 0003-END.                       EXIT.
036100*----------------------------------------------------------------*
036200
036300*----------------------------------------------------------------*
036400*    MONTAR A TABELA DE CNPJ X VARIANTES DE RAZAO SOCIAL
036500*----------------------------------------------------------------*
036600 0004-MONTAR-TABELA-CNPJ          SECTION.
036700*----------------------------------------------------------------*
036800
036900    MOVE 'N'                     TO WRK-ACHOU-CNPJ
037000    MOVE ZERO                    TO WRK-POS-CNPJ
037100
037200    PERFORM 0004A-LOCALIZAR-CNPJ VARYING WRK-J FROM 1 BY 1
037300            UNTIL WRK-J GREATER WRK-QTD-CNPJ
037400               OR ACHOU-CNPJ
037500
037600    IF NOT ACHOU-CNPJ
037700       ADD 1                     TO WRK-QTD-CNPJ
037800       MOVE WRK-DESP-CNPJ (WRK-I) TO
037900                                WRK-CNPJ-CHAVE (WRK-QTD-CNPJ)
038000       MOVE ZERO                  TO
038100                                WRK-CNPJ-QTD-VARIANTE (WRK-QTD-CNPJ)
038200       MOVE WRK-QTD-CNPJ          TO WRK-POS-CNPJ
038300    END-IF
038400
038500    PERFORM 0004B-LOCALIZAR-VARIANTE
038600    .
038700*----------------------------------------------------------------*
038800*> cobol-lint CL002 0004-end
038900 0004-END.                       EXIT.
039000*----------------------------------------------------------------*
039100
039200*----------------------------------------------------------------*
039300*    LOCALIZAR O CNPJ DA DESPESA ATUAL NA TABELA DE CNPJ
039400*----------------------------------------------------------------*
039500 0004A-LOCALIZAR-CNPJ             SECTION.
039600*----------------------------------------------------------------*
039700
039800    IF WRK-CNPJ-CHAVE (WRK-J) EQUAL WRK-DESP-CNPJ (WRK-I)
039900       SET ACHOU-CNPJ TO TRUE
040000       MOVE WRK-J                TO WRK-POS-CNPJ
040100    END-IF
040200    .
040300*----------------------------------------------------------------*
040400*> cobol-lint CL002 0004a-end
040500 0004A-END.                      EXIT.
040600*----------------------------------------------------------------*
040700
040800*----------------------------------------------------------------*
040900*    LOCALIZAR/INCLUIR A VARIANTE DE RAZAO SOCIAL DO CNPJ ATUAL
041000*----------------------------------------------------------------*
041100 0004B-LOCALIZAR-VARIANTE         SECTION.
041200*----------------------------------------------------------------*
041300
041400    MOVE 'N'                     TO WRK-ACHOU-NOME
041500    MOVE ZERO                    TO WRK-POS-NOME
041600
041700    PERFORM 0004C-COMPARAR-VARIANTE VARYING WRK-J FROM 1 BY 1
041800            UNTIL WRK-J GREATER WRK-CNPJ-QTD-VARIANTE (WRK-POS-CNPJ)
041900               OR ACHOU-NOME
042000
042100    IF ACHOU-NOME
042200       ADD 1 TO WRK-CNPJ-NOME-QTD (WRK-POS-CNPJ WRK-POS-NOME)
042300    ELSE
042400       IF WRK-CNPJ-QTD-VARIANTE (WRK-POS-CNPJ) LESS 10
042500          ADD 1 TO WRK-CNPJ-QTD-VARIANTE (WRK-POS-CNPJ)
042600          MOVE WRK-DESP-RAZAO (WRK-I) TO
042700               WRK-CNPJ-NOME (WRK-POS-CNPJ
042800                              WRK-CNPJ-QTD-VARIANTE (WRK-POS-CNPJ))
042900          MOVE 1                 TO
043000               WRK-CNPJ-NOME-QTD (WRK-POS-CNPJ
043100                              WRK-CNPJ-QTD-VARIANTE (WRK-POS-CNPJ))
043200       END-IF
043300    END-IF
043400    .
043500*----------------------------------------------------------------*
043600*> cobol-lint CL002 0004b-end
043700 0004B-END.                      EXIT.
043800*----------------------------------------------------------------*
043900
044000*----------------------------------------------------------------*
044100*    COMPARAR UMA VARIANTE JA TABELADA COM A RAZAO SOCIAL ATUAL
044200*----------------------------------------------------------------*
044300 0004C-COMPARAR-VARIANTE          SECTION.
044400*----------------------------------------------------------------*
044500
044600    IF WRK-CNPJ-NOME (WRK-POS-CNPJ WRK-J) EQUAL WRK-DESP-RAZAO (WRK-I)
044700       SET ACHOU-NOME TO TRUE
044800       MOVE WRK-J                TO WRK-POS-NOME
044900    END-IF
045000    .
045100*----------------------------------------------------------------*
045200*> cobol-lint CL002 0004c-end
045300 0004C-END.                      EXIT.
045400*----------------------------------------------------------------*
045500
045600*----------------------------------------------------------------*
045700*    APURAR A MODA (NOME MAIS FREQUENTE) DE CADA CNPJ DA TABELA
045800*----------------------------------------------------------------*
045900 0005-APURAR-MODA                 SECTION.
046000*----------------------------------------------------------------*
046100
046200    MOVE ZERO                    TO WRK-MAIOR-QTD
046300    MOVE SPACES                  TO WRK-CNPJ-MODA (WRK-I)
046400
046500    PERFORM 0005A-COMPARAR-FREQUENCIA VARYING WRK-J FROM 1 BY 1
046600            UNTIL WRK-J GREATER WRK-CNPJ-QTD-VARIANTE (WRK-I)
046700    .
046800*----------------------------------------------------------------*
046900*> cobol-lint CL002 0005-end
047000 0005-END.                       EXIT.
047100*----------------------------------------------------------------*
047200
047300*----------------------------------------------------------------*
047400*    COMPARAR A FREQUENCIA DE UMA VARIANTE COM A MAIOR JA ACHADA
047500*----------------------------------------------------------------*
047600 0005A-COMPARAR-FREQUENCIA        SECTION.
047700*----------------------------------------------------------------*
047800
047900    IF WRK-CNPJ-NOME-QTD (WRK-I WRK-J) GREATER WRK-MAIOR-QTD
048000       MOVE WRK-CNPJ-NOME-QTD (WRK-I WRK-J) TO WRK-MAIOR-QTD
048100       MOVE WRK-CNPJ-NOME      (WRK-I WRK-J) TO WRK-CNPJ-MODA (WRK-I)
048200    END-IF
048300    .
048400*----------------------------------------------------------------*
048500*> cobol-lint CL002 0005a-end
048600 0005A-END.                      EXIT.
048700*----------------------------------------------------------------*
048800
048900*----------------------------------------------------------------*
049000*    GRAVAR O CONSOLIDADO, APLICANDO A MODA E SINALIZANDO
049100*    DIVERGENCIA PARA O RELATORIO DE SUSPEITOS
049200*----------------------------------------------------------------*
049300 0006-GRAVAR-CONSOLIDADO          SECTION.
049400*----------------------------------------------------------------*
049500
049600    MOVE 'N'                     TO WRK-ACHOU-CNPJ
049700    MOVE ZERO                    TO WRK-POS-CNPJ
049800
049900    PERFORM 0006A-LOCALIZAR-CNPJ-DESPESA VARYING WRK-J FROM 1 BY 1
050000            UNTIL WRK-J GREATER WRK-QTD-CNPJ
050100               OR ACHOU-CNPJ
050200
050300    IF WRK-DESP-RAZAO (WRK-I) NOT EQUAL WRK-CNPJ-MODA (WRK-POS-CNPJ)
050400       MOVE WRK-DESP-RAZAO (WRK-I) TO WRK-SUSP-ORIGINAL
050500       MOVE WRK-DESP-CNPJ (WRK-I)  TO WRK-SUSP-CNPJ
050600       MOVE WRK-CNPJ-MODA (WRK-POS-CNPJ) TO WRK-SUSP-MODA
050700       MOVE WRK-SUSP-GRP            TO WRK-SUSPEITOS-TEXTO
050800       WRITE WRK-SUSPEITOS-LINHA
050900       MOVE WRK-CNPJ-MODA (WRK-POS-CNPJ) TO WRK-DESP-RAZAO (WRK-I)
051000    END-IF
051100
051200    MOVE WRK-DESP-CNPJ (WRK-I)      TO WRK-ANS003A-CNPJ
051300    MOVE WRK-DESP-RAZAO (WRK-I)     TO WRK-ANS003A-RAZAO
051400    MOVE WRK-DESP-ANO (WRK-I)       TO WRK-ANS003A-ANO
051500    MOVE WRK-DESP-TRIMESTRE (WRK-I) TO WRK-ANS003A-TRIMESTRE
051600    MOVE WRK-DESP-VALOR (WRK-I)     TO WRK-ANS003A-VALOR
051700    WRITE WRK-ANS003A-REGISTRO
051800    .
051900*----------------------------------------------------------------*
052000*> cobol-lint CL002 0006-end
052100 0006-END.                       EXIT.
052200*----------------------------------------------------------------*
052300
052400*----------------------------------------------------------------*
052500*    LOCALIZAR O CNPJ DA DESPESA ATUAL NA TABELA DE MODA
052600*----------------------------------------------------------------*
052700 0006A-LOCALIZAR-CNPJ-DESPESA     SECTION.
052800*----------------------------------------------------------------*
052900
053000    IF WRK-CNPJ-CHAVE (WRK-J) EQUAL WRK-DESP-CNPJ (WRK-I)
053100       SET ACHOU-CNPJ TO TRUE
053200       MOVE WRK-J                TO WRK-POS-CNPJ
053300    END-IF
053400    .
053500*----------------------------------------------------------------*
053600*> cobol-lint CL002 0006a-end
053700 0006A-END.                      EXIT.
053800*----------------------------------------------------------------*
053900
054000*----------------------------------------------------------------*
054100*    FINALIZAR PROGRAMA
054200*----------------------------------------------------------------*
054300 9999-FINALIZAR                  SECTION.
054400*----------------------------------------------------------------*
054500
054600    STOP RUN
054700    .
054800*----------------------------------------------------------------*
054900*> cobol-lint CL002 9999-end
055000 9999-END.                       EXIT.
055100*----------------------------------------------------------------*
