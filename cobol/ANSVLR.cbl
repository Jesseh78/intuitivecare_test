000100******************************************************************
000200* PROGRAMADOR: JOSE ROBERTO - COBOLDICAS
000300* AUTHOR.      JOSE ROBERTO
000400* INSTALLATION. COBOLDICAS - NUCLEO DE LOTE
000500* DATE-WRITTEN. 11/09/1988
000600* DATE-COMPILED.
000700* SECURITY.     USO INTERNO - APENAS MANUTENCAO AUTORIZADA.
000800*----------------------------------------------------------------*
000900* DESCRICAO..: INTERPRETA VALOR MONETARIO DIGITADO EM TEXTO
001000*              (PREFIXO R$, SEPARADOR DE MILHAR E DECIMAL BR/US)
001100* NOME.......: ANSVLR
001200*----------------------------------------------------------------*
001300* HISTORICO DE ALTERACOES
001400*----------------------------------------------------------------*
001500* 11/09/1988 JR  CHAMADO 00071 - ROTINA ORIGINAL PARA CONVERTER O
001600*            CAMPO DE SALDO DIGITADO (TRANSFERENCIA ENTRE CONTAS)
001700*            DE TEXTO PARA NUMERICO.
001800* 05/04/1994 MS  CHAMADO 00099 - ACEITA TANTO VIRGULA QUANTO PONTO
001900*            COMO SEPARADOR DECIMAL, CONFORME RECLAMACAO DE
002000*            DIGITACAO DAS AGENCIAS DO INTERIOR.
002100* 21/12/1998 JBC CHAMADO 00139 - REVISAO Y2K, SEM IMPACTO (ROTINA
002200*            NAO MANIPULA DATA).
002300* 04/07/2001 MS  CHAMADO 00127 - TRANSFORMADA EM SUB-ROTINA
002400*            CHAMAVEL (CALL) PARA O LOTE DE DESPESAS DA ANS, COM
002500*            SUPORTE AO PREFIXO 'R$' E AO FORMATO DE MILHAR.
002600* 30/10/2009 RSF CHAMADO 00360 - TRATAMENTO DO CASO EM QUE O VALOR
002700*            TRAZ PONTO E VIRGULA AO MESMO TEMPO (FORMATO BR COM
002800*            SEPARADOR DE MILHAR).
002900* 02/09/2020 JBC CHAMADO 00541 - ADOTADOS NOMES DE CONDICAO (88) PARA
003000*            OS INDICADORES DE PONTO, DIGITO E ERRO DE FORMATO.
003100******************************************************************
003200 IDENTIFICATION DIVISION.
003300 PROGRAM-ID. ANSVLR.
003400 AUTHOR. JOSE ROBERTO.
003500 INSTALLATION. COBOLDICAS - NUCLEO DE LOTE.
003600 DATE-WRITTEN. 11/09/1988.
003700 DATE-COMPILED.
003800 SECURITY. USO INTERNO - APENAS MANUTENCAO AUTORIZADA.
003900*================================================================*
004000 ENVIRONMENT DIVISION.
004100 CONFIGURATION SECTION.
004200 SPECIAL-NAMES.
004300     C01 IS TOP-OF-FORM.
004400*================================================================*
004500 DATA DIVISION.
004600 WORKING-STORAGE SECTION.
004700*----------------------------------------------------------------*
004800*    AREA DE TRABALHO - TEXTO BRUTO
004900*----------------------------------------------------------------*
005000 01  WRK-BUF-GRP.
005100     05  WRK-BUF              PIC X(18) VALUE SPACES.
005200     05  FILLER               PIC X(01).
005300 01  WRK-BUF-TAB REDEFINES WRK-BUF-GRP.
005400     05  WRK-BUF-C            PIC X(01) OCCURS 18 TIMES.
005500     05  FILLER               PIC X(01).
005600*----------------------------------------------------------------*
005700*    AREA DE TRABALHO - TEXTO FILTRADO (SO DIGITOS, . , -)
005800*----------------------------------------------------------------*
005900 01  WRK-CLEAN-GRP.
006000     05  WRK-CLEAN            PIC X(18) VALUE SPACES.
006100     05  FILLER               PIC X(01).
006200 01  WRK-CLEAN-TAB REDEFINES WRK-CLEAN-GRP.
006300     05  WRK-CLEAN-C          PIC X(01) OCCURS 18 TIMES.
006400     05  FILLER               PIC X(01).
006500*----------------------------------------------------------------*
006600*    AREA DE TRABALHO - TEXTO NORMALIZADO (PONTO DECIMAL UNICO)
006700*----------------------------------------------------------------*
006800 01  WRK-NORM-GRP.
006900     05  WRK-NORM             PIC X(18) VALUE SPACES.
007000     05  FILLER               PIC X(01).
007100 01  WRK-NORM-TAB REDEFINES WRK-NORM-GRP.
007200     05  WRK-NORM-C           PIC X(01) OCCURS 18 TIMES.
007300     05  FILLER               PIC X(01).
007400*----------------------------------------------------------------*
007500*    AREA DE TRABALHO - CONVERSAO DE UM CARACTERE PARA DIGITO
007600*----------------------------------------------------------------*
007700 01  WRK-CHAR.
007800     05  WRK-CHAR-X           PIC X(01) VALUE SPACE.
007900 01  WRK-CHAR-9 REDEFINES WRK-CHAR.
008000     05  WRK-CHAR-9-V         PIC 9(01).
008100*----------------------------------------------------------------*
008200*    CONTADORES E SINALIZADORES
008300*----------------------------------------------------------------*
008400 77  WRK-I                    PIC 9(02) COMP.
008500 77  WRK-J                    PIC 9(02) COMP.
008600 77  WRK-CLEAN-LEN             PIC 9(02) COMP.
008700 77  WRK-NORM-LEN              PIC 9(02) COMP.
008800 77  WRK-CNT-PONTO             PIC 9(02) COMP.
008900 77  WRK-CNT-VIRG              PIC 9(02) COMP.
009000 77  WRK-SINAL                 PIC X(01) VALUE SPACE.
009100 77  WRK-VIU-PONTO             PIC X(01) VALUE 'N'.
009200     88  VIU-PONTO                  VALUE 'S'.
009300 77  WRK-VIU-DIGITO            PIC X(01) VALUE 'N'.
009400     88  VIU-DIGITO                 VALUE 'S'.
009500 77  WRK-ERRO                  PIC X(01) VALUE 'N'.
009600     88  ERRO                       VALUE 'S'.
009700 77  WRK-INT-NUM               PIC 9(13) COMP VALUE 0.
009800 77  WRK-DEC-NUM               PIC 9(02) COMP VALUE 0.
009900 77  WRK-DEC-CNT               PIC 9(01) COMP VALUE 0.
010000*================================================================*
010100 LINKAGE SECTION.
010200*----------------------------------------------------------------*
010300*    LK-VALOR-TXT = ENTRADA, CAMPO DE VALOR COMO DIGITADO/GRAVADO
010400*    LK-VALOR-NUM = SAIDA, VALOR CONVERTIDO, SINAL SEPARADO
010500*    LK-VALOR-OK  = SAIDA, 'S' QUANDO A CONVERSAO FOI POSSIVEL
010600*----------------------------------------------------------------*
010700 01  LK-VALOR-TXT              PIC X(18).
010800 01  LK-VALOR-NUM              PIC S9(13)V99 SIGN LEADING SEPARATE.
010900 01  LK-VALOR-OK               PIC X(01).
011000*================================================================*
011100 PROCEDURE DIVISION USING LK-VALOR-TXT LK-VALOR-NUM LK-VALOR-OK.
011200*================================================================*
011300
011400*----------------------------------------------------------------*
011500*    PROCESSAMENTO PRINCIPAL
011600*----------------------------------------------------------------*
011700*> cobol-lint CL002 0000-processar
011800 0000-PROCESSAR                  SECTION.
011900*----------------------------------------------------------------*
012000
012100     MOVE LK-VALOR-TXT        TO WRK-BUF
012200     MOVE SPACES              TO WRK-CLEAN WRK-NORM
012300     MOVE 0                   TO WRK-CLEAN-LEN WRK-NORM-LEN
012400     MOVE 0                   TO WRK-CNT-PONTO WRK-CNT-VIRG
012500     MOVE 0                   TO WRK-INT-NUM WRK-DEC-NUM WRK-DEC-CNT
012600     MOVE SPACE                TO WRK-SINAL
012700     MOVE 'N'                  TO WRK-VIU-PONTO WRK-VIU-DIGITO
012800     MOVE 'N'                  TO WRK-ERRO
012900     MOVE 'N'                  TO LK-VALOR-OK
013000     MOVE 0                    TO LK-VALOR-NUM
013100
013200     PERFORM 0001-FILTRAR-CARACTERE
013300        VARYING WRK-I FROM 1 BY 1 UNTIL WRK-I > 18
013400
013500     MOVE 0                    TO WRK-J
013600     PERFORM 0002-COMPACTAR-BUF
013700        VARYING WRK-I FROM 1 BY 1 UNTIL WRK-I > 18
013800     MOVE WRK-J                TO WRK-CLEAN-LEN
013900
014000     IF WRK-CLEAN-LEN EQUAL 0
014100        SET ERRO TO TRUE
014200     ELSE
014300        INSPECT WRK-CLEAN TALLYING WRK-CNT-PONTO FOR ALL '.'
014400        INSPECT WRK-CLEAN TALLYING WRK-CNT-VIRG  FOR ALL ','
014500        PERFORM 0003-NORMALIZAR-SEPARADOR
014600        PERFORM 0005-EXTRAIR-NUMERO
014700           VARYING WRK-I FROM 1 BY 1
014800           UNTIL WRK-I > WRK-NORM-LEN OR ERRO
014900        IF NOT VIU-DIGITO
015000           SET ERRO TO TRUE
015100        END-IF
015200     END-IF
015300
015400     IF ERRO
015500        MOVE 'N'               TO LK-VALOR-OK
015600        MOVE 0                 TO LK-VALOR-NUM
015700     ELSE
015800        IF WRK-DEC-CNT EQUAL 1
015900           COMPUTE WRK-DEC-NUM = WRK-DEC-NUM * 10
016000        END-IF
016100        COMPUTE LK-VALOR-NUM = WRK-INT-NUM + (WRK-DEC-NUM / 100)
016200        IF WRK-SINAL EQUAL '-'
016300           COMPUTE LK-VALOR-NUM = LK-VALOR-NUM * -1
016400        END-IF
016500        MOVE 'S'               TO LK-VALOR-OK
016600     END-IF
016700     PERFORM 9999-FINALIZAR
016800     .
016900*----------------------------------------------------------------*
017000*> cobol-lint CL002 0000-end
017100 0000-END.                       EXIT.
017200*----------------------------------------------------------------*
017300
017400*----------------------------------------------------------------*
017500*    ELIMINAR PREFIXO 'R$', ESPACOS E QUALQUER OUTRO CARACTERE
017600*    QUE NAO SEJA DIGITO, PONTO, VIRGULA OU SINAL DE MENOS
017700*----------------------------------------------------------------*
017800 0001-FILTRAR-CARACTERE          SECTION.
017900*----------------------------------------------------------------*
018000
018100     IF WRK-BUF-C (WRK-I) IS NOT NUMERIC AND
018200        WRK-BUF-C (WRK-I) NOT EQUAL '.'   AND
018300        WRK-BUF-C (WRK-I) NOT EQUAL ','   AND
018400        WRK-BUF-C (WRK-I) NOT EQUAL '-'
018500        MOVE SPACE            TO WRK-BUF-C (WRK-I)
018600     END-IF
018700     .
018800*----------------------------------------------------------------*
018900*> cobol-lint CL002 0001-end
019000 0001-END.                       EXIT.
019100*----------------------------------------------------------------*
019200
019300*----------------------------------------------------------------*
019400*    COMPACTAR WRK-BUF (SEM OS BRANCOS) PARA WRK-CLEAN
019500*----------------------------------------------------------------*
019600 0002-COMPACTAR-BUF              SECTION.
019700*----------------------------------------------------------------*
019800
019900     IF WRK-BUF-C (WRK-I) NOT EQUAL SPACE
020000        ADD 1                 TO WRK-J
020100        MOVE WRK-BUF-C (WRK-I) TO WRK-CLEAN-C (WRK-J)
020200     END-IF
020300     .
020400*----------------------------------------------------------------*
020500*> cobol-lint CL002 0002-end
020600 0002-END.                       EXIT.
020700*----------------------------------------------------------------*
020800
020900*----------------------------------------------------------------*
021000*    DECIDIR QUAL CARACTERE E O SEPARADOR DECIMAL E MONTAR
021100*    WRK-NORM COM NO MAXIMO UM PONTO DECIMAL
021200*----------------------------------------------------------------*
021300 0003-NORMALIZAR-SEPARADOR       SECTION.
021400*----------------------------------------------------------------*
021500
021600     IF WRK-CNT-PONTO > 0 AND WRK-CNT-VIRG > 0
021700        INSPECT WRK-CLEAN REPLACING ALL '.' BY SPACE
021800        MOVE 0              TO WRK-J
021900        PERFORM 0004-COMPACTAR-CLEAN
022000           VARYING WRK-I FROM 1 BY 1 UNTIL WRK-I > 18
022100        MOVE WRK-J          TO WRK-NORM-LEN
022200        INSPECT WRK-NORM REPLACING ALL ',' BY '.'
022300     ELSE
022400        MOVE WRK-CLEAN      TO WRK-NORM
022500        MOVE WRK-CLEAN-LEN  TO WRK-NORM-LEN
022600        IF WRK-CNT-VIRG > 0
022700           INSPECT WRK-NORM REPLACING ALL ',' BY '.'
022800        END-IF
022900     END-IF
023000     .
023100*----------------------------------------------------------------*
023200*> cobol-lint CL002 0003-end
023300 0003-END.                       EXIT.
023400*----------------------------------------------------------------*
023500
023600*----------------------------------------------------------------*
023700*    COMPACTAR WRK-CLEAN (JA SEM OS PONTOS DE MILHAR) PARA
023800*    WRK-NORM
023900*----------------------------------------------------------------*
024000 0004-COMPACTAR-CLEAN            SECTION.
024100*----------------------------------------------------------------*
024200
024300     IF WRK-CLEAN-C (WRK-I) NOT EQUAL SPACE
024400        ADD 1                 TO WRK-J
024500        MOVE WRK-CLEAN-C (WRK-I) TO WRK-NORM-C (WRK-J)
024600     END-IF
024700     .
024800*----------------------------------------------------------------*
024900*> cobol-lint CL002 0004-end
025000 0004-END.                       EXIT.
025100*----------------------------------------------------------------*
025200
025300*----------------------------------------------------------------*
025400*    PERCORRER WRK-NORM, ACUMULANDO PARTE INTEIRA E DECIMAL
025500*----------------------------------------------------------------*
025600 0005-EXTRAIR-NUMERO             SECTION.
025700*----------------------------------------------------------------*
025800
025900     EVALUATE TRUE
026000        WHEN WRK-I EQUAL 1 AND WRK-NORM-C (WRK-I) EQUAL '-'
026100           MOVE '-'           TO WRK-SINAL
026200        WHEN WRK-NORM-C (WRK-I) EQUAL '.'
026300           IF VIU-PONTO
026400              SET ERRO TO TRUE
026500           ELSE
026600              SET VIU-PONTO TO TRUE
026700           END-IF
026800        WHEN WRK-NORM-C (WRK-I) IS NUMERIC
026900           MOVE WRK-NORM-C (WRK-I) TO WRK-CHAR-X
027000           SET VIU-DIGITO TO TRUE
027100           IF VIU-PONTO
027200              IF WRK-DEC-CNT < 2
027300                 COMPUTE WRK-DEC-NUM = WRK-DEC-NUM * 10 +
027400                                       WRK-CHAR-9-V
027500                 ADD 1        TO WRK-DEC-CNT
027600              END-IF
027700           ELSE
027800              COMPUTE WRK-INT-NUM = WRK-INT-NUM * 10 +
027900                                    WRK-CHAR-9-V
028000           END-IF
028100        WHEN OTHER
028200           SET ERRO TO TRUE
028300     END-EVALUATE
028400     .
028500*----------------------------------------------------------------*
028600*> cobol-lint CL002 0005-end
028700 0005-END.                       EXIT.
028800*----------------------------------------------------------------*
028900*----------------------------------------------------------------*
029000*    FINALIZAR SUB-ROTINA
029100*----------------------------------------------------------------*
029200 9999-FINALIZAR                  SECTION.
029300*----------------------------------------------------------------*
029400
029500    GOBACK
029600    .
029700*----------------------------------------------------------------*
029800*> cobol-lint CL002 9999-end
029900 9999-END.                       EXIT.
030000*----------------------------------------------------------------*
