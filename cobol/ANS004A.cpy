000100*================================================================*
000200* DESCRICAO..: BOOK DE INTERFACE - DESPESA ENRIQUECIDA / INVALIDA
000300* PROGRAMADOR: M.SANTANA - COBOL DICAS
000400* DATA.......: 28/03/1987
000500* TAMANHO....: 00135
000600*----------------------------------------------------------------*
000700* ANS004A-REGISTRO       = REGISTRO ENRIQUECIDO (135 POSICOES)
000800*   ...CNPJ/RAZAO/ANO/TRIMESTRE/VALOR IGUAIS AO BOOK ANS003A
000900*   ANS004A-REGISTRO-ANS = NUM. REGISTRO ANS (BRANCO SEM MATCH)
001000*   ANS004A-MODALIDADE   = MODALIDADE DA OPERADORA (IDEM)
001100*   ANS004A-UF           = UF DA OPERADORA (IDEM)
001200*----------------------------------------------------------------*
001300* ANS004A-INV-REGISTRO   = REGISTRO REJEITADO NA VALIDACAO, COM
001400*                          MOTIVO CONCATENADO (BOOK SEPARADO, O
001500*                          REGISTRO INVALIDO NAO CABE NO ESPACO
001600*                          DO ENRIQUECIDO POR CAUSA DO MOTIVO)
001700*----------------------------------------------------------------*
001800* 28/03/1987 MS  CHAMADO 00050 - LAYOUT INICIAL (LISTAGEM OK/
001900*            REJEITADO)
002000* 11/12/1998 JBC CHAMADO 00139 - REVISAO Y2K, SEM IMPACTO
002100* 01/04/2001 MS  CHAMADO 00114 - REUSO COMO ENRIQUECIDO DO FEED ANS
002200* 03/09/2013 JBC CHAMADO 00470 - INCLUSAO DO REGISTRO DE MOTIVO
002300* 21/04/2021 ACS CHAMADO 00547 - ANS004A-INV-MOTIVO AMPLIADO DE
002400*            X(60) PARA X(64): COM AS TRES REGRAS QUEBRADAS NO
002500*            MESMO REGISTRO O MOTIVO CONCATENADO CHEGA A 63
002600*            POSICOES E O CAMPO ANTIGO TRUNCAVA O ULTIMO CODIGO.
002700*================================================================*
002800 01  ANS004A-HEADER.
002900     05  ANS004A-COD-BOOK        PIC X(08) VALUE 'ANS004A '.
003000     05  ANS004A-TAM-BOOK        PIC 9(05) VALUE 00135.
003100 01  ANS004A-REGISTRO.
003200     05  ANS004A-CNPJ            PIC X(14).
003300     05  ANS004A-RAZAO-SOCIAL    PIC X(60).
003400     05  ANS004A-ANO             PIC 9(04).
003500     05  ANS004A-TRIMESTRE       PIC 9(01).
003600     05  ANS004A-VALOR           PIC S9(13)V99
003700                                 SIGN LEADING SEPARATE.
003800     05  FILLER                  PIC X(02).
003900     05  ANS004A-REGISTRO-ANS    PIC X(06).
004000     05  ANS004A-MODALIDADE      PIC X(30).
004100     05  ANS004A-UF              PIC X(02).
004200 01  ANS004A-INV-REGISTRO.
004300     05  ANS004A-INV-CNPJ        PIC X(14).
004400     05  ANS004A-INV-RAZAO       PIC X(60).
004500     05  ANS004A-INV-ANO         PIC 9(04).
004600     05  ANS004A-INV-TRIMESTRE   PIC 9(01).
004700     05  ANS004A-INV-VALOR       PIC S9(13)V99
004800                                 SIGN LEADING SEPARATE.
004900     05  ANS004A-INV-MOTIVO      PIC X(64).
005000     05  FILLER                  PIC X(12).
