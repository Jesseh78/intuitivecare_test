000100*================================================================*
000200* PROGRAMADOR: JOSE ROBERTO - COBOLDICAS
000300* DATA: 12/01/1986
000400* BOOK DE DATA / HORA
000500* FORMATO: YYYYMMDD - HMMSSSS
000600*----------------------------------------------------------------*
000700* COD001A-DATA-ANO    = ANO
000800* COD001A-DATA-MES    = MES
000900* COD001A-DATA-DIA    = DIA
001000* COD001A-DIA-SEMANA  = DIA DA SEMANA
001100* COD001A-DESC-MES    = DESCRICAO DO MES
001200* COD001A-DESC-SEMANA = DESCRICAO DA SEMANA
001300* COD001A-DIAS-ANO    = QUANTIDADE DE DIAS DO ANO
001400*----------------------------------------------------------------*
001500* COD001A-HORA        = HORA
001600* COD001A-MINUTO      = MINUTO
001700* COD001A-SEGUNDO     = SEGUNDO
001800* COD001A-MILESIMO    = MILISEGUNDO
001900* COD001A-PERIODO     = PERIODO DO DIA
002000*----------------------------------------------------------------*
002100* 12/01/1986 JR  CHAMADO 00012 - BOOK GENERICO DE DATA E HORA
002200* 30/11/1998 JBC CHAMADO 00139 - CONFIRMADO QUE O BOOK JA USA ANO
002300*            COM 4 DIGITOS (REVISAO Y2K, SEM IMPACTO)
002400* 17/06/2001 MS  CHAMADO 00228 - REUTILIZADO NO LOTE DE DESPESAS
002500*            ANS, PARA O CABECALHO DO RELATORIO ANSSTAT
002600*================================================================*
002700 01  COD001A-REGISTRO.
002800*     YYYYMMDD
002900     05  COD001A-DATA.
003000         10 COD001A-DATA-ANO         PIC 9(004).
003100         10 COD001A-DATA-MES         PIC 9(002).
003200         10 COD001A-DATA-DIA         PIC 9(002).
003300     05  COD001A-DIA-SEMANA          PIC 9(002).
003400     05  COD001A-DESC-MES            PIC X(020).
003500     05  COD001A-DESC-SEMANA         PIC X(020).
003600     05  COD001A-DIAS-ANO            PIC 9(003).
003700*     HHMMSSSS
003800     05  COD001A-TIME.
003900         10 COD001A-HORA             PIC 9(002).
004000         10 COD001A-MINUTO           PIC 9(002).
004100         10 COD001A-SEGUNDO          PIC 9(002).
004200         10 COD001A-MILESIMO         PIC 9(002).
004300     05  COD001A-PERIODO             PIC X(020).
