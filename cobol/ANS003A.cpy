000100*================================================================*
000200* DESCRICAO..: BOOK DE INTERFACE - DESPESA CONSOLIDADA (NUMERICA)
000300* PROGRAMADOR: M.SANTANA - COBOL DICAS
000400* DATA.......: 21/03/1987
000500* TAMANHO....: 00097
000600*----------------------------------------------------------------*
000700* ANS003A-CNPJ           = CNPJ JA NORMALIZADO (SO DIGITOS)
000800* ANS003A-RAZAO-SOCIAL   = RAZAO SOCIAL APOS RESOLUCAO DE MODA
000900* ANS003A-ANO            = ANO DE REFERENCIA
001000* ANS003A-TRIMESTRE      = TRIMESTRE DE REFERENCIA
001100* ANS003A-VALOR          = VALOR DA DESPESA, SINAL SEPARADO
001200*----------------------------------------------------------------*
001300* ANS003A-CHAVE          = REDEFINE O REGISTRO PELA CHAVE CNPJ+
001400*                          TRIMESTRE+ANO, USADA NA ORDENACAO
001500*                          MANUAL DA RESOLUCAO DE DIVERGENCIA
001600*----------------------------------------------------------------*
001700* 21/03/1987 MS  CHAMADO 00049 - LAYOUT INICIAL (DESPESA CONS.)
001800* 02/12/1998 JBC CHAMADO 00139 - REVISAO Y2K, SEM IMPACTO (ANO JA
001900*            ERA 9(004))
002000* 25/03/2001 MS  CHAMADO 00114 - REUSO NA CONSOLIDACAO DO FEED ANS
002100* 14/08/2010 RSF CHAMADO 00402 - SINAL SEPARADO PARA EXPORT SQL
002200*================================================================*
002300 01  ANS003A-HEADER.
002400     05  ANS003A-COD-BOOK        PIC X(08) VALUE 'ANS003A '.
002500     05  ANS003A-TAM-BOOK        PIC 9(05) VALUE 00097.
002600 01  ANS003A-REGISTRO.
002700     05  ANS003A-CNPJ            PIC X(14).
002800     05  ANS003A-RAZAO-SOCIAL    PIC X(60).
002900     05  ANS003A-ANO             PIC 9(04).
003000     05  ANS003A-TRIMESTRE       PIC 9(01).
003100     05  ANS003A-VALOR           PIC S9(13)V99
003200                                 SIGN LEADING SEPARATE.
003300     05  FILLER                  PIC X(02).
003400 01  ANS003A-CHAVE REDEFINES ANS003A-REGISTRO.
003500     05  ANS003A-CHV-CNPJ        PIC X(14).
003600     05  FILLER                  PIC X(60).
003700     05  ANS003A-CHV-ANO         PIC 9(04).
003800     05  ANS003A-CHV-TRIMESTRE   PIC 9(01).
003900     05  FILLER                  PIC X(18).
