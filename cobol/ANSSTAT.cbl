000100*******************************************************************
000200* PROGRAMADOR: M.SANTANA - COBOLDICAS
000300* AUTHOR.      M.SANTANA
000400* INSTALLATION. COBOLDICAS - NUCLEO DE LOTE
000500* DATE-WRITTEN. 03/03/1990
000600* DATE-COMPILED.
000700* SECURITY.     USO INTERNO - APENAS MANUTENCAO AUTORIZADA.
000800*----------------------------------------------------------------*
000900* DESCRICAO..: RELATORIO DE ESTATISTICAS DAS DESPESAS ENRIQUECIDAS
001000*              DO FEED ANS - TOTAL E MEDIA GERAL, TOP 5 OPERADORAS,
001100*              DISTRIBUICAO POR UF E HISTORICO POR OPERADORA.
001200* NOME.......: ANSSTAT
001300*----------------------------------------------------------------*
001400* HISTORICO DE ALTERACOES
001500*----------------------------------------------------------------*
001600* 03/03/1990 MS  CHAMADO 00068 - RELATORIO INICIAL DE TOTALIZACAO
001700*            DE VENDAS POR REGIAO, SEM HISTORICO POR CLIENTE.
001800* 17/05/1993 ACS CHAMADO 00081 - INCLUIDO O RANKING DOS 5 MAIORES
001900*            CLIENTES, COM LACO DE BOLHA SOBRE A TABELA EM MEMORIA.
002000* 23/11/1998 JBC CHAMADO 00139 - REVISAO Y2K - ANO DO CABECALHO E
002100*            DO HISTORICO PASSA A SER IMPRESSO COM 4 POSICOES.
002200* 20/04/2001 MS  CHAMADO 00228 - REUSO COMO RELATORIO DE ESTATIS-
002300*            TICAS DO FEED ANS (OPERADORA/UF NO LUGAR DE CLIENTE).
002400* 11/08/2005 RSF CHAMADO 00299 - INCLUIDA A SECAO DE DISTRIBUICAO
002500*            POR UF, ORDENADA PELO TOTAL DECRESCENTE.
002600* 22/09/2011 JBC CHAMADO 00399 - INCLUIDO O HISTORICO POR OPERADORA
002700*            (ANO/TRIMESTRE), ORDENADO CRESCENTE.
002800* 08/01/2018 RSF CHAMADO 00470 - AMPLIACAO DA TABELA DE DETALHE DE
002900*            2000 PARA 5000 DESPESAS, POR VOLUME DO FEED TRIMESTRAL.
003000* 02/09/2020 JBC CHAMADO 00541 - ADOTADOS NOMES DE CONDICAO (88) PARA
003100*            OS INDICADORES DE FIM DE ARQUIVO E LOCALIZACAO; PARAGRA-
003200*            FOS MARCADOS COM COBOL-LINT CL002 CONFORME PADRAO DO
003300*            NUCLEO DE LOTE.
003400* 21/04/2021 ACS CHAMADO 00548 - O CABECALHO E A SECAO 1 DE TOTAIS
003500*            GERAIS PASSARAM A SER IMPRESSOS EM UM UNICO PERFORM
003600*            THRU (0004 A 0005), JA QUE SEMPRE RODAM JUNTOS NA
003700*            ABERTURA DO RELATORIO.
003800*================================================================*
003900 IDENTIFICATION DIVISION.
004000 PROGRAM-ID. ANSSTAT.
004100 AUTHOR. M.SANTANA.
004200 INSTALLATION. COBOLDICAS - NUCLEO DE LOTE.
004300 DATE-WRITTEN. 03/03/1990.
004400 DATE-COMPILED.
004500 SECURITY. USO INTERNO - APENAS MANUTENCAO AUTORIZADA.
004600*================================================================*
004700 ENVIRONMENT DIVISION.
004800 CONFIGURATION SECTION.
004900 SPECIAL-NAMES.
005000    C01 IS TOP-OF-FORM.
005100 INPUT-OUTPUT SECTION.
005200 FILE-CONTROL.
005300    SELECT ANS-ENRIQ-ENT  ASSIGN TO 'ANSENRI1'
005400       ORGANIZATION IS LINE SEQUENTIAL.
005500    SELECT ANS-REL-SAI    ASSIGN TO 'ANSSTAT1'
005600       ORGANIZATION IS LINE SEQUENTIAL.
005700*================================================================*
005800 DATA DIVISION.
005900 FILE SECTION.
006000*----------------------------------------------------------------*
006100*    DESPESA ENRIQUECIDA, ENTRADA (BOOK ANS004A)
006200*----------------------------------------------------------------*
006300 FD  ANS-ENRIQ-ENT.
006400 01  WRK-ANS004A-REGISTRO.
006500    10  WRK-ANS004A-CNPJ         PIC X(14).
006600    10  WRK-ANS004A-RAZAO        PIC X(60).
006700    10  WRK-ANS004A-ANO          PIC 9(04).
006800    10  WRK-ANS004A-TRIMESTRE    PIC 9(01).
006900    10  WRK-ANS004A-VALOR        PIC S9(13)V99
007000                                 SIGN LEADING SEPARATE.
007100    10  FILLER                   PIC X(02).
007200    10  WRK-ANS004A-REGANS       PIC X(06).
007300    10  WRK-ANS004A-MODAL        PIC X(30).
007400    10  WRK-ANS004A-UF           PIC X(02).
007500 01  WRK-ANS004A-VALOR-X REDEFINES WRK-ANS004A-REGISTRO.
007600    10  FILLER                   PIC X(79).
007700    10  WRK-ANS004A-VALOR-TXT    PIC X(16).
007800    10  FILLER                   PIC X(40).
007900*----------------------------------------------------------------*
008000*    RELATORIO DE ESTATISTICAS, SAIDA, LINHA DE 132 POSICOES
008100*----------------------------------------------------------------*
008200 FD  ANS-REL-SAI.
008300 01  WRK-REL-REGISTRO.
008400    05  WRK-REL-STRING           PIC X(132).
008500*================================================================*
008600 WORKING-STORAGE SECTION.
008700*----------------------------------------------------------------*
008800*    INDICADOR DE FIM DE ARQUIVO
008900*----------------------------------------------------------------*
009000 77  WRK-FIM-ENRIQUECIDO          PIC X(01) VALUE 'N'.
009100     88  FIM-ENRIQUECIDO               VALUE 'S'.
009200*----------------------------------------------------------------*
009300*    TABELA EM MEMORIA DO DETALHE DE DESPESAS ENRIQUECIDAS
009400*----------------------------------------------------------------*
009500 01  WRK-TAB-DETALHE.
009600    10  WRK-DET-ENT OCCURS 5000 TIMES.
009700       15  WRK-DET-CNPJ          PIC X(14).
009800       15  WRK-DET-RAZAO         PIC X(60).
009900       15  WRK-DET-UF            PIC X(02).
010000       15  WRK-DET-ANO           PIC 9(04).
010100       15  WRK-DET-TRIMESTRE     PIC 9(01).
010200       15  WRK-DET-VALOR         PIC S9(13)V99
010300                                 SIGN LEADING SEPARATE.
010400       15  FILLER                PIC X(01).
010500 77  WRK-QTD-DETALHE              PIC 9(04) COMP VALUE ZERO.
010600*----------------------------------------------------------------*
010700*    TABELA EM MEMORIA DE TOTAIS POR OPERADORA (RAZAO SOCIAL)
010800*----------------------------------------------------------------*
010900 01  WRK-TAB-OPERADORA.
011000    10  WRK-OPR-ENT OCCURS 2000 TIMES.
011100       15  WRK-OPR-RAZAO         PIC X(60).
011200       15  WRK-OPR-TOTAL         PIC S9(15)V99
011300                                 SIGN LEADING SEPARATE.
011400       15  FILLER                PIC X(01).
011500 77  WRK-QTD-OPERADORA            PIC 9(04) COMP VALUE ZERO.
011600*----------------------------------------------------------------*
011700*    TABELA EM MEMORIA DE TOTAIS POR UF
011800*----------------------------------------------------------------*
011900 01  WRK-TAB-UF.
012000    10  WRK-UFT-ENT OCCURS 30 TIMES.
012100       15  WRK-UFT-UF            PIC X(02).
012200       15  WRK-UFT-TOTAL         PIC S9(15)V99
012300                                 SIGN LEADING SEPARATE.
012400       15  FILLER                PIC X(01).
012500 77  WRK-QTD-UF                   PIC 9(04) COMP VALUE ZERO.
012600*----------------------------------------------------------------*
012700*    TABELA EM MEMORIA DO HISTORICO DA OPERADORA ATUAL
012800*----------------------------------------------------------------*
012900 01  WRK-TAB-HISTORICO.
013000    10  WRK-HIST-ENT OCCURS 100 TIMES.
013100       15  WRK-HIST-ANO          PIC 9(04).
013200       15  WRK-HIST-TRIMESTRE    PIC 9(01).
013300       15  WRK-HIST-VALOR        PIC S9(13)V99
013400                                 SIGN LEADING SEPARATE.
013500       15  FILLER                PIC X(01).
013600 77  WRK-QTD-HIST                 PIC 9(04) COMP VALUE ZERO.
013700*----------------------------------------------------------------*
013800*    AREAS DE TROCA PARA AS ORDENACOES (LACO DE BOLHA)
013900*----------------------------------------------------------------*
014000 01  WRK-OPR-TEMP.
014100    05  WRK-TMP-OPR-RAZAO         PIC X(60).
014200    05  WRK-TMP-OPR-TOTAL         PIC S9(15)V99
014300                                 SIGN LEADING SEPARATE.
014400    05  FILLER                   PIC X(01).
014500 01  WRK-UFT-TEMP.
014600    05  WRK-TMP-UFT-UF            PIC X(02).
014700    05  WRK-TMP-UFT-TOTAL         PIC S9(15)V99
014800                                 SIGN LEADING SEPARATE.
014900    05  FILLER                   PIC X(01).
015000 01  WRK-HIST-TEMP.
015100    05  WRK-TMP-HIST-ANO          PIC 9(04).
015200    05  WRK-TMP-HIST-TRIMESTRE    PIC 9(01).
015300    05  WRK-TMP-HIST-VALOR        PIC S9(13)V99
015400                                 SIGN LEADING SEPARATE.
015500    05  FILLER                   PIC X(01).
015600*----------------------------------------------------------------*
015700*    ACUMULADORES GERAIS
015800*----------------------------------------------------------------*
015900 77  WRK-GRAND-TOTAL               PIC S9(15)V99
016000                                 SIGN LEADING SEPARATE.
016100 01  WRK-GRAND-TOTAL-X REDEFINES WRK-GRAND-TOTAL PIC X(18).
016200 77  WRK-GRAND-QTD                 PIC 9(09) COMP VALUE ZERO.
016300 77  WRK-GRAND-MEDIA               PIC S9(13)V99
016400                                 SIGN LEADING SEPARATE.
016500 01  WRK-GRAND-MEDIA-X REDEFINES WRK-GRAND-MEDIA PIC X(16).
016600*----------------------------------------------------------------*
016700*    SUBSCRITOS E SINALIZADORES DE APOIO
016800*----------------------------------------------------------------*
016900 77  WRK-I                         PIC 9(04) COMP VALUE ZERO.
017000 77  WRK-J                         PIC 9(04) COMP VALUE ZERO.
017100 77  WRK-K                         PIC 9(04) COMP VALUE ZERO.
017200 77  WRK-M                         PIC 9(04) COMP VALUE ZERO.
017300 77  WRK-N                         PIC 9(04) COMP VALUE ZERO.
017400 77  WRK-P                         PIC 9(04) COMP VALUE ZERO.
017500 77  WRK-QTD-IMPRESSOS             PIC 9(04) COMP VALUE ZERO.
017600 77  WRK-ACHOU-OPERADORA           PIC X(01) VALUE 'N'.
017700     88  ACHOU-OPERADORA               VALUE 'S'.
017800 77  WRK-POS-OPERADORA             PIC 9(04) COMP VALUE ZERO.
017900 77  WRK-ACHOU-UF                  PIC X(01) VALUE 'N'.
018000     88  ACHOU-UF                      VALUE 'S'.
018100 77  WRK-POS-UF                    PIC 9(04) COMP VALUE ZERO.
018200*----------------------------------------------------------------*
018300*    CONTROLE DE PAGINACAO DO RELATORIO
018400*----------------------------------------------------------------*
018500 77  WRK-IND-LINHA                 PIC 9(02) COMP VALUE ZERO.
018600 77  WRK-IND-PAGINACAO             PIC 9(02) COMP VALUE 1.
018700*----------------------------------------------------------------*
018800*    MASCARAS DE EDICAO DE DATA E HORA DO CABECALHO
018900*----------------------------------------------------------------*
019000 01  WRK-MASC-DATA.
019100    05  WRK-MASC-DATA-DIA          PIC 9(02) VALUE ZEROS.
019200    05  FILLER                     PIC X(01) VALUE '/'.
019300    05  WRK-MASC-DATA-MES          PIC 9(02) VALUE ZEROS.
019400    05  FILLER                     PIC X(01) VALUE '/'.
019500    05  WRK-MASC-DATA-ANO          PIC 9(04) VALUE ZEROS.
019600 01  WRK-MASC-TIME.
019700    05  WRK-MASC-HORA              PIC 9(02) VALUE ZEROS.
019800    05  FILLER                     PIC X(01) VALUE ':'.
019900    05  WRK-MASC-MIN               PIC 9(02) VALUE ZEROS.
020000*----------------------------------------------------------------*
020100*    LINHAS DO RELATORIO (100 CARACTERES DE LAYOUT, RESTO BRANCO)
020200*----------------------------------------------------------------*
020300 01  WRK-REL-LINHA-TRACO.
020400    05  FILLER PIC X(100) VALUE ALL '-'.
020500    05  FILLER PIC X(32) VALUE SPACES.
020600 77  WRK-REL-LINHA-BRANCO          PIC X(132) VALUE SPACES.
020700
020800 01  WRK-REL-CAB1.
020900    05  FILLER PIC X(10) VALUE '** ANSSTAT'.
021000    05  FILLER PIC X(20) VALUE '  COBOLDICAS        '.
021100    05  FILLER PIC X(40) VALUE
021200        'ESTATISTICAS DE DESPESAS ANS - DATA: '.
021300    05  WRK-REL-CAB1-DATA PIC X(10) VALUE SPACES.
021400    05  FILLER PIC X(52) VALUE SPACES.
021500
021600 01  WRK-REL-CAB2.
021700    05  FILLER PIC X(08) VALUE '** PAG: '.
021800    05  WRK-REL-PAG    PIC ZZ9.
021900    05  FILLER PIC X(60) VALUE
022000        '  RELATORIO DE ESTATISTICAS DE DESPESAS - ANS  HORA: '.
022100    05  WRK-REL-HORA   PIC X(05) VALUE SPACES.
022200    05  FILLER PIC X(56) VALUE SPACES.
022300
022400 01  WRK-REL-SECAO.
022500    05  WRK-REL-SECAO-TXT PIC X(60) VALUE SPACES.
022600    05  FILLER PIC X(72) VALUE SPACES.
022700
022800 01  WRK-REL-TOT1.
022900    05  FILLER PIC X(20) VALUE '   TOTAL GERAL....: '.
023000    05  WRK-REL-TOT1-VALOR PIC ZZZ,ZZZ,ZZZ,ZZ9.99-.
023100    05  FILLER PIC X(93) VALUE SPACES.
023200
023300 01  WRK-REL-TOT2.
023400    05  FILLER PIC X(20) VALUE '   MEDIA GERAL....: '.
023500    05  WRK-REL-TOT2-VALOR PIC ZZZ,ZZZ,ZZZ,ZZ9.99-.
023600    05  FILLER PIC X(93) VALUE SPACES.
023700
023800 01  WRK-REL-TOT3.
023900    05  FILLER PIC X(20) VALUE '   QTD REGISTROS..: '.
024000    05  WRK-REL-TOT3-QTD   PIC ZZZ,ZZZ,ZZ9.
024100    05  FILLER PIC X(101) VALUE SPACES.
024200
024300 01  WRK-REL-DET-OPER.
024400    05  FILLER PIC X(03) VALUE SPACES.
024500    05  WRK-REL-DOP-RAZAO  PIC X(60).
024600    05  FILLER PIC X(05) VALUE SPACES.
024700    05  WRK-REL-DOP-TOTAL  PIC ZZZ,ZZZ,ZZZ,ZZ9.99-.
024800    05  FILLER PIC X(45) VALUE SPACES.
024900
025000 01  WRK-REL-DET-UF.
025100    05  FILLER PIC X(03) VALUE SPACES.
025200    05  WRK-REL-DUF-UF     PIC X(02).
025300    05  FILLER PIC X(05) VALUE SPACES.
025400    05  WRK-REL-DUF-TOTAL  PIC ZZZ,ZZZ,ZZZ,ZZ9.99-.
025500    05  FILLER PIC X(103) VALUE SPACES.
025600
025700 01  WRK-REL-DET-OPER-NOME.
025800    05  FILLER PIC X(03) VALUE SPACES.
025900    05  FILLER PIC X(11) VALUE 'OPERADORA: '.
026000    05  WRK-REL-DON-RAZAO  PIC X(60).
026100    05  FILLER PIC X(58) VALUE SPACES.
026200
026300 01  WRK-REL-DET-HIST.
026400    05  FILLER PIC X(08) VALUE SPACES.
026500    05  WRK-REL-DHI-ANO    PIC 9(04).
026600    05  FILLER PIC X(01) VALUE '/'.
026700    05  WRK-REL-DHI-TRI    PIC 9(01).
026800    05  FILLER PIC X(05) VALUE SPACES.
026900    05  WRK-REL-DHI-VALOR  PIC ZZZ,ZZZ,ZZZ,ZZ9.99-.
027000    05  FILLER PIC X(89) VALUE SPACES.
027100*----------------------------------------------------------------*
027200*    DEFINICAO DE DATA E HORA DO SISTEMA, PARA O CABECALHO
027300*----------------------------------------------------------------*
027400 COPY COD001A.
027500*================================================================*
027600 PROCEDURE                       DIVISION.
027700*================================================================*
027800
027900*----------------------------------------------------------------*
028000*    PROCESSAMENTO PRINCIPAL
028100*----------------------------------------------------------------*
028200*> cobol-lint CL002 0000-processar
028300 0000-PROCESSAR                  SECTION.
028400*----------------------------------------------------------------*
028500
028600    OPEN INPUT  ANS-ENRIQ-ENT
028700
028800    PERFORM 0001-CARREGAR-ENRIQUECIDO
028900            UNTIL FIM-ENRIQUECIDO
029000
029100    CLOSE ANS-ENRIQ-ENT
029200
029300    IF WRK-GRAND-QTD GREATER ZERO
029400       COMPUTE WRK-GRAND-MEDIA ROUNDED =
029500               WRK-GRAND-TOTAL / WRK-GRAND-QTD
029600    ELSE
029700       MOVE ZERO                TO WRK-GRAND-MEDIA
029800    END-IF
029900
030000    PERFORM 0002-ORDENAR-OPERADORAS
030100    PERFORM 0003-ORDENAR-UF
030200
030300    OPEN OUTPUT ANS-REL-SAI
030400
030500    CALL 'ANSDATA' USING COD001A-REGISTRO
030600
030700    PERFORM 0004-IMPRIMIR-CABECALHO THRU 0005-END
030800    PERFORM 0006-IMPRIMIR-TOP5
030900    PERFORM 0007-IMPRIMIR-DISTRIBUICAO-UF
031000    PERFORM 0008-IMPRIMIR-HISTORICO VARYING WRK-I FROM 1 BY 1
031100            UNTIL WRK-I GREATER WRK-QTD-OPERADORA
031200
031300    CLOSE ANS-REL-SAI
031400
031500    PERFORM 9999-FINALIZAR
031600    .
031700*----------------------------------------------------------------*
031800*> cobol-lint CL002 0000-end
031900 0000-END.                       EXIT.
032000*----------------------------------------------------------------*
032100
032200*----------------------------------------------------------------*
032300*    LER UMA DESPESA ENRIQUECIDA E ACUMULAR OS TOTAIS
032400*----------------------------------------------------------------*
032500*> cobol-lint CL002 0001-carregar-enriquecido
032600 0001-CARREGAR-ENRIQUECIDO        SECTION.
032700*----------------------------------------------------------------*
032800
032900    READ ANS-ENRIQ-ENT INTO WRK-ANS004A-REGISTRO
033000       AT END
033100          SET FIM-ENRIQUECIDO TO TRUE
033200       NOT AT END
033300          ADD 1                 TO WRK-QTD-DETALHE
033400          MOVE WRK-ANS004A-CNPJ  TO WRK-DET-CNPJ       (WRK-QTD-DETALHE)
033500          MOVE WRK-ANS004A-RAZAO TO WRK-DET-RAZAO      (WRK-QTD-DETALHE)
033600          MOVE WRK-ANS004A-UF    TO WRK-DET-UF         (WRK-QTD-DETALHE)
033700          MOVE WRK-ANS004A-ANO   TO WRK-DET-ANO        (WRK-QTD-DETALHE)
033800          MOVE WRK-ANS004A-TRIMESTRE
033900                                 TO WRK-DET-TRIMESTRE  (WRK-QTD-DETALHE)
034000          MOVE WRK-ANS004A-VALOR TO WRK-DET-VALOR      (WRK-QTD-DETALHE)
034100
034200          ADD WRK-ANS004A-VALOR TO WRK-GRAND-TOTAL
034300          ADD 1                 TO WRK-GRAND-QTD
034400
034500          PERFORM 0001A-ACUMULAR-OPERADORA
034600          PERFORM 0001B-ACUMULAR-UF
034700    END-READ
034800    .
034900*----------------------------------------------------------------*
035000*> cobol-lint CL002 0001-end
035100 0001-END.                       EXIT.
035200*----------------------------------------------------------------*
035300
035400*----------------------------------------------------------------*
035500*    LOCALIZAR OU CRIAR O TOTALIZADOR DA OPERADORA
035600*----------------------------------------------------------------*
035700*> cobol-lint CL002 0001a-acumular-operadora
035800 0001A-ACUMULAR-OPERADORA         SECTION.
035900*----------------------------------------------------------------*
036000
036100    MOVE 'N'                     TO WRK-ACHOU-OPERADORA
036200    MOVE ZERO                    TO WRK-POS-OPERADORA
036300
036400    PERFORM 0001A1-COMPARAR-OPERADORA VARYING WRK-J FROM 1 BY 1
036500            UNTIL WRK-J GREATER WRK-QTD-OPERADORA
036600               OR ACHOU-OPERADORA
036700
036800    IF NOT ACHOU-OPERADORA
036900       ADD 1                    TO WRK-QTD-OPERADORA
037000       MOVE WRK-ANS004A-RAZAO    TO
037100                                 WRK-OPR-RAZAO (WRK-QTD-OPERADORA)
037200       MOVE ZERO                TO
037300                                 WRK-OPR-TOTAL (WRK-QTD-OPERADORA)
037400       MOVE WRK-QTD-OPERADORA    TO WRK-POS-OPERADORA
037500    END-IF
037600
037700    ADD WRK-ANS004A-VALOR TO WRK-OPR-TOTAL (WRK-POS-OPERADORA)
037800    .
037900*----------------------------------------------------------------*
038000*> cobol-lint CL002 0001a-end
038100 0001A-END.                      EXIT.
038200*----------------------------------------------------------------*
038300
038400*----------------------------------------------------------------*
038500*    COMPARAR UMA POSICAO DA TABELA DE OPERADORAS
038600*----------------------------------------------------------------*
038700*> cobol-lint CL002 0001a1-comparar-operadora
038800 0001A1-COMPARAR-OPERADORA        SECTION.
038900*----------------------------------------------------------------*
039000
039100    IF WRK-OPR-RAZAO (WRK-J) EQUAL WRK-ANS004A-RAZAO
039200       SET ACHOU-OPERADORA TO TRUE
039300       MOVE WRK-J                TO WRK-POS-OPERADORA
039400    END-IF
039500    .
039600*----------------------------------------------------------------*
039700*> cobol-lint CL002 0001a1-end
039800 0001A1-END.                     EXIT.
039900*----------------------------------------------------------------*
040000
040100*----------------------------------------------------------------*
040200*    LOCALIZAR OU CRIAR O TOTALIZADOR DA UF
040300*----------------------------------------------------------------*
040400*> cobol-lint CL002 0001b-acumular-uf
040500 0001B-ACUMULAR-UF                SECTION.
040600*----------------------------------------------------------------*
040700
040800    MOVE 'N'                     TO WRK-ACHOU-UF
040900    MOVE ZERO                    TO WRK-POS-UF
041000
041100    PERFORM 0001B1-COMPARAR-UF VARYING WRK-K FROM 1 BY 1
041200            UNTIL WRK-K GREATER WRK-QTD-UF
041300               OR ACHOU-UF
041400
041500    IF NOT ACHOU-UF
041600       ADD 1                    TO WRK-QTD-UF
041700       MOVE WRK-ANS004A-UF       TO WRK-UFT-UF    (WRK-QTD-UF)
041800       MOVE ZERO                TO WRK-UFT-TOTAL (WRK-QTD-UF)
041900       MOVE WRK-QTD-UF           TO WRK-POS-UF
042000    END-IF
042100
042200    ADD WRK-ANS004A-VALOR TO WRK-UFT-TOTAL (WRK-POS-UF)
042300    .
042400*----------------------------------------------------------------*
042500*> cobol-lint CL002 0001b-end
042600 0001B-END.                      EXIT.
042700*----------------------------------------------------------------*
042800
042900*----------------------------------------------------------------*
043000*    COMPARAR UMA POSICAO DA TABELA DE UF
043100*----------------------------------------------------------------*
043200*> cobol-lint CL002 0001b1-comparar-uf
043300 0001B1-COMPARAR-UF               SECTION.
043400*----------------------------------------------------------------*
043500
043600    IF WRK-UFT-UF (WRK-K) EQUAL WRK-ANS004A-UF
043700       SET ACHOU-UF TO TRUE
043800       MOVE WRK-K                TO WRK-POS-UF
043900    END-IF
044000    .
044100*----------------------------------------------------------------*
044200*> cobol-lint CL002 0001b1-end
044300 0001B1-END.                     EXIT.
044400*----------------------------------------------------------------*
044500
044600*----------------------------------------------------------------*
044700*    ORDENAR A TABELA DE OPERADORAS PELO TOTAL DECRESCENTE
044800*----------------------------------------------------------------*
044900*> cobol-lint CL002 0002-ordenar-operadoras
045000 0002-ORDENAR-OPERADORAS          SECTION.
045100*----------------------------------------------------------------*
045200
045300    PERFORM 0002A-PASSADA-OPERADORA VARYING WRK-I FROM 1 BY 1
045400            UNTIL WRK-I GREATER (WRK-QTD-OPERADORA - 1)
045500    .
045600*----------------------------------------------------------------*
045700*> cobol-lint CL002 0002-end
045800 0002-END.                       EXIT.
045900*----------------------------------------------------------------*
046000
046100*> cobol-lint CL002 0002a-passada-operadora
046200 0002A-PASSADA-OPERADORA          SECTION.
046300*----------------------------------------------------------------*
046400
046500    PERFORM 0002B-COMPARAR-PAR-OPER VARYING WRK-J FROM 1 BY 1
046600            UNTIL WRK-J GREATER (WRK-QTD-OPERADORA - WRK-I)
046700    .
046800*----------------------------------------------------------------*
046900*> cobol-lint CL002 0002a-end
047000 0002A-END.                      EXIT.
047100*----------------------------------------------------------------*
047200
047300*> cobol-lint CL002 0002b-comparar-par-oper
047400 0002B-COMPARAR-PAR-OPER          SECTION.
047500*----------------------------------------------------------------*
047600
047700    IF WRK-OPR-TOTAL (WRK-J) LESS WRK-OPR-TOTAL (WRK-J + 1)
047800       PERFORM 0002C-TROCAR-OPERADORA
047900    END-IF
048000    .
048100*----------------------------------------------------------------*
048200*> cobol-lint CL002 0002b-end
048300 0002B-END.                      EXIT.
048400*----------------------------------------------------------------*
048500
048600*> cobol-lint CL002 0002c-trocar-operadora
048700 0002C-TROCAR-OPERADORA           SECTION.
048800*----------------------------------------------------------------*
048900
049000    MOVE WRK-OPR-ENT (WRK-J)     TO WRK-OPR-TEMP
049100    MOVE WRK-OPR-ENT (WRK-J + 1) TO WRK-OPR-ENT (WRK-J)
049200    MOVE WRK-OPR-TEMP            TO WRK-OPR-ENT (WRK-J + 1)
049300    .
049400*----------------------------------------------------------------*
049500*> cobol-lint CL002 0002c-end
049600 0002C-END.                      EXIT.
049700*----------------------------------------------------------------*
049800
049900*----------------------------------------------------------------*
050000*    ORDENAR A TABELA DE UF PELO TOTAL DECRESCENTE
050100*----------------------------------------------------------------*
050200*> cobol-lint CL002 0003-ordenar-uf
050300 0003-ORDENAR-UF                  SECTION.
050400*----------------------------------------------------------------*
050500
050600    PERFORM 0003A-PASSADA-UF VARYING WRK-I FROM 1 BY 1
050700            UNTIL WRK-I GREATER (WRK-QTD-UF - 1)
050800    .
050900*----------------------------------------------------------------*
051000*> cobol-lint CL002 0003-end
051100 0003-END.                       EXIT.
051200*----------------------------------------------------------------*
051300
051400*> cobol-lint CL002 0003a-passada-uf
051500 0003A-PASSADA-UF                 SECTION.
051600*----------------------------------------------------------------*
051700
051800    PERFORM 0003B-COMPARAR-PAR-UF VARYING WRK-J FROM 1 BY 1
051900            UNTIL WRK-J GREATER (WRK-QTD-UF - WRK-I)
052000    .
052100*----------------------------------------------------------------*
052200*> cobol-lint CL002 0003a-end
052300 0003A-END.                      EXIT.
052400*----------------------------------------------------------------*
052500
052600*> cobol-lint CL002 0003b-comparar-par-uf
052700 0003B-COMPARAR-PAR-UF            SECTION.
052800*----------------------------------------------------------------*
052900
053000    IF WRK-UFT-TOTAL (WRK-J) LESS WRK-UFT-TOTAL (WRK-J + 1)
053100       PERFORM 0003C-TROCAR-UF
053200    END-IF
053300    .
053400*----------------------------------------------------------------*
053500*> cobol-lint CL002 0003b-end
053600 0003B-END.                      EXIT.
053700*----------------------------------------------------------------*
053800
053900*> cobol-lint CL002 0003c-trocar-uf
054000 0003C-TROCAR-UF                  SECTION.
054100*----------------------------------------------------------------*
054200
054300    MOVE WRK-UFT-ENT (WRK-J)     TO WRK-UFT-TEMP
054400    MOVE WRK-UFT-ENT (WRK-J + 1) TO WRK-UFT-ENT (WRK-J)
054500    MOVE WRK-UFT-TEMP            TO WRK-UFT-ENT (WRK-J + 1)
054600    .
054700*----------------------------------------------------------------*
054800*> cobol-lint CL002 0003c-end
054900 0003C-END.                      EXIT.
055000*----------------------------------------------------------------*
055100
055200*----------------------------------------------------------------*
055300*    IMPRIMIR O CABECALHO DO RELATORIO (PAGINA NOVA)
055400*----------------------------------------------------------------*
055500*> cobol-lint CL002 0004-imprimir-cabecalho
055600 0004-IMPRIMIR-CABECALHO          SECTION.
055700*----------------------------------------------------------------*
055800
055900    MOVE COD001A-DATA-ANO        TO WRK-MASC-DATA-ANO
056000    MOVE COD001A-DATA-MES        TO WRK-MASC-DATA-MES
056100    MOVE COD001A-DATA-DIA        TO WRK-MASC-DATA-DIA
056200    MOVE COD001A-HORA            TO WRK-MASC-HORA
056300    MOVE COD001A-MINUTO          TO WRK-MASC-MIN
056400
056500    MOVE WRK-MASC-DATA           TO WRK-REL-CAB1-DATA
056600    MOVE WRK-MASC-TIME           TO WRK-REL-HORA
056700    MOVE WRK-IND-PAGINACAO       TO WRK-REL-PAG
056800
056900    MOVE WRK-REL-LINHA-TRACO     TO WRK-REL-STRING
057000    WRITE WRK-REL-REGISTRO
057100
057200    MOVE WRK-REL-CAB1            TO WRK-REL-STRING
057300    WRITE WRK-REL-REGISTRO
057400
057500    MOVE WRK-REL-CAB2            TO WRK-REL-STRING
057600    WRITE WRK-REL-REGISTRO
057700
057800    MOVE WRK-REL-LINHA-TRACO     TO WRK-REL-STRING
057900    WRITE WRK-REL-REGISTRO
058000
058100    MOVE ZERO                    TO WRK-IND-LINHA
058200    .
058300*----------------------------------------------------------------*
058400*> cobol-lint CL002 0004-end
058500 0004-END.                       EXIT.
058600*----------------------------------------------------------------*
058700
058800*----------------------------------------------------------------*
058900*    IMPRIMIR A SECAO 1 - TOTAIS GERAIS E MEDIA GERAL
059000*----------------------------------------------------------------*
059100*> cobol-lint CL002 0005-imprimir-totais-gerais
059200 0005-IMPRIMIR-TOTAIS-GERAIS      SECTION.
059300*----------------------------------------------------------------*
059400
059500    MOVE 'SECAO 1 - TOTAIS GERAIS DA DESPESA CONSOLIDADA'
059600                                 TO WRK-REL-SECAO-TXT
059700    MOVE WRK-REL-SECAO           TO WRK-REL-STRING
059800    WRITE WRK-REL-REGISTRO
059900
060000    MOVE WRK-GRAND-TOTAL         TO WRK-REL-TOT1-VALOR
060100    MOVE WRK-REL-TOT1            TO WRK-REL-STRING
060200    WRITE WRK-REL-REGISTRO
060300
060400    MOVE WRK-GRAND-MEDIA         TO WRK-REL-TOT2-VALOR
060500    MOVE WRK-REL-TOT2            TO WRK-REL-STRING
060600    WRITE WRK-REL-REGISTRO
060700
060800    MOVE WRK-GRAND-QTD           TO WRK-REL-TOT3-QTD
060900    MOVE WRK-REL-TOT3            TO WRK-REL-STRING
061000    WRITE WRK-REL-REGISTRO
061100
061200    ADD 4                        TO WRK-IND-LINHA
061300    .
061400*----------------------------------------------------------------*
061500*> cobol-lint CL002 0005-end
061600 0005-END.                       EXIT.
061700*----------------------------------------------------------------*
061800
061900*----------------------------------------------------------------*
062000*    IMPRIMIR A SECAO 2 - TOP 5 OPERADORAS POR DESPESA TOTAL
062100*----------------------------------------------------------------*
062200*> cobol-lint CL002 0006-imprimir-top5
062300 0006-IMPRIMIR-TOP5               SECTION.
062400*----------------------------------------------------------------*
062500
062600    MOVE 'SECAO 2 - TOP 5 OPERADORAS POR DESPESA TOTAL'
062700                                 TO WRK-REL-SECAO-TXT
062800    MOVE WRK-REL-SECAO           TO WRK-REL-STRING
062900    WRITE WRK-REL-REGISTRO
063000    ADD 1                        TO WRK-IND-LINHA
063100
063200    MOVE ZERO                    TO WRK-QTD-IMPRESSOS
063300
063400    PERFORM 0006A-IMPRIMIR-LINHA-TOP5 VARYING WRK-I FROM 1 BY 1
063500            UNTIL WRK-I GREATER WRK-QTD-OPERADORA
063600               OR WRK-QTD-IMPRESSOS EQUAL 5
063700    .
063800*----------------------------------------------------------------*
063900*> cobol-lint CL002 0006-end
064000 0006-END.                       EXIT.
064100*----------------------------------------------------------------*
064200
064300*----------------------------------------------------------------*
064400*    IMPRIMIR UMA LINHA DO RANKING DAS 5 MAIORES OPERADORAS
064500*----------------------------------------------------------------*
064600*> cobol-lint CL002 0006a-imprimir-linha-top5
064700 0006A-IMPRIMIR-LINHA-TOP5        SECTION.
064800*----------------------------------------------------------------*
064900
065000    MOVE WRK-OPR-RAZAO (WRK-I)   TO WRK-REL-DOP-RAZAO
065100    MOVE WRK-OPR-TOTAL (WRK-I)   TO WRK-REL-DOP-TOTAL
065200    MOVE WRK-REL-DET-OPER        TO WRK-REL-STRING
065300    WRITE WRK-REL-REGISTRO
065400
065500    ADD 1                        TO WRK-IND-LINHA
065600    ADD 1                        TO WRK-QTD-IMPRESSOS
065700    .
065800*----------------------------------------------------------------*
065900*> cobol-lint CL002 0006a-end
066000 0006A-END.                      EXIT.
066100*----------------------------------------------------------------*
066200
066300*----------------------------------------------------------------*
066400*    IMPRIMIR A SECAO 3 - DISTRIBUICAO DA DESPESA TOTAL POR UF
066500*----------------------------------------------------------------*
066600*> cobol-lint CL002 0007-imprimir-distribuicao-uf
066700 0007-IMPRIMIR-DISTRIBUICAO-UF    SECTION.
066800*----------------------------------------------------------------*
066900
067000    MOVE 'SECAO 3 - DISTRIBUICAO DA DESPESA TOTAL POR UF'
067100                                 TO WRK-REL-SECAO-TXT
067200    MOVE WRK-REL-SECAO           TO WRK-REL-STRING
067300    WRITE WRK-REL-REGISTRO
067400    ADD 1                        TO WRK-IND-LINHA
067500
067600    PERFORM 0007A-IMPRIMIR-LINHA-UF VARYING WRK-I FROM 1 BY 1
067700            UNTIL WRK-I GREATER WRK-QTD-UF
067800    .
067900*----------------------------------------------------------------*
068000*> cobol-lint CL002 0007-end
068100 0007-END.                       EXIT.
068200*----------------------------------------------------------------*
068300
068400*----------------------------------------------------------------*
068500*    IMPRIMIR UMA LINHA DA DISTRIBUICAO POR UF
068600*----------------------------------------------------------------*
068700*> cobol-lint CL002 0007a-imprimir-linha-uf
068800 0007A-IMPRIMIR-LINHA-UF          SECTION.
068900*----------------------------------------------------------------*
069000
069100    MOVE WRK-UFT-UF (WRK-I)      TO WRK-REL-DUF-UF
069200    MOVE WRK-UFT-TOTAL (WRK-I)   TO WRK-REL-DUF-TOTAL
069300    MOVE WRK-REL-DET-UF          TO WRK-REL-STRING
069400    WRITE WRK-REL-REGISTRO
069500
069600    ADD 1                        TO WRK-IND-LINHA
069700    .
069800*----------------------------------------------------------------*
069900*> cobol-lint CL002 0007a-end
070000 0007A-END.                      EXIT.
070100*----------------------------------------------------------------*
070200
070300*----------------------------------------------------------------*
070400*    IMPRIMIR A SECAO 4 - HISTORICO DA OPERADORA POR TRIMESTRE
070500*----------------------------------------------------------------*
070600*> cobol-lint CL002 0008-imprimir-historico
070700 0008-IMPRIMIR-HISTORICO          SECTION.
070800*----------------------------------------------------------------*
070900
071000    IF WRK-I EQUAL 1
071100       MOVE 'SECAO 4 - HISTORICO DA OPERADORA POR ANO/TRIMESTRE'
071200                                 TO WRK-REL-SECAO-TXT
071300       MOVE WRK-REL-SECAO        TO WRK-REL-STRING
071400       WRITE WRK-REL-REGISTRO
071500       ADD 1                     TO WRK-IND-LINHA
071600    END-IF
071700
071800    MOVE ZERO                    TO WRK-QTD-HIST
071900
072000    PERFORM 0008A-COLETAR-HISTORICO VARYING WRK-K FROM 1 BY 1
072100            UNTIL WRK-K GREATER WRK-QTD-DETALHE
072200
072300    PERFORM 0008B-ORDENAR-HISTORICO
072400
072500    MOVE WRK-OPR-RAZAO (WRK-I)   TO WRK-REL-DON-RAZAO
072600    MOVE WRK-REL-DET-OPER-NOME   TO WRK-REL-STRING
072700    WRITE WRK-REL-REGISTRO
072800    ADD 1                        TO WRK-IND-LINHA
072900
073000    PERFORM 0008E-IMPRIMIR-DETALHE-HISTORICO VARYING WRK-M FROM 1 BY 1
073100            UNTIL WRK-M GREATER WRK-QTD-HIST
073200    .
073300*----------------------------------------------------------------*
073400*> cobol-lint CL002 0008-end
073500 0008-END.                       EXIT.
073600*----------------------------------------------------------------*
073700
073800*----------------------------------------------------------------*
073900*    COLETAR AS DESPESAS DA OPERADORA ATUAL PARA O HISTORICO
074000*----------------------------------------------------------------*
074100*> cobol-lint CL002 0008a-coletar-historico
074200 0008A-COLETAR-HISTORICO          SECTION.
074300*----------------------------------------------------------------*
074400
074500    IF WRK-DET-RAZAO (WRK-K) EQUAL WRK-OPR-RAZAO (WRK-I)
074600       ADD 1                    TO WRK-QTD-HIST
074700       MOVE WRK-DET-ANO (WRK-K)        TO
074800                                 WRK-HIST-ANO       (WRK-QTD-HIST)
074900       MOVE WRK-DET-TRIMESTRE (WRK-K)  TO
075000                                 WRK-HIST-TRIMESTRE (WRK-QTD-HIST)
075100       MOVE WRK-DET-VALOR (WRK-K)      TO
075200                                 WRK-HIST-VALOR     (WRK-QTD-HIST)
075300    END-IF
075400    .
075500*----------------------------------------------------------------*
075600*> cobol-lint CL002 0008a-end
075700 0008A-END.                      EXIT.
075800*----------------------------------------------------------------*
075900
076000*----------------------------------------------------------------*
076100*    ORDENAR O HISTORICO PELO ANO/TRIMESTRE CRESCENTE
076200*----------------------------------------------------------------*
076300*> cobol-lint CL002 0008b-ordenar-historico
076400 0008B-ORDENAR-HISTORICO          SECTION.
076500*----------------------------------------------------------------*
076600
076700    PERFORM 0008C-PASSADA-HISTORICO VARYING WRK-N FROM 1 BY 1
076800            UNTIL WRK-N GREATER (WRK-QTD-HIST - 1)
076900    .
077000*----------------------------------------------------------------*
077100*> cobol-lint CL002 0008b-end
077200 0008B-END.                      EXIT.
077300*----------------------------------------------------------------*
077400
077500*> cobol-lint CL002 0008c-passada-historico
077600 0008C-PASSADA-HISTORICO          SECTION.
077700*----------------------------------------------------------------*
077800
077900    PERFORM 0008D-COMPARAR-PAR-HIST VARYING WRK-P FROM 1 BY 1
078000            UNTIL WRK-P GREATER (WRK-QTD-HIST - WRK-N)
078100    .
078200*----------------------------------------------------------------*
078300*> cobol-lint CL002 0008c-end
078400 0008C-END.                      EXIT.
078500*----------------------------------------------------------------*
078600
078700*> cobol-lint CL002 0008d-comparar-par-hist
078800 0008D-COMPARAR-PAR-HIST          SECTION.
078900*----------------------------------------------------------------*
079000
079100    IF WRK-HIST-ANO (WRK-P) GREATER WRK-HIST-ANO (WRK-P + 1)
079200       PERFORM 0008D1-TROCAR-HIST
079300    ELSE
079400       IF WRK-HIST-ANO (WRK-P) EQUAL WRK-HIST-ANO (WRK-P + 1)
079500          AND WRK-HIST-TRIMESTRE (WRK-P)
079600                 GREATER WRK-HIST-TRIMESTRE (WRK-P + 1)
079700          PERFORM 0008D1-TROCAR-HIST
079800       END-IF
079900    END-IF
080000    .
080100*----------------------------------------------------------------*
080200*> cobol-lint CL002 0008d-end
080300 0008D-END.                      EXIT.
080400*----------------------------------------------------------------*
080500
080600*> cobol-lint CL002 0008d1-trocar-hist
080700 0008D1-TROCAR-HIST               SECTION.
080800*----------------------------------------------------------------*
080900
081000    MOVE WRK-HIST-ENT (WRK-P)     TO WRK-HIST-TEMP
081100    MOVE WRK-HIST-ENT (WRK-P + 1) TO WRK-HIST-ENT (WRK-P)
081200    MOVE WRK-HIST-TEMP            TO WRK-HIST-ENT (WRK-P + 1)
081300    .
081400*----------------------------------------------------------------*
081500*> cobol-lint CL002 0008d1-end
081600 0008D1-END.                     EXIT.
081700*----------------------------------------------------------------*
081800
081900*----------------------------------------------------------------*
082000*    IMPRIMIR UMA LINHA DO HISTORICO TRIMESTRAL DA OPERADORA
082100*----------------------------------------------------------------*
082200*> cobol-lint CL002 0008e-imprimir-detalhe-historico
082300 0008E-IMPRIMIR-DETALHE-HISTORICO SECTION.
082400*----------------------------------------------------------------*
082500
082600    MOVE WRK-HIST-ANO (WRK-M)        TO WRK-REL-DHI-ANO
082700    MOVE WRK-HIST-TRIMESTRE (WRK-M)  TO WRK-REL-DHI-TRI
082800    MOVE WRK-HIST-VALOR (WRK-M)      TO WRK-REL-DHI-VALOR
082900    MOVE WRK-REL-DET-HIST            TO WRK-REL-STRING
083000    WRITE WRK-REL-REGISTRO
083100
083200    ADD 1                            TO WRK-IND-LINHA
083300    .
083400*----------------------------------------------------------------*
083500*> cobol-lint CL002 0008e-end
083600 0008E-END.                      EXIT.
083700*----------------------------------------------------------------*
083800
083900*----------------------------------------------------------------*
084000*    FINALIZAR PROGRAMA
084100*----------------------------------------------------------------*
084200*> cobol-lint CL002 9999-finalizar
084300 9999-FINALIZAR                   SECTION.
084400*----------------------------------------------------------------*
084500
084600    STOP RUN
084700    .
084800*----------------------------------------------------------------*
084900*> cobol-lint CL002 9999-end
085000 9999-END.                       EXIT.
085100*----------------------------------------------------------------*
