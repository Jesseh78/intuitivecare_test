000100*================================================================*
000200* DESCRICAO..: BOOK DE INTERFACE - AGREGADO POR OPERADORA/UF
000300* PROGRAMADOR: M.SANTANA - COBOL DICAS
000400* DATA.......: 04/04/1987
000500* TAMANHO....: 00120
000600*----------------------------------------------------------------*
000700* ANS005A-RAZAO-SOCIAL       = CHAVE 1 DO GRUPO
000800* ANS005A-UF                 = CHAVE 2 DO GRUPO (PODE SER BRANCO)
000900* ANS005A-TOTAL-DESPESAS     = SOMA DO GRUPO
001000* ANS005A-MEDIA-TRIMESTRE    = MEDIA ARITMETICA, ARREDONDADA
001100* ANS005A-DESVIO-PADRAO      = DESVIO PADRAO AMOSTRAL, ARREDOND.
001200* ANS005A-QTD-REGISTROS      = QUANTIDADE DE REGISTROS DO GRUPO
001300*----------------------------------------------------------------*
001400* 04/04/1987 MS  CHAMADO 00051 - LAYOUT INICIAL DO TOTALIZADOR
001500* 14/12/1998 JBC CHAMADO 00139 - REVISAO Y2K, SEM IMPACTO
001600* 08/04/2001 MS  CHAMADO 00114 - REUSO COMO AGREGADO DO FEED ANS
001700* 22/01/2015 RSF CHAMADO 00511 - ACRESCIDO DESVIO PADRAO AMOSTRAL
001800*================================================================*
001900 01  ANS005A-HEADER.
002000     05  ANS005A-COD-BOOK        PIC X(08) VALUE 'ANS005A '.
002100     05  ANS005A-TAM-BOOK        PIC 9(05) VALUE 00120.
002200 01  ANS005A-REGISTRO.
002300     05  ANS005A-RAZAO-SOCIAL    PIC X(60).
002400     05  ANS005A-UF              PIC X(02).
002500     05  ANS005A-TOTAL-DESPESAS  PIC S9(13)V99
002600                                 SIGN LEADING SEPARATE.
002700     05  ANS005A-MEDIA-TRIMESTRE PIC S9(13)V99
002800                                 SIGN LEADING SEPARATE.
002900     05  ANS005A-DESVIO-PADRAO   PIC S9(13)V99
003000                                 SIGN LEADING SEPARATE.
003100     05  ANS005A-QTD-REGISTROS   PIC 9(09).
003200     05  FILLER                  PIC X(01).
