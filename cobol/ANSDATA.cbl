000100******************************************************************
000200* PROGRAMADOR: JOSE ROBERTO - COBOLDICAS
000300* AUTHOR.      JOSE ROBERTO
000400* INSTALLATION. COBOLDICAS - NUCLEO DE LOTE
000500* DATE-WRITTEN. 12/01/1986
000600* DATE-COMPILED.
000700* SECURITY.     USO INTERNO - APENAS MANUTENCAO AUTORIZADA.
000800*----------------------------------------------------------------*
000900* DESCRICAO..: OBTER DATA/HORA DO SISTEMA PARA CARIMBO DE
001000*              RELATORIO, USANDO O BOOK COD001A
001100* NOME.......: ANSDATA
001200*----------------------------------------------------------------*
001300* HISTORICO DE ALTERACOES
001400*----------------------------------------------------------------*
001500* 12/01/1986 JR  CHAMADO 00012 - ROTINA GENERICA DE DATA/HORA DO
001600*            SISTEMA, PARA CABECALHO DE RELATORIOS.
001700* 30/11/1998 JBC CHAMADO 00139 - REVISAO Y2K - BOOK COD001A JA
001800*            TRABALHA COM ANO DE 4 DIGITOS. SEM IMPACTO.
001900* 17/06/2001 MS  CHAMADO 00228 - REUTILIZADA NO LOTE DE DESPESAS
002000*            ANS, PARA O CARIMBO DO RELATORIO ANSSTAT.
002100******************************************************************
002200 IDENTIFICATION DIVISION.
002300 PROGRAM-ID. ANSDATA.
002400 AUTHOR. JOSE ROBERTO.
002500 INSTALLATION. COBOLDICAS - NUCLEO DE LOTE.
002600 DATE-WRITTEN. 12/01/1986.
002700 DATE-COMPILED.
002800 SECURITY. USO INTERNO - APENAS MANUTENCAO AUTORIZADA.
002900*================================================================*
003000 ENVIRONMENT DIVISION.
003100 CONFIGURATION SECTION.
003200 SPECIAL-NAMES.
003300     C01 IS TOP-OF-FORM.
003400*================================================================*
003500 DATA DIVISION.
003600 WORKING-STORAGE SECTION.
003700*----------------------------------------------------------------*
003800*    AREA DE TRABALHO - DIAS DO ANO (YYYYDDD)
003900*----------------------------------------------------------------*
004000 01  WRK-DIAS-ANO-GRP.
004100     05  WRK-DIAS-ANO-AAAA        PIC 9(04) VALUE ZEROS.
004200     05  WRK-DIAS-ANO-DDD         PIC 9(03) VALUE ZEROS.
004300 01  WRK-DIAS-ANO-X REDEFINES WRK-DIAS-ANO-GRP.
004400     05  WRK-DIAS-ANO-YYYYDDD     PIC 9(07).
004500 01  WRK-DIAS-ANO-ED REDEFINES WRK-DIAS-ANO-GRP.
004600     05  WRK-DIAS-ANO-EDITADO     PIC X(07).
004700*----------------------------------------------------------------*
004800*    AREA DE TRABALHO - HORA DO SISTEMA, PARA REDEFINICAO LOCAL
004900*----------------------------------------------------------------*
005000 01  WRK-HORA-SISTEMA-GRP.
005100     05  WRK-HORA-SISTEMA         PIC 9(08) VALUE ZEROS.
005200     05  FILLER                   PIC X(04) VALUE SPACES.
005300 01  WRK-HORA-SISTEMA-X REDEFINES WRK-HORA-SISTEMA-GRP.
005400     05  WRK-HORA-HH              PIC 9(02).
005500     05  WRK-HORA-MM              PIC 9(02).
005600     05  WRK-HORA-SS              PIC 9(02).
005700     05  WRK-HORA-CC              PIC 9(02).
005800     05  FILLER                   PIC X(04).
005900*================================================================*
006000 LINKAGE SECTION.
006100     COPY COD001A.
006200*================================================================*
006300 PROCEDURE DIVISION USING COD001A-REGISTRO.
006400*================================================================*
006500
006600*----------------------------------------------------------------*
006700*    PROCESSAMENTO PRINCIPAL
006800*----------------------------------------------------------------*
006900*> cobol-lint CL002 0000-processar
007000 0000-PROCESSAR                  SECTION.
007100*----------------------------------------------------------------*
007200
007300     PERFORM 0001-OBTER-DATA
007400     PERFORM 0002-OBTER-DESC-MES
007500     PERFORM 0003-OBTER-DESC-SEM
007600     PERFORM 0004-OBTER-DIAS-ANO
007700     PERFORM 0005-OBTER-PERIODO
007800     PERFORM 9999-FINALIZAR
007900     .
008000*----------------------------------------------------------------*
008100*> cobol-lint CL002 0000-end
008200 0000-END.                       EXIT.
008300*----------------------------------------------------------------*
008400
008500*----------------------------------------------------------------*
008600*    OBTER DATA E DIA DA SEMANA DO SISTEMA
008700*----------------------------------------------------------------*
008800 0001-OBTER-DATA                 SECTION.
008900*----------------------------------------------------------------*
009000
009100     ACCEPT COD001A-DATA         FROM DATE YYYYMMDD
009200     ACCEPT COD001A-DIA-SEMANA   FROM DAY-OF-WEEK
009300     ACCEPT WRK-HORA-SISTEMA     FROM TIME
009400     MOVE WRK-HORA-HH            TO COD001A-HORA
009500     MOVE WRK-HORA-MM            TO COD001A-MINUTO
009600     MOVE WRK-HORA-SS            TO COD001A-SEGUNDO
009700     MOVE WRK-HORA-CC            TO COD001A-MILESIMO
009800     .
009900*----------------------------------------------------------------*
010000*> cobol-lint CL002 0001-end
010100 0001-END.                       EXIT.
010200*----------------------------------------------------------------*
010300
010400*----------------------------------------------------------------*
010500*    OBTER A DESCRICAO DO MES DE REFERENCIA DO RELATORIO
010600*----------------------------------------------------------------*
010700 0002-OBTER-DESC-MES             SECTION.
010800*----------------------------------------------------------------*
010900
011000     EVALUATE COD001A-DATA-MES
011100        WHEN 01
011200           MOVE 'JANEIRO'        TO COD001A-DESC-MES
011300        WHEN 02
011400           MOVE 'FEVEREIRO'      TO COD001A-DESC-MES
011500        WHEN 03
011600           MOVE 'MARCO'          TO COD001A-DESC-MES
011700        WHEN 04
011800           MOVE 'ABRIL'          TO COD001A-DESC-MES
011900        WHEN 05
012000           MOVE 'MAIO'           TO COD001A-DESC-MES
012100        WHEN 06
012200           MOVE 'JUNHO'          TO COD001A-DESC-MES
012300        WHEN 07
012400           MOVE 'JULHO'          TO COD001A-DESC-MES
012500        WHEN 08
012600           MOVE 'AGOSTO'         TO COD001A-DESC-MES
012700        WHEN 09
012800           MOVE 'SETEMBRO'       TO COD001A-DESC-MES
012900        WHEN 10
013000           MOVE 'OUTUBRO'        TO COD001A-DESC-MES
013100        WHEN 11
013200           MOVE 'NOVEMBRO'       TO COD001A-DESC-MES
013300        WHEN 12
013400           MOVE 'DEZEMBRO'       TO COD001A-DESC-MES
013500        WHEN OTHER
013600           MOVE 'INVALIDO'       TO COD001A-DESC-MES
013700     END-EVALUATE
013800     .
013900*----------------------------------------------------------------*
014000*> cobol-lint CL002 0002-end
014100 0002-END.                       EXIT.
014200*----------------------------------------------------------------*
014300
014400*----------------------------------------------------------------*
014500*    OBTER A DESCRICAO DO DIA DA SEMANA
014600*----------------------------------------------------------------*
014700 0003-OBTER-DESC-SEM             SECTION.
014800*----------------------------------------------------------------*
014900
015000     EVALUATE COD001A-DIA-SEMANA
015100        WHEN 01
015200           MOVE 'SEGUNDA-FEIRA'  TO COD001A-DESC-SEMANA
015300        WHEN 02
015400           MOVE 'TERCA-FEIRA'    TO COD001A-DESC-SEMANA
015500        WHEN 03
015600           MOVE 'QUARTA-FEIRA'   TO COD001A-DESC-SEMANA
015700        WHEN 04
015800           MOVE 'QUINTA-FEIRA'   TO COD001A-DESC-SEMANA
015900        WHEN 05
016000           MOVE 'SEXTA-FEIRA'    TO COD001A-DESC-SEMANA
016100        WHEN 06
016200           MOVE 'SABADO'         TO COD001A-DESC-SEMANA
016300        WHEN 07
016400           MOVE 'DOMINGO'        TO COD001A-DESC-SEMANA
016500        WHEN OTHER
016600           MOVE 'INVALIDO'       TO COD001A-DESC-SEMANA
016700     END-EVALUATE
016800     .
016900*----------------------------------------------------------------*
017000*> cobol-lint CL002 0003-end
017100 0003-END.                       EXIT.
017200*----------------------------------------------------------------*
017300
017400*----------------------------------------------------------------*
017500*    OBTER QUANTOS DIAS JA SE PASSARAM NO ANO
017600*----------------------------------------------------------------*
017700 0004-OBTER-DIAS-ANO             SECTION.
017800*----------------------------------------------------------------*
017900
018000     ACCEPT WRK-DIAS-ANO-YYYYDDD FROM DAY YYYYDDD
018100     MOVE WRK-DIAS-ANO-DDD       TO COD001A-DIAS-ANO
018200     .
018300*----------------------------------------------------------------*
018400*> cobol-lint CL002 0004-end
018500 0004-END.                       EXIT.
018600*----------------------------------------------------------------*
018700
018800*----------------------------------------------------------------*
018900*    OBTER O PERIODO DO DIA, PARA O RODAPE DO RELATORIO ANSSTAT
019000*----------------------------------------------------------------*
019100 0005-OBTER-PERIODO              SECTION.
019200*----------------------------------------------------------------*
019300
019400     IF COD001A-HORA < 12
019500        MOVE 'MADRUGADA/MANHA'   TO COD001A-PERIODO
019600     ELSE
019700        IF COD001A-HORA < 18
019800           MOVE 'TARDE'          TO COD001A-PERIODO
019900        ELSE
020000           MOVE 'NOITE'          TO COD001A-PERIODO
020100        END-IF
020200     END-IF
020300     .
020400*----------------------------------------------------------------*
020500*> cobol-lint CL002 0005-end
020600 0005-END.                       EXIT.
020700*----------------------------------------------------------------*
020800
020900*----------------------------------------------------------------*
021000*    FINALIZAR SUB-ROTINA
021100*----------------------------------------------------------------*
021200 9999-FINALIZAR                  SECTION.
021300*----------------------------------------------------------------*
021400
021500     GOBACK
021600     .
021700*----------------------------------------------------------------*
021800*> cobol-lint CL002 9999-end
021900 9999-END.                       EXIT.
022000*----------------------------------------------------------------*
