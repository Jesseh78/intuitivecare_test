000100*******************************************************************
000200* PROGRAMADOR: M.SANTANA - COBOLDICAS
000300* AUTHOR.      M.SANTANA
000400* INSTALLATION. COBOLDICAS - NUCLEO DE LOTE
000500* DATE-WRITTEN. 09/05/1987
000600* DATE-COMPILED.
000700* SECURITY.     USO INTERNO - APENAS MANUTENCAO AUTORIZADA.
000800*----------------------------------------------------------------*
000900* DESCRICAO..: LOTE DE AGREGACAO DAS DESPESAS ENRIQUECIDAS POR
001000*              OPERADORA (RAZAO SOCIAL) E UF, COM MEDIA E DESVIO
001100*              PADRAO AMOSTRAL, ORDENADO PELO TOTAL DECRESCENTE.
001200* NOME.......: ANSAGRG
001300*----------------------------------------------------------------*
001400* HISTORICO DE ALTERACOES
001500*----------------------------------------------------------------*
001600* 09/05/1987 MS  CHAMADO 00054 - LOTE INICIAL DE TOTALIZACAO DE
001700*            DESPESA DE FILIAL POR CLIENTE, SEM DESVIO PADRAO.
001800* 20/02/1992 MS  CHAMADO 00073 - INCLUIDA A ORDENACAO DO TOTALIZADOR
001900*            PELO VALOR TOTAL, DECRESCENTE (LACO DE BOLHA).
002000* 23/11/1998 JBC CHAMADO 00139 - REVISAO Y2K - SEM IMPACTO, O
002100*            TOTALIZADOR NAO TRABALHA COM DATA.
002200* 09/04/2001 MS  CHAMADO 00114 - REUSO COMO AGREGADO DO FEED ANS,
002300*            AGORA POR OPERADORA/UF NO LUGAR DE CLIENTE.
002400* 28/01/2015 RSF CHAMADO 00511 - INCLUIDO O CALCULO DO DESVIO PADRAO
002500*            AMOSTRAL, PELA RAIZ QUADRADA MANUAL (NEWTON-RAPHSON).
002600* 19/07/2016 JBC CHAMADO 00470 - AMPLIACAO DA TABELA DE DETALHE DE
002700*            2000 PARA 5000 DESPESAS, POR VOLUME DO FEED TRIMESTRAL.
002800* 11/03/2019 RSF CHAMADO 00524 - O DESVIO PADRAO GRAVADO NO AGREGADO
002900*            ESTAVA TRUNCADO NA 2A CASA DECIMAL; PASSOU A SER
003000*            ARREDONDADO (ROUNDED) NA MOVIMENTACAO DA RAIZ.
003100* 02/09/2020 JBC CHAMADO 00541 - ADOTADOS NOMES DE CONDICAO (88) PARA
003200*            OS INDICADORES DE FIM DE ARQUIVO E LOCALIZACAO DE GRUPO.
003300*================================================================*
003400 IDENTIFICATION DIVISION.
003500 PROGRAM-ID. ANSAGRG.
003600 AUTHOR. M.SANTANA.
003700 INSTALLATION. COBOLDICAS - NUCLEO DE LOTE.
003800 DATE-WRITTEN. 09/05/1987.
003900 DATE-COMPILED.
004000 SECURITY. USO INTERNO - APENAS MANUTENCAO AUTORIZADA.
004100*================================================================*
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400 SPECIAL-NAMES.
004500    C01 IS TOP-OF-FORM.
004600 INPUT-OUTPUT SECTION.
004700 FILE-CONTROL.
004800    SELECT ANS-ENRIQ-ENT ASSIGN TO 'ANSENRI1'
004900       ORGANIZATION IS LINE SEQUENTIAL.
005000    SELECT ANS-AGRG-SAI  ASSIGN TO 'ANSAGRG1'
005100       ORGANIZATION IS LINE SEQUENTIAL.
005200*================================================================*
005300 DATA DIVISION.
005400 FILE SECTION.
005500*----------------------------------------------------------------*
005600*    DESPESA ENRIQUECIDA, ENTRADA DESTE LOTE (BOOK ANS004A)
005700*----------------------------------------------------------------*
005800 FD  ANS-ENRIQ-ENT.
005900 01  WRK-ANS004A-REGISTRO.
006000    10  WRK-ANS004A-CNPJ         PIC X(14).
006100    10  WRK-ANS004A-RAZAO        PIC X(60).
006200    10  WRK-ANS004A-ANO          PIC 9(04).
006300    10  WRK-ANS004A-TRIMESTRE    PIC 9(01).
006400    10  WRK-ANS004A-VALOR        PIC S9(13)V99
006500                                 SIGN LEADING SEPARATE.
006600    10  FILLER                   PIC X(02).
006700    10  WRK-ANS004A-REGANS       PIC X(06).
006800    10  WRK-ANS004A-MODAL        PIC X(30).
006900    10  WRK-ANS004A-UF           PIC X(02).
007000 01  WRK-ANS004A-VALOR-X REDEFINES WRK-ANS004A-REGISTRO.
007100    10  FILLER                   PIC X(79).
007200    10  WRK-ANS004A-VALOR-TXT    PIC X(16).
007300    10  FILLER                   PIC X(40).
007400*----------------------------------------------------------------*
007500*    AGREGADO POR OPERADORA/UF, SAIDA DESTE LOTE (BOOK ANS005A)
007600*----------------------------------------------------------------*
007700 FD  ANS-AGRG-SAI.
007800 01  WRK-ANS005A-REGISTRO.
007900    10  WRK-ANS005A-RAZAO        PIC X(60).
008000    10  WRK-ANS005A-UF           PIC X(02).
008100    10  WRK-ANS005A-TOTAL        PIC S9(13)V99
008200                                 SIGN LEADING SEPARATE.
008300    10  WRK-ANS005A-MEDIA        PIC S9(13)V99
008400                                 SIGN LEADING SEPARATE.
008500    10  WRK-ANS005A-DESVIO       PIC S9(13)V99
008600                                 SIGN LEADING SEPARATE.
008700    10  WRK-ANS005A-QTD          PIC 9(09).
008800    10  FILLER                   PIC X(01).
008900*================================================================*
009000 WORKING-STORAGE SECTION.
009100*----------------------------------------------------------------*
009200*    INDICADOR DE FIM DE ARQUIVO
009300*----------------------------------------------------------------*
009400 77  WRK-FIM-ENRIQUECIDO          PIC X(01) VALUE 'N'.
009500     88  FIM-ENRIQUECIDO              VALUE 'S'.
009600*----------------------------------------------------------------*
009700*    TABELA EM MEMORIA DO DETALHE DE DESPESAS (1 LINHA POR FEED)
009800*----------------------------------------------------------------*
009900 01  WRK-TAB-DETALHE.
010000    10  WRK-DET-ENT OCCURS 5000 TIMES.
010100       15  WRK-DET-RAZAO         PIC X(60).
010200       15  WRK-DET-UF            PIC X(02).
010300       15  WRK-DET-VALOR         PIC S9(13)V99
010400                                 SIGN LEADING SEPARATE.
010500       15  WRK-DET-POS-GRUPO     PIC 9(04) COMP.
010600       15  FILLER                PIC X(01).
010700 77  WRK-QTD-DETALHE              PIC 9(04) COMP VALUE ZERO.
010800*----------------------------------------------------------------*
010900*    TABELA EM MEMORIA DOS GRUPOS OPERADORA/UF
011000*----------------------------------------------------------------*
011100 01  WRK-TAB-GRUPO.
011200    10  WRK-GRP-ENT OCCURS 2000 TIMES.
011300       15  WRK-GRP-RAZAO         PIC X(60).
011400       15  WRK-GRP-UF            PIC X(02).
011500       15  WRK-GRP-QTD           PIC 9(09) COMP.
011600       15  WRK-GRP-SOMA          PIC S9(15)V99
011700                                 SIGN LEADING SEPARATE.
011800       15  WRK-GRP-MEDIA         PIC S9(13)V99
011900                                 SIGN LEADING SEPARATE.
012000       15  WRK-GRP-SOMA-DESV     PIC S9(18)V99
012100                                 SIGN LEADING SEPARATE.
012200       15  WRK-GRP-DESVIO        PIC S9(13)V99
012300                                 SIGN LEADING SEPARATE.
012400       15  FILLER                PIC X(01).
012500 77  WRK-QTD-GRUPO                PIC 9(04) COMP VALUE ZERO.
012600*----------------------------------------------------------------*
012700*    AREA DE TROCA PARA A ORDENACAO (LACO DE BOLHA) DOS GRUPOS
012800*----------------------------------------------------------------*
012900 01  WRK-GRP-TEMP.
013000    10  WRK-TMP-RAZAO             PIC X(60).
013100    10  WRK-TMP-UF                PIC X(02).
013200    10  WRK-TMP-QTD               PIC 9(09) COMP.
013300    10  WRK-TMP-SOMA              PIC S9(15)V99
013400                                 SIGN LEADING SEPARATE.
013500    10  WRK-TMP-MEDIA             PIC S9(13)V99
013600                                 SIGN LEADING SEPARATE.
013700    10  WRK-TMP-SOMA-DESV         PIC S9(18)V99
013800                                 SIGN LEADING SEPARATE.
013900    10  WRK-TMP-DESVIO            PIC S9(13)V99
014000                                 SIGN LEADING SEPARATE.
014100    10  FILLER                    PIC X(01).
014200*----------------------------------------------------------------*
014300*    AREA DE TRABALHO DA RAIZ QUADRADA MANUAL (NEWTON-RAPHSON)
014400*----------------------------------------------------------------*
014500 77  WRK-VARIANCIA                PIC S9(18)V99
014600                                 SIGN LEADING SEPARATE.
014700 01  WRK-VARIANCIA-X REDEFINES WRK-VARIANCIA PIC X(21).
014800 77  WRK-RAIZ-X                   PIC S9(13)V9999
014900                                 SIGN LEADING SEPARATE.
015000 01  WRK-RAIZ-X-ALT REDEFINES WRK-RAIZ-X PIC X(18).
015100 77  WRK-RAIZ-ANTERIOR            PIC S9(13)V9999
015200                                 SIGN LEADING SEPARATE.
015300 77  WRK-RAIZ-DIFERENCA           PIC S9(13)V9999
015400                                 SIGN LEADING SEPARATE.
015500*----------------------------------------------------------------*
015600*    CAMPOS AUXILIARES DO DESVIO PADRAO
015700*----------------------------------------------------------------*
015800 77  WRK-DIFERENCA                PIC S9(13)V99
015900                                 SIGN LEADING SEPARATE.
016000 77  WRK-DIFERENCA-QUAD           PIC S9(18)V99
016100                                 SIGN LEADING SEPARATE.
016200*----------------------------------------------------------------*
016300*    SUBSCRITOS E SINALIZADORES DE APOIO A AGREGACAO E ORDENACAO
016400*----------------------------------------------------------------*
016500 77  WRK-I                        PIC 9(04) COMP VALUE ZERO.
016600 77  WRK-J                        PIC 9(04) COMP VALUE ZERO.
016700 77  WRK-ACHOU-GRUPO              PIC X(01) VALUE 'N'.
016800     88  ACHOU-GRUPO                   VALUE 'S'.
016900 77  WRK-POS-GRUPO                PIC 9(04) COMP VALUE ZERO.
017000*================================================================*
017100 PROCEDURE                       DIVISION.
017200*================================================================*
017300
017400*----------------------------------------------------------------*
017500*    PROCESSAMENTO PRINCIPAL
017600*----------------------------------------------------------------*
017700*> cobol-lint CL002 0000-processar
017800 0000-PROCESSAR                  SECTION.
017900*----------------------------------------------------------------*
018000
018100    OPEN INPUT  ANS-ENRIQ-ENT
018200
018300    PERFORM 0001-CARREGAR-ENRIQUECIDO UNTIL FIM-ENRIQUECIDO
018400
018500    CLOSE ANS-ENRIQ-ENT
018600
018700    PERFORM 0002-CALCULAR-MEDIA VARYING WRK-I FROM 1 BY 1
018800            UNTIL WRK-I GREATER WRK-QTD-GRUPO
018900
019000    PERFORM 0003-ACUMULAR-DESVIO VARYING WRK-I FROM 1 BY 1
019100            UNTIL WRK-I GREATER WRK-QTD-DETALHE
019200
019300    PERFORM 0004-CALCULAR-DESVIO VARYING WRK-I FROM 1 BY 1
019400            UNTIL WRK-I GREATER WRK-QTD-GRUPO
019500
019600    PERFORM 0005-ORDENAR-TOTAL-DESC VARYING WRK-I FROM 1 BY 1
019700            UNTIL WRK-I GREATER WRK-QTD-GRUPO
019800
019900    OPEN OUTPUT ANS-AGRG-SAI
020000
020100    PERFORM 0006-GRAVAR-AGREGADO VARYING WRK-I FROM 1 BY 1
020200            UNTIL WRK-I GREATER WRK-QTD-GRUPO
020300
020400    CLOSE ANS-AGRG-SAI
020500
020600    PERFORM 9999-FINALIZAR
020700    .
020800*----------------------------------------------------------------*
020900*> cobol-lint CL002 0000-end
021000 0000-END.                       EXIT.
021100*----------------------------------------------------------------*
021200
021300*----------------------------------------------------------------*
021400*    LER UMA DESPESA ENRIQUECIDA E ACUMULAR NO GRUPO CORRETO
021500*----------------------------------------------------------------*
021600 0001-CARREGAR-ENRIQUECIDO       SECTION.
021700*----------------------------------------------------------------*
021800
021900    READ ANS-ENRIQ-ENT INTO WRK-ANS004A-REGISTRO
022000       AT END
022100          SET FIM-ENRIQUECIDO TO TRUE
022200       NOT AT END
022300          ADD 1 TO WRK-QTD-DETALHE
022400          MOVE WRK-ANS004A-RAZAO TO WRK-DET-RAZAO (WRK-QTD-DETALHE)
022500          MOVE WRK-ANS004A-UF    TO WRK-DET-UF    (WRK-QTD-DETALHE)
022600          MOVE WRK-ANS004A-VALOR TO WRK-DET-VALOR (WRK-QTD-DETALHE)
022700
022800          MOVE 'N'               TO WRK-ACHOU-GRUPO
022900          MOVE ZERO               TO WRK-POS-GRUPO
023000          PERFORM 0001A-LOCALIZAR-GRUPO VARYING WRK-J FROM 1 BY 1
023100                  UNTIL WRK-J GREATER WRK-QTD-GRUPO
023200                     OR ACHOU-GRUPO
023300
023400          IF NOT ACHOU-GRUPO
023500             ADD 1               TO WRK-QTD-GRUPO
023600             MOVE WRK-ANS004A-RAZAO TO
023700                                 WRK-GRP-RAZAO (WRK-QTD-GRUPO)
023800             MOVE WRK-ANS004A-UF    TO WRK-GRP-UF (WRK-QTD-GRUPO)
023900             MOVE ZERO              TO WRK-GRP-QTD  (WRK-QTD-GRUPO)
024000             MOVE ZERO              TO WRK-GRP-SOMA (WRK-QTD-GRUPO)
024100             MOVE ZERO              TO
024200                                 WRK-GRP-SOMA-DESV (WRK-QTD-GRUPO)
024300             MOVE WRK-QTD-GRUPO     TO WRK-POS-GRUPO
024400          END-IF
024500
024600          MOVE WRK-POS-GRUPO TO WRK-DET-POS-GRUPO (WRK-QTD-DETALHE)
024700          ADD 1 TO WRK-GRP-QTD (WRK-POS-GRUPO)
024800          ADD WRK-ANS004A-VALOR TO WRK-GRP-SOMA (WRK-POS-GRUPO)
024900    END-READ
025000    .
025100*----------------------------------------------------------------*
025200*> cobol-lint CL002 0001-end
025300 0001-END.                       EXIT.
025400*----------------------------------------------------------------*
025500
025600*----------------------------------------------------------------*
025700*    LOCALIZAR O GRUPO OPERADORA/UF DA DESPESA ATUAL
025800*----------------------------------------------------------------*
025900 0001A-LOCALIZAR-GRUPO           SECTION.
026000*----------------------------------------------------------------*
026100
026200    IF WRK-GRP-RAZAO (WRK-J) EQUAL WRK-ANS004A-RAZAO
026300       AND WRK-GRP-UF (WRK-J) EQUAL WRK-ANS004A-UF
026400       SET ACHOU-GRUPO TO TRUE
026500       MOVE WRK-J                TO WRK-POS-GRUPO
026600    END-IF
026700    .
026800*----------------------------------------------------------------*
026900*> cobol-lint CL002 0001a-end
027000 0001A-END.                      EXIT.
027100*----------------------------------------------------------------*
027200
027300*----------------------------------------------------------------*
027400*    CALCULAR A MEDIA TRIMESTRAL DO GRUPO
027500*----------------------------------------------------------------*
027600 0002-CALCULAR-MEDIA             SECTION.
027700*----------------------------------------------------------------*
027800
027900    COMPUTE WRK-GRP-MEDIA (WRK-I) ROUNDED =
028000            WRK-GRP-SOMA (WRK-I) / WRK-GRP-QTD (WRK-I)
028100    .
028200*----------------------------------------------------------------*
028300*> cobol-lint CL002 0002-end
028400 0002-END.                       EXIT.
028500*----------------------------------------------------------------*
028600
028700*----------------------------------------------------------------*
028800*    ACUMULAR O QUADRADO DO DESVIO DE UMA DESPESA EM RELACAO A
028900*    MEDIA DO SEU GRUPO, PARA O DESVIO PADRAO AMOSTRAL
029000*----------------------------------------------------------------*
029100 0003-ACUMULAR-DESVIO            SECTION.
029200*----------------------------------------------------------------*
029300
029400    COMPUTE WRK-DIFERENCA =
029500            WRK-DET-VALOR (WRK-I) -
029600            WRK-GRP-MEDIA (WRK-DET-POS-GRUPO (WRK-I))
029700
029800    COMPUTE WRK-DIFERENCA-QUAD = WRK-DIFERENCA * WRK-DIFERENCA
029900
030000    ADD WRK-DIFERENCA-QUAD TO
030100            WRK-GRP-SOMA-DESV (WRK-DET-POS-GRUPO (WRK-I))
030200    .
030300*----------------------------------------------------------------*
030400*> cobol-lint CL002 0003-end
030500 0003-END.                       EXIT.
030600*----------------------------------------------------------------*
030700
030800*----------------------------------------------------------------*
030900*    CALCULAR O DESVIO PADRAO AMOSTRAL DO GRUPO (RAIZ MANUAL)
031000*----------------------------------------------------------------*
031100 0004-CALCULAR-DESVIO            SECTION.
031200*----------------------------------------------------------------*
031300
031400    IF WRK-GRP-QTD (WRK-I) LESS OR EQUAL 1
031500       MOVE ZERO                TO WRK-GRP-DESVIO (WRK-I)
031600    ELSE
031700       COMPUTE WRK-VARIANCIA =
031800               WRK-GRP-SOMA-DESV (WRK-I) / (WRK-GRP-QTD (WRK-I) - 1)
031900       PERFORM 0004A-CALCULAR-RAIZ
032000       COMPUTE WRK-GRP-DESVIO (WRK-I) ROUNDED = WRK-RAIZ-X
032100    END-IF
032200    .
032300*----------------------------------------------------------------*
032400*> cobol-lint CL002 0004-end
032500 0004-END.                       EXIT.
032600*----------------------------------------------------------------*
032700
032800*----------------------------------------------------------------*
032900*    RAIZ QUADRADA DE WRK-VARIANCIA, POR NEWTON-RAPHSON, SEM O
033000*    USO DE FUNCAO INTRINSECA DE RAIZ
033100*----------------------------------------------------------------*
033200 0004A-CALCULAR-RAIZ             SECTION.
033300*----------------------------------------------------------------*
033400
033500    IF WRK-VARIANCIA LESS OR EQUAL ZERO
033600       MOVE ZERO                TO WRK-RAIZ-X
033700    ELSE
033800       MOVE WRK-VARIANCIA       TO WRK-RAIZ-X
033900       MOVE 9999.9999           TO WRK-RAIZ-DIFERENCA
034000
034100       PERFORM 0004B-ITERAR-NEWTON
034200               UNTIL WRK-RAIZ-DIFERENCA LESS 0.0001
034300                  AND WRK-RAIZ-DIFERENCA GREATER -0.0001
034400    END-IF
034500    .
034600*----------------------------------------------------------------*
034700*> cobol-lint CL002 0004a-end
034800 0004A-END.                      EXIT.
034900*----------------------------------------------------------------*
035000
035100*----------------------------------------------------------------*
035200*    CORPO DO LACO - UMA ITERACAO DE NEWTON-RAPHSON
035300*----------------------------------------------------------------*
035400 0004B-ITERAR-NEWTON             SECTION.
035500*----------------------------------------------------------------*
035600
035700    MOVE WRK-RAIZ-X              TO WRK-RAIZ-ANTERIOR
035800
035900    COMPUTE WRK-RAIZ-X ROUNDED =
036000            (WRK-RAIZ-ANTERIOR + (WRK-VARIANCIA / WRK-RAIZ-ANTERIOR))
036100            / 2
036200
036300    COMPUTE WRK-RAIZ-DIFERENCA = WRK-RAIZ-X - WRK-RAIZ-ANTERIOR
036400    .
036500*----------------------------------------------------------------*
036600*> cobol-lint CL002 0004b-end
036700 0004B-END.                      EXIT.
036800*----------------------------------------------------------------*
036900
037000*----------------------------------------------------------------*
037100*    ORDENAR OS GRUPOS PELO TOTAL DECRESCENTE (LACO DE BOLHA)
037200*----------------------------------------------------------------*
037300 0005-ORDENAR-TOTAL-DESC         SECTION.
037400*----------------------------------------------------------------*
037500
037600    PERFORM 0005A-COMPARAR-PAR VARYING WRK-J FROM 1 BY 1
037700            UNTIL WRK-J GREATER (WRK-QTD-GRUPO - WRK-I)
037800    .
037900*----------------------------------------------------------------*
038000*> cobol-lint CL002 0005-end
038100 0005-END.                       EXIT.
038200*----------------------------------------------------------------*
038300
038400*----------------------------------------------------------------*
038500*    COMPARAR UM PAR DE GRUPOS VIZINHOS, TROCANDO SE FORA DE ORDEM
038600*----------------------------------------------------------------*
038700 0005A-COMPARAR-PAR              SECTION.
038800*----------------------------------------------------------------*
038900
039000    IF WRK-GRP-SOMA (WRK-J) LESS WRK-GRP-SOMA (WRK-J + 1)
039100       PERFORM 0005B-TROCAR-GRUPO
039200    END-IF
039300    .
039400*----------------------------------------------------------------*
039500*> cobol-lint CL002 0005a-end
039600 0005A-END.                      EXIT.
039700*----------------------------------------------------------------*
039800
039900*----------------------------------------------------------------*
040000*    TROCAR DOIS GRUPOS VIZINHOS DE POSICAO NA TABELA
040100*----------------------------------------------------------------*
040200 0005B-TROCAR-GRUPO              SECTION.
040300*----------------------------------------------------------------*
040400
040500    MOVE WRK-GRP-ENT (WRK-J)     TO WRK-GRP-TEMP
040600    MOVE WRK-GRP-ENT (WRK-J + 1) TO WRK-GRP-ENT (WRK-J)
040700    MOVE WRK-GRP-TEMP            TO WRK-GRP-ENT (WRK-J + 1)
040800    .
040900*----------------------------------------------------------------*
041000*> cobol-lint CL002 0005b-end
041100 0005B-END.                      EXIT.
041200*----------------------------------------------------------------*
041300
041400*----------------------------------------------------------------*
041500*    GRAVAR O REGISTRO AGREGADO DE UM GRUPO
041600*----------------------------------------------------------------*
041700 0006-GRAVAR-AGREGADO            SECTION.
041800*----------------------------------------------------------------*
041900
042000    MOVE WRK-GRP-RAZAO  (WRK-I)  TO WRK-ANS005A-RAZAO
042100    MOVE WRK-GRP-UF     (WRK-I)  TO WRK-ANS005A-UF
042200    MOVE WRK-GRP-SOMA   (WRK-I)  TO WRK-ANS005A-TOTAL
042300    MOVE WRK-GRP-MEDIA  (WRK-I)  TO WRK-ANS005A-MEDIA
042400    MOVE WRK-GRP-DESVIO (WRK-I)  TO WRK-ANS005A-DESVIO
042500    MOVE WRK-GRP-QTD    (WRK-I)  TO WRK-ANS005A-QTD
042600    WRITE WRK-ANS005A-REGISTRO
042700    .
042800*----------------------------------------------------------------*
042900*> cobol-lint CL002 0006-end
043000 0006-END.                       EXIT.
043100*----------------------------------------------------------------*
043200
043300*----------------------------------------------------------------*
043400*    FINALIZAR PROGRAMA
043500*----------------------------------------------------------------*
043600 9999-FINALIZAR                  SECTION.
043700*----------------------------------------------------------------*
043800
043900    STOP RUN
044000    .
044100*----------------------------------------------------------------*
044200*> cobol-lint CL002 9999-end
044300 9999-END.                       EXIT.
044400*----------------------------------------------------------------*
