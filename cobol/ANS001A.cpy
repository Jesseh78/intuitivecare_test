000100*================================================================*
000200* DESCRICAO..: BOOK DE INTERFACE - LAYOUT DESPESA BRUTA (ANS)
000300* PROGRAMADOR: M.SANTANA - COBOL DICAS
000400* DATA.......: 14/03/1987
000500* TAMANHO....: 00099
000600*----------------------------------------------------------------*
000700* ANS001A-CNPJ           = CNPJ DA OPERADORA (14 POSICOES)
000800* ANS001A-RAZAO-SOCIAL   = RAZAO SOCIAL INFORMADA NO ARQUIVO
000900* ANS001A-ANO            = ANO DE REFERENCIA DA DESPESA
001000* ANS001A-TRIMESTRE      = TRIMESTRE DE REFERENCIA (1 A 4)
001100* ANS001A-VALOR-TXT      = VALOR DA DESPESA EM TEXTO (BR/US/R$)
001200*----------------------------------------------------------------*
001300* 14/03/1987 MS  CHAMADO 00047 - LAYOUT INICIAL (EXTRATO DESPESA)
001400* 19/10/1998 JBC CHAMADO 00139 - EXPANSAO DO ANO PARA 4 DIGITOS
001500*            (AJUSTE VIRADA DO SECULO)
001600* 21/05/2001 MS  CHAMADO 00114 - REUSO COMO EXTRATOR DO FEED ANS
001700* 09/02/2006 RSF CHAMADO 00287 - AMPLIACAO DA RAZAO PARA X(60)
001800*================================================================*
001900 01  ANS001A-HEADER.
002000     05  ANS001A-COD-BOOK        PIC X(08) VALUE 'ANS001A '.
002100     05  ANS001A-TAM-BOOK        PIC 9(05) VALUE 00099.
002200 01  ANS001A-REGISTRO.
002300     05  ANS001A-CNPJ            PIC X(14).
002400     05  ANS001A-RAZAO-SOCIAL    PIC X(60).
002500     05  ANS001A-ANO             PIC 9(04).
002600     05  ANS001A-TRIMESTRE       PIC 9(01).
002700     05  ANS001A-VALOR-TXT       PIC X(18).
002800     05  FILLER                  PIC X(02).
