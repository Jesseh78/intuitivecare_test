000100*******************************************************************
000200* PROGRAMADOR: M.SANTANA - COBOLDICAS
000300* AUTHOR.      M.SANTANA
000400* INSTALLATION. COBOLDICAS - NUCLEO DE LOTE
000500* DATE-WRITTEN. 14/08/1989
000600* DATE-COMPILED.
000700* SECURITY.     USO INTERNO - APENAS MANUTENCAO AUTORIZADA.
000800*----------------------------------------------------------------*
000900* DESCRICAO..: LOTE DE EXPORTACAO PARA CARGA EM BANCO RELACIONAL -
001000*              GERA OS ARQUIVOS DE OPERADORAS, DESPESAS ENRIQUECI-
001100*              DAS E AGREGADOS JA COM O NOME OFICIAL DO CADASTRO
001200*              ANS E EM LAYOUT DELIMITADO POR VIRGULA.
001300* NOME.......: ANSEXPR
001400*----------------------------------------------------------------*
001500* HISTORICO DE ALTERACOES
001600*----------------------------------------------------------------*
001700* 14/08/1989 MS  CHAMADO 00061 - LOTE INICIAL DE EXPORTACAO PARA A
001800*            CARGA DO RELATORIO GERENCIAL EM ARQUIVO DELIMITADO.
001900* 06/09/1994 ACS CHAMADO 00097 - INCLUIDA A DEDUPLICACAO DAS
002000*            OPERADORAS NO ARQUIVO DE SAIDA (UMA LINHA POR CNPJ).
002100* 23/11/1998 JBC CHAMADO 00139 - REVISAO Y2K - ANO DE REFERENCIA
002200*            PASSA A SER GRAVADO COM 4 POSICOES NA EXPORTACAO.
002300* 12/04/2001 MS  CHAMADO 00114 - REUSO COMO EXPORTACAO SQL DO FEED
002400*            ANS (OPERADORAS, DESPESAS ENRIQUECIDAS E AGREGADOS).
002500* 05/10/2009 RSF CHAMADO 00360 - RAZAO SOCIAL SUBSTITUIDA PELO NOME
002600*            OFICIAL DO CADASTRO ANS QUANDO HOUVER CORRESPONDENCIA
002700*            PELO CNPJ, SENAO GRAVA 'N/D'.
002800* 14/02/2017 JBC CHAMADO 00470 - AMPLIACAO DAS TABELAS DE REFERENCIA
002900*            E DE OPERADORAS VISTAS DE 2000 PARA 5000 POSICOES.
003000* 02/09/2020 JBC CHAMADO 00541 - ADOTADOS NOMES DE CONDICAO (88) PARA
003100*            OS INDICADORES DE FIM DE ARQUIVO E LOCALIZACAO; PARAGRA-
003200*            FOS MARCADOS COM COBOL-LINT CL002 CONFORME PADRAO DO
003300*            NUCLEO DE LOTE.
003400*================================================================*
003500 IDENTIFICATION DIVISION.
003600 PROGRAM-ID. ANSEXPR.
003700 AUTHOR. M.SANTANA.
003800 INSTALLATION. COBOLDICAS - NUCLEO DE LOTE.
003900 DATE-WRITTEN. 14/08/1989.
004000 DATE-COMPILED.
004100 SECURITY. USO INTERNO - APENAS MANUTENCAO AUTORIZADA.
004200*================================================================*
004300 ENVIRONMENT DIVISION.
004400 CONFIGURATION SECTION.
004500 SPECIAL-NAMES.
004600    C01 IS TOP-OF-FORM.
004700 INPUT-OUTPUT SECTION.
004800 FILE-CONTROL.
004900    SELECT ANS-CADASTRO-ENT   ASSIGN TO 'ANSCAD01'
005000       ORGANIZATION IS LINE SEQUENTIAL.
005100    SELECT ANS-ENRIQ-ENT      ASSIGN TO 'ANSENRI1'
005200       ORGANIZATION IS LINE SEQUENTIAL.
005300    SELECT ANS-AGRG-ENT       ASSIGN TO 'ANSAGRG1'
005400       ORGANIZATION IS LINE SEQUENTIAL.
005500    SELECT ANS-OPER-SAI       ASSIGN TO 'ANSOPER1'
005600       ORGANIZATION IS LINE SEQUENTIAL.
005700    SELECT ANS-ENRIQ-SQL-SAI  ASSIGN TO 'ANSENRS1'
005800       ORGANIZATION IS LINE SEQUENTIAL.
005900    SELECT ANS-AGRG-SQL-SAI   ASSIGN TO 'ANSAGRS1'
006000       ORGANIZATION IS LINE SEQUENTIAL.
006100*================================================================*
006200 DATA DIVISION.
006300 FILE SECTION.
006400*----------------------------------------------------------------*
006500*    CADASTRO DE OPERADORA, USADO SO COMO REFERENCIA DO NOME
006600*----------------------------------------------------------------*
006700 FD  ANS-CADASTRO-ENT.
006800 01  WRK-ANS002A-REGISTRO.
006900    10  WRK-ANS002A-CNPJ         PIC X(14).
007000    10  WRK-ANS002A-REGANS       PIC X(06).
007100    10  WRK-ANS002A-MODAL        PIC X(30).
007200    10  WRK-ANS002A-UF           PIC X(02).
007300    10  WRK-ANS002A-RAZAO        PIC X(60).
007400    10  FILLER                   PIC X(03).
007500*----------------------------------------------------------------*
007600*    DESPESA ENRIQUECIDA, ENTRADA (BOOK ANS004A)
007700*----------------------------------------------------------------*
007800 FD  ANS-ENRIQ-ENT.
007900 01  WRK-ANS004A-REGISTRO.
008000    10  WRK-ANS004A-CNPJ         PIC X(14).
008100    10  WRK-ANS004A-RAZAO        PIC X(60).
008200    10  WRK-ANS004A-ANO          PIC 9(04).
008300    10  WRK-ANS004A-TRIMESTRE    PIC 9(01).
008400    10  WRK-ANS004A-VALOR        PIC S9(13)V99
008500                                 SIGN LEADING SEPARATE.
008600    10  FILLER                   PIC X(02).
008700    10  WRK-ANS004A-REGANS       PIC X(06).
008800    10  WRK-ANS004A-MODAL        PIC X(30).
008900    10  WRK-ANS004A-UF           PIC X(02).
009000 01  WRK-ANS004A-VALOR-X REDEFINES WRK-ANS004A-REGISTRO.
009100    10  FILLER                   PIC X(79).
009200    10  WRK-ANS004A-VALOR-TXT    PIC X(16).
009300    10  FILLER                   PIC X(40).
009400*----------------------------------------------------------------*
009500*    AGREGADO POR OPERADORA/UF, ENTRADA (BOOK ANS005A)
009600*----------------------------------------------------------------*
009700 FD  ANS-AGRG-ENT.
009800 01  WRK-ANS005A-REGISTRO.
009900    10  WRK-ANS005A-RAZAO        PIC X(60).
010000    10  WRK-ANS005A-UF           PIC X(02).
010100    10  WRK-ANS005A-TOTAL        PIC S9(13)V99
010200                                 SIGN LEADING SEPARATE.
010300    10  WRK-ANS005A-MEDIA        PIC S9(13)V99
010400                                 SIGN LEADING SEPARATE.
010500    10  WRK-ANS005A-DESVIO       PIC S9(13)V99
010600                                 SIGN LEADING SEPARATE.
010700    10  WRK-ANS005A-QTD          PIC 9(09).
010800    10  FILLER                   PIC X(01).
010900 01  WRK-ANS005A-TOTAL-X REDEFINES WRK-ANS005A-REGISTRO.
011000    10  FILLER                   PIC X(62).
011100    10  WRK-ANS005A-TOTAL-TXT    PIC X(16).
011200    10  FILLER                   PIC X(42).
011300*----------------------------------------------------------------*
011400*    SAIDA 1 - OPERADORAS, UMA LINHA POR CNPJ, DELIMITADA
011500*----------------------------------------------------------------*
011600 FD  ANS-OPER-SAI.
011700 01  WRK-OPER-LINHA.
011800    10  WRK-OPL-CNPJ             PIC X(14).
011900    10  WRK-OPL-SEP1             PIC X(01) VALUE ','.
012000    10  WRK-OPL-RAZAO            PIC X(60).
012100    10  WRK-OPL-SEP2             PIC X(01) VALUE ','.
012200    10  WRK-OPL-REGANS           PIC X(06).
012300    10  WRK-OPL-SEP3             PIC X(01) VALUE ','.
012400    10  WRK-OPL-MODAL            PIC X(30).
012500    10  WRK-OPL-SEP4             PIC X(01) VALUE ','.
012600    10  WRK-OPL-UF               PIC X(02).
012700    10  FILLER                   PIC X(14).
012800*----------------------------------------------------------------*
012900*    SAIDA 2 - DESPESAS ENRIQUECIDAS, DELIMITADA
013000*----------------------------------------------------------------*
013100 FD  ANS-ENRIQ-SQL-SAI.
013200 01  WRK-ENRIQ-LINHA.
013300    10  WRK-ENL-CNPJ             PIC X(14).
013400    10  WRK-ENL-SEP1             PIC X(01) VALUE ','.
013500    10  WRK-ENL-RAZAO            PIC X(60).
013600    10  WRK-ENL-SEP2             PIC X(01) VALUE ','.
013700    10  WRK-ENL-TRIMESTRE        PIC 9(01).
013800    10  WRK-ENL-SEP3             PIC X(01) VALUE ','.
013900    10  WRK-ENL-ANO              PIC 9(04).
014000    10  WRK-ENL-SEP4             PIC X(01) VALUE ','.
014100    10  WRK-ENL-VALOR            PIC -(13)9.99.
014200    10  WRK-ENL-SEP5             PIC X(01) VALUE ','.
014300    10  WRK-ENL-REGANS           PIC X(06).
014400    10  WRK-ENL-SEP6             PIC X(01) VALUE ','.
014500    10  WRK-ENL-MODAL            PIC X(30).
014600    10  WRK-ENL-SEP7             PIC X(01) VALUE ','.
014700    10  WRK-ENL-UF               PIC X(02).
014800    10  FILLER                   PIC X(08).
014900 01  WRK-ENRIQ-LINHA-X REDEFINES WRK-ENRIQ-LINHA PIC X(150).
015000*----------------------------------------------------------------*
015100*    SAIDA 3 - AGREGADOS, COLUNAS NORMALIZADAS, DELIMITADA
015200*----------------------------------------------------------------*
015300 FD  ANS-AGRG-SQL-SAI.
015400 01  WRK-AGRG-LINHA.
015500    10  WRK-AGL-RAZAO            PIC X(60).
015600    10  WRK-AGL-SEP1             PIC X(01) VALUE ','.
015700    10  WRK-AGL-UF               PIC X(02).
015800    10  WRK-AGL-SEP2             PIC X(01) VALUE ','.
015900    10  WRK-AGL-TOTAL            PIC -(13)9.99.
016000    10  WRK-AGL-SEP3             PIC X(01) VALUE ','.
016100    10  WRK-AGL-MEDIA            PIC -(13)9.99.
016200    10  WRK-AGL-SEP4             PIC X(01) VALUE ','.
016300    10  WRK-AGL-DESVIO           PIC -(13)9.99.
016400    10  FILLER                   PIC X(03).
016500*================================================================*
016600 WORKING-STORAGE SECTION.
016700*----------------------------------------------------------------*
016800*    INDICADORES DE FIM DE ARQUIVO
016900*----------------------------------------------------------------*
017000 77  WRK-FIM-CADASTRO             PIC X(01) VALUE 'N'.
017100     88  FIM-CADASTRO                  VALUE 'S'.
017200 77  WRK-FIM-ENRIQUECIDO          PIC X(01) VALUE 'N'.
017300     88  FIM-ENRIQUECIDO               VALUE 'S'.
017400 77  WRK-FIM-AGREGADO             PIC X(01) VALUE 'N'.
017500     88  FIM-AGREGADO                  VALUE 'S'.
017600*----------------------------------------------------------------*
017700*    TABELA DE REFERENCIA CNPJ -> RAZAO SOCIAL OFICIAL (ANS)
017800*----------------------------------------------------------------*
017900 01  WRK-TAB-REFERENCIA.
018000    10  WRK-REF-ENT OCCURS 5000 TIMES.
018100       15  WRK-REF-CNPJ          PIC X(14).
018200       15  WRK-REF-RAZAO         PIC X(60).
018300       15  FILLER                PIC X(01).
018400 77  WRK-QTD-REF                  PIC 9(04) COMP VALUE ZERO.
018500*----------------------------------------------------------------*
018600*    TABELA DE OPERADORAS JA GRAVADAS (EVITA REPETIR O CNPJ)
018700*----------------------------------------------------------------*
018800 01  WRK-TAB-VISTO.
018900    10  WRK-VISTO-CNPJ OCCURS 5000 TIMES PIC X(14).
019000 77  WRK-QTD-VISTO                PIC 9(04) COMP VALUE ZERO.
019100*----------------------------------------------------------------*
019200*    SUBSCRITOS E SINALIZADORES DE APOIO A BUSCA
019300*----------------------------------------------------------------*
019400 77  WRK-J                        PIC 9(04) COMP VALUE ZERO.
019500 77  WRK-K                        PIC 9(04) COMP VALUE ZERO.
019600 77  WRK-ACHOU-REF                PIC X(01) VALUE 'N'.
019700     88  ACHOU-REF                     VALUE 'S'.
019800 77  WRK-POS-REF                  PIC 9(04) COMP VALUE ZERO.
019900 77  WRK-ACHOU-VISTO               PIC X(01) VALUE 'N'.
020000     88  ACHOU-VISTO                   VALUE 'S'.
020100*================================================================*
020200 PROCEDURE                       DIVISION.
020300*================================================================*
020400
020500*----------------------------------------------------------------*
020600*    PROCESSAMENTO PRINCIPAL
020700*----------------------------------------------------------------*
020800*> cobol-lint CL002 0000-processar
020900 0000-PROCESSAR                  SECTION.
021000*----------------------------------------------------------------*
021100
021200    OPEN INPUT  ANS-CADASTRO-ENT
021300
021400    PERFORM 0001-CARREGAR-REFERENCIA UNTIL FIM-CADASTRO
021500
021600    CLOSE ANS-CADASTRO-ENT
021700
021800    OPEN INPUT  ANS-ENRIQ-ENT
021900    OPEN OUTPUT ANS-OPER-SAI
022000    OPEN OUTPUT ANS-ENRIQ-SQL-SAI
022100
022200    PERFORM 0002-LER-ENRIQUECIDO
022300            UNTIL FIM-ENRIQUECIDO
022400
022500    CLOSE ANS-ENRIQ-ENT
022600    CLOSE ANS-OPER-SAI
022700    CLOSE ANS-ENRIQ-SQL-SAI
022800
022900    OPEN INPUT  ANS-AGRG-ENT
023000    OPEN OUTPUT ANS-AGRG-SQL-SAI
023100
023200    PERFORM 0005-LER-AGREGADO UNTIL FIM-AGREGADO
023300
023400    CLOSE ANS-AGRG-ENT
023500    CLOSE ANS-AGRG-SQL-SAI
023600
023700    PERFORM 9999-FINALIZAR
023800    .
023900*----------------------------------------------------------------*
024000*> cobol-lint CL002 0000-end
024100 0000-END.                       EXIT.
024200*----------------------------------------------------------------*
024300
024400*----------------------------------------------------------------*
024500*    CARREGAR A TABELA DE REFERENCIA DE NOMES DO CADASTRO ANS
024600*----------------------------------------------------------------*
024700*> cobol-lint CL002 0001-carregar-referencia
024800 0001-CARREGAR-REFERENCIA        SECTION.
024900*----------------------------------------------------------------*
025000
025100    READ ANS-CADASTRO-ENT INTO WRK-ANS002A-REGISTRO
025200       AT END
025300          SET FIM-CADASTRO TO TRUE
025400       NOT AT END
025500          ADD 1                 TO WRK-QTD-REF
025600          MOVE WRK-ANS002A-CNPJ  TO WRK-REF-CNPJ  (WRK-QTD-REF)
025700          MOVE WRK-ANS002A-RAZAO TO WRK-REF-RAZAO (WRK-QTD-REF)
025800    END-READ
025900    .
026000*----------------------------------------------------------------*
026100*> cobol-lint CL002 0001-end
026200 0001-END.                       EXIT.
026300*----------------------------------------------------------------*
026400
026500*----------------------------------------------------------------*
026600*    LER UMA DESPESA ENRIQUECIDA E GERAR AS DUAS EXPORTACOES
026700*----------------------------------------------------------------*
026800*> cobol-lint CL002 0002-ler-enriquecido
026900 0002-LER-ENRIQUECIDO             SECTION.
027000*----------------------------------------------------------------*
027100
027200    READ ANS-ENRIQ-ENT INTO WRK-ANS004A-REGISTRO
027300       AT END
027400          SET FIM-ENRIQUECIDO TO TRUE
027500       NOT AT END
027600          PERFORM 0003-LOCALIZAR-REFERENCIA
027700          PERFORM 0004-GRAVAR-ENRIQUECIDO-SQL
027800          PERFORM 0006-VERIFICAR-OPERADOR-NOVO
027900    END-READ
028000    .
028100*----------------------------------------------------------------*
028200*> cobol-lint CL002 0002-end
028300 0002-END.                       EXIT.
028400*----------------------------------------------------------------*
028500
028600*----------------------------------------------------------------*
028700*    LOCALIZAR O CNPJ DA DESPESA NA TABELA DE REFERENCIA
028800*----------------------------------------------------------------*
028900*> cobol-lint CL002 0003-localizar-referencia
029000 0003-LOCALIZAR-REFERENCIA        SECTION.
029100*----------------------------------------------------------------*
029200
029300    MOVE 'N'                     TO WRK-ACHOU-REF
029400    MOVE ZERO                    TO WRK-POS-REF
029500
029600    PERFORM 0003A-COMPARAR-REF VARYING WRK-J FROM 1 BY 1
029700            UNTIL WRK-J GREATER WRK-QTD-REF
029800               OR ACHOU-REF
029900    .
030000*----------------------------------------------------------------*
030100*> cobol-lint CL002 0003-end
030200 0003-END.                       EXIT.
030300*----------------------------------------------------------------*
030400
030500*----------------------------------------------------------------*
030600*    COMPARAR UMA POSICAO DA TABELA DE REFERENCIA
030700*----------------------------------------------------------------*
030800*> cobol-lint CL002 0003a-comparar-ref
030900 0003A-COMPARAR-REF               SECTION.
031000*----------------------------------------------------------------*
031100
031200    IF WRK-REF-CNPJ (WRK-J) EQUAL WRK-ANS004A-CNPJ
031300       SET ACHOU-REF TO TRUE
031400       MOVE WRK-J                TO WRK-POS-REF
031500    END-IF
031600    .
031700*----------------------------------------------------------------*
031800*> cobol-lint CL002 0003a-end
031900 0003A-END.                      EXIT.
032000*----------------------------------------------------------------*
032100
032200*----------------------------------------------------------------*
032300*    MONTAR E GRAVAR A LINHA DA DESPESA ENRIQUECIDA
032400*----------------------------------------------------------------*
032500*> cobol-lint CL002 0004-gravar-enriquecido-sql
032600 0004-GRAVAR-ENRIQUECIDO-SQL      SECTION.
032700*----------------------------------------------------------------*
032800
032900    MOVE WRK-ANS004A-CNPJ         TO WRK-ENL-CNPJ
033000    MOVE WRK-ANS004A-TRIMESTRE    TO WRK-ENL-TRIMESTRE
033100    MOVE WRK-ANS004A-ANO          TO WRK-ENL-ANO
033200    MOVE WRK-ANS004A-VALOR        TO WRK-ENL-VALOR
033300    MOVE WRK-ANS004A-REGANS       TO WRK-ENL-REGANS
033400    MOVE WRK-ANS004A-MODAL        TO WRK-ENL-MODAL
033500    MOVE WRK-ANS004A-UF           TO WRK-ENL-UF
033600
033700    IF ACHOU-REF
033800       MOVE WRK-REF-RAZAO (WRK-POS-REF) TO WRK-ENL-RAZAO
033900    ELSE
034000       MOVE WRK-ANS004A-RAZAO     TO WRK-ENL-RAZAO
034100    END-IF
034200
034300    WRITE WRK-ENRIQ-LINHA
034400    .
034500*----------------------------------------------------------------*
034600*> cobol-lint CL002 0004-end
034700 0004-END.                       EXIT.
034800*----------------------------------------------------------------*
034900
035000*----------------------------------------------------------------*
035100*    LER UM AGREGADO E GRAVAR A LINHA EXPORTADA
035200*----------------------------------------------------------------*
035300*> cobol-lint CL002 0005-ler-agregado
035400 0005-LER-AGREGADO                SECTION.
035500*----------------------------------------------------------------*
035600
035700    READ ANS-AGRG-ENT INTO WRK-ANS005A-REGISTRO
035800       AT END
035900          SET FIM-AGREGADO TO TRUE
036000       NOT AT END
036100          MOVE WRK-ANS005A-RAZAO  TO WRK-AGL-RAZAO
036200          MOVE WRK-ANS005A-UF     TO WRK-AGL-UF
036300          MOVE WRK-ANS005A-TOTAL  TO WRK-AGL-TOTAL
036400          MOVE WRK-ANS005A-MEDIA  TO WRK-AGL-MEDIA
036500          MOVE WRK-ANS005A-DESVIO TO WRK-AGL-DESVIO
036600          WRITE WRK-AGRG-LINHA
036700    END-READ
036800    .
036900*----------------------------------------------------------------*
037000*> cobol-lint CL002 0005-end
037100 0005-END.                       EXIT.
037200*----------------------------------------------------------------*
037300
037400*----------------------------------------------------------------*
037500*    VERIFICAR SE O CNPJ DA DESPESA JA FOI GRAVADO COMO OPERADORA
037600*----------------------------------------------------------------*
037700*> cobol-lint CL002 0006-verificar-operador-novo
037800 0006-VERIFICAR-OPERADOR-NOVO     SECTION.
037900*----------------------------------------------------------------*
038000
038100    MOVE 'N'                     TO WRK-ACHOU-VISTO
038200
038300    PERFORM 0006A-COMPARAR-VISTO VARYING WRK-K FROM 1 BY 1
038400            UNTIL WRK-K GREATER WRK-QTD-VISTO
038500               OR ACHOU-VISTO
038600
038700    IF NOT ACHOU-VISTO
038800       ADD 1                    TO WRK-QTD-VISTO
038900       MOVE WRK-ANS004A-CNPJ     TO WRK-VISTO-CNPJ (WRK-QTD-VISTO)
039000       PERFORM 0007-GRAVAR-OPERADOR-SQL
039100    END-IF
039200    .
039300*----------------------------------------------------------------*
039400*> cobol-lint CL002 0006-end
039500 0006-END.                       EXIT.
039600*----------------------------------------------------------------*
039700
039800*----------------------------------------------------------------*
039900*    COMPARAR UMA POSICAO DA TABELA DE OPERADORAS JA VISTAS
040000*----------------------------------------------------------------*
040100*> cobol-lint CL002 0006a-comparar-visto
040200 0006A-COMPARAR-VISTO             SECTION.
040300*----------------------------------------------------------------*
040400
040500    IF WRK-VISTO-CNPJ (WRK-K) EQUAL WRK-ANS004A-CNPJ
040600       SET ACHOU-VISTO TO TRUE
040700    END-IF
040800    .
040900*----------------------------------------------------------------*
041000*> cobol-lint CL002 0006a-end
041100 0006A-END.                      EXIT.
041200*----------------------------------------------------------------*
041300
041400*----------------------------------------------------------------*
041500*    MONTAR E GRAVAR A LINHA DA OPERADORA (NOME OFICIAL OU N/D)
041600*----------------------------------------------------------------*
041700*> cobol-lint CL002 0007-gravar-operador-sql
041800 0007-GRAVAR-OPERADOR-SQL         SECTION.
041900*----------------------------------------------------------------*
042000
042100    MOVE WRK-ANS004A-CNPJ         TO WRK-OPL-CNPJ
042200    MOVE WRK-ANS004A-REGANS       TO WRK-OPL-REGANS
042300    MOVE WRK-ANS004A-MODAL        TO WRK-OPL-MODAL
042400    MOVE WRK-ANS004A-UF           TO WRK-OPL-UF
042500
042600    IF ACHOU-REF
042700       MOVE WRK-REF-RAZAO (WRK-POS-REF) TO WRK-OPL-RAZAO
042800    ELSE
042900       MOVE 'N/D'                TO WRK-OPL-RAZAO
043000    END-IF
043100
043200    WRITE WRK-OPER-LINHA
043300    .
043400*----------------------------------------------------------------*
043500*> cobol-lint CL002 0007-end
043600 0007-END.                       EXIT.
043700*----------------------------------------------------------------*
043800
043900*----------------------------------------------------------------*
044000*    FINALIZAR PROGRAMA
044100*----------------------------------------------------------------*
044200*> cobol-lint CL002 9999-finalizar
044300 9999-FINALIZAR                   SECTION.
044400*----------------------------------------------------------------*
044500
044600    STOP RUN
044700    .
044800*----------------------------------------------------------------*
044900*> cobol-lint CL002 9999-end
045000 9999-END.                       EXIT.
045100*----------------------------------------------------------------*
