000100*******************************************************************
000200* PROGRAMADOR: M.SANTANA - COBOLDICAS
000300* AUTHOR.      M.SANTANA
000400* INSTALLATION. COBOLDICAS - NUCLEO DE LOTE
000500* DATE-WRITTEN. 25/04/1987
000600* DATE-COMPILED.
000700* SECURITY.     USO INTERNO - APENAS MANUTENCAO AUTORIZADA.
000800*----------------------------------------------------------------*
000900* DESCRICAO..: LOTE DE VALIDACAO E ENRIQUECIMENTO DAS DESPESAS
001000*              CONSOLIDADAS, CONTRA O CADASTRO DE OPERADORAS ANS.
001100*              VALIDA CNPJ (MODULO 11) E VALOR, DEDUPLICA O
001200*              CADASTRO E FAZ O CRUZAMENTO (JOIN) PELO CNPJ.
001300* NOME.......: ANSVALE
001400*----------------------------------------------------------------*
001500* HISTORICO DE ALTERACOES
001600*----------------------------------------------------------------*
001700* 25/04/1987 MS  CHAMADO 00053 - LOTE INICIAL DE VALIDACAO DA
001800*            DESPESA DE FILIAL CONTRA O CADASTRO DE CLIENTES.
001900* 14/10/1990 MS  CHAMADO 00071 - INCLUIDO RELATORIO DE REGISTROS
002000*            REJEITADOS COM MOTIVO DA REJEICAO.
002100* 06/03/1995 ACS CHAMADO 00095 - CADASTRO PASSOU A TER DUPLICIDADE
002200*            DE CHAVE; INCLUIDA ROTINA DE DEDUPLICACAO PELA
002300*            COMPLETUDE DO REGISTRO.
002400* 23/11/1998 JBC CHAMADO 00139 - REVISAO Y2K - CAMPO ANO DA DESPESA
002500*            PASSOU A 4 DIGITOS. SEM OUTROS IMPACTOS.
002600* 01/04/2001 MS  CHAMADO 00114 - REUSO COMO LOTE DE VALIDACAO E
002700*            ENRIQUECIMENTO DO FEED TRIMESTRAL DE DESPESAS DAS
002800*            OPERADORAS ANS. BOOKS ANS002A/ANS003A/ANS004A
002900*            SUBSTITUEM O LAYOUT ANTIGO DE FILIAL/CLIENTE.
003000* 19/09/2003 MS  CHAMADO 00151 - CHAMADA AO MODULO ANSCNPJ PARA A
003100*            VALIDACAO DO CNPJ POR MODULO 11, NO LUGAR DO TESTE
003200*            NUMERICO SIMPLES.
003300* 11/05/2009 RSF CHAMADO 00355 - PASSOU A REJEITAR TAMBEM O
003400*            VALOR ZERO OU NEGATIVO NA DESPESA JA CONSOLIDADA.
003500* 02/08/2013 JBC CHAMADO 00403 - INCLUIDO O RELATORIO DE DESPESAS
003600*            SEM MATCH NO CADASTRO, PARA AUDITORIA DA CARGA.
003700* 17/06/2016 RSF CHAMADO 00470 - AMPLIACAO DAS TABELAS EM MEMORIA
003800*            DE 2000 PARA 5000 POSICOES, POR VOLUME DO CADASTRO.
003900* 14/05/2018 ACS CHAMADO 00503 - O MOTIVO DE REJEICAO POR VALOR
004000*            ESTAVA GRAVADO COM TEXTO CURTO E DIVERGENTE DO
004100*            PADRAO COMBINADO COM A AREA DE AUDITORIA.
004200* 09/12/2019 RSF CHAMADO 00518 - O RELATORIO DE SEM MATCH PASSOU A
004300*            GRAVAR O MOTIVO DA AUSENCIA DE CRUZAMENTO.
004400* 03/02/2020 JBC CHAMADO 00522 - O RELATORIO DE DUPLICIDADE PASSOU
004500*            A SER ORDENADO POR CNPJ/REGISTRO ANS (LACO DE BOLHA),
004600*            PARA FACILITAR A CONFERENCIA PELA AUDITORIA.
004700* 02/09/2020 JBC CHAMADO 00541 - ADOTADOS NOMES DE CONDICAO (88) PARA
004800*            OS INDICADORES DE FIM DE ARQUIVO E DE LOCALIZACAO.
004900* 21/04/2021 ACS CHAMADO 00547 - WRK-MOTIVO/WRK-INV-MOTIVO AMPLIADOS
005000*            DE 60 PARA 64 POSICOES: QUANDO AS TRES REGRAS (CNPJ,
005100*            RAZAO E VALOR) QUEBRAM NO MESMO REGISTRO O MOTIVO
005200*            CONCATENADO OCUPA 63 POSICOES E O CAMPO ANTIGO, DE 60,
005300*            TRUNCAVA SILENCIOSAMENTE O ULTIMO CODIGO DE REJEICAO.
005400* 28/04/2021 ACS CHAMADO 00549 - 0001-LER-CONSOLIDADO PASSOU A
005500*            DESVIAR PARA 0001-END NO FIM DE ARQUIVO (GO TO), EM
005600*            VEZ DE DEPENDER SO DA CLAUSULA NOT AT END, SEGUINDO O
005700*            PADRAO DE DESVIO DE FIM DE ARQUIVO DO NUCLEO DE LOTE.
005800*================================================================*
005900 IDENTIFICATION DIVISION.
006000 PROGRAM-ID. ANSVALE.
006100 AUTHOR. M.SANTANA.
006200 INSTALLATION. COBOLDICAS - NUCLEO DE LOTE.
006300 DATE-WRITTEN. 25/04/1987.
006400 DATE-COMPILED.
006500 SECURITY. USO INTERNO - APENAS MANUTENCAO AUTORIZADA.
006600*================================================================*
006700 ENVIRONMENT DIVISION.
006800 CONFIGURATION SECTION.
006900 SPECIAL-NAMES.
007000    C01 IS TOP-OF-FORM.
007100 INPUT-OUTPUT SECTION.
007200 FILE-CONTROL.
007300    SELECT ANS-CADASTRO-ENT ASSIGN TO 'ANSCAD01'
007400       ORGANIZATION IS LINE SEQUENTIAL.
007500    SELECT ANS-CONSOLID-ENT ASSIGN TO 'ANSCONS1'
007600       ORGANIZATION IS LINE SEQUENTIAL.
007700    SELECT ANS-ENRIQ-SAI    ASSIGN TO 'ANSENRI1'
007800       ORGANIZATION IS LINE SEQUENTIAL.
007900    SELECT ANS-INVALIDO-SAI ASSIGN TO 'ANSINVL1'
008000       ORGANIZATION IS LINE SEQUENTIAL.
008100    SELECT ANS-DUPLICADO-SAI ASSIGN TO 'ANSDUPL1'
008200       ORGANIZATION IS LINE SEQUENTIAL.
008300    SELECT ANS-SEMMATCH-SAI ASSIGN TO 'ANSSMAT1'
008400       ORGANIZATION IS LINE SEQUENTIAL.
008500*================================================================*
008600 DATA DIVISION.
008700 FILE SECTION.
008800*----------------------------------------------------------------*
008900*    CADASTRO DE OPERADORAS ANS, PODE TER CHAVE DUPLICADA
009000*----------------------------------------------------------------*
009100 FD  ANS-CADASTRO-ENT.
009200 01  WRK-ANS002A-REGISTRO.
009300    10  WRK-ANS002A-CNPJ         PIC X(14).
009400    10  WRK-ANS002A-REGANS       PIC X(06).
009500    10  WRK-ANS002A-MODAL        PIC X(30).
009600    10  WRK-ANS002A-UF           PIC X(02).
009700    10  WRK-ANS002A-RAZAO        PIC X(60).
009800    10  FILLER                   PIC X(03).
009900*----------------------------------------------------------------*
010000*    DESPESA CONSOLIDADA, ENTRADA DESTE LOTE (BOOK ANS003A)
010100*----------------------------------------------------------------*
010200 FD  ANS-CONSOLID-ENT.
010300 01  WRK-ANS003A-REGISTRO.
010400    10  WRK-ANS003A-CNPJ         PIC X(14).
010500    10  WRK-ANS003A-RAZAO        PIC X(60).
010600    10  WRK-ANS003A-ANO          PIC 9(04).
010700    10  WRK-ANS003A-TRIMESTRE    PIC 9(01).
010800    10  WRK-ANS003A-VALOR        PIC S9(13)V99
010900                                 SIGN LEADING SEPARATE.
011000    10  FILLER                   PIC X(02).
011100*----------------------------------------------------------------*
011200*    DESPESA ENRIQUECIDA, SAIDA DO CRUZAMENTO (BOOK ANS004A)
011300*----------------------------------------------------------------*
011400 FD  ANS-ENRIQ-SAI.
011500 01  WRK-ANS004A-REGISTRO.
011600    10  WRK-ANS004A-CNPJ         PIC X(14).
011700    10  WRK-ANS004A-RAZAO        PIC X(60).
011800    10  WRK-ANS004A-ANO          PIC 9(04).
011900    10  WRK-ANS004A-TRIMESTRE    PIC 9(01).
012000    10  WRK-ANS004A-VALOR        PIC S9(13)V99
012100                                 SIGN LEADING SEPARATE.
012200    10  FILLER                   PIC X(02).
012300    10  WRK-ANS004A-REGANS       PIC X(06).
012400    10  WRK-ANS004A-MODAL        PIC X(30).
012500    10  WRK-ANS004A-UF           PIC X(02).
012600*----------------------------------------------------------------*
012700*    DESPESA REJEITADA NA VALIDACAO, COM MOTIVO (BOOK ANS004A)
012800*----------------------------------------------------------------*
012900 FD  ANS-INVALIDO-SAI.
013000 01  WRK-ANS004A-INV-REGISTRO.
013100    10  WRK-INV-CNPJ             PIC X(14).
013200    10  WRK-INV-RAZAO            PIC X(60).
013300    10  WRK-INV-ANO              PIC 9(04).
013400    10  WRK-INV-TRIMESTRE        PIC 9(01).
013500    10  WRK-INV-VALOR            PIC S9(13)V99
013600                                 SIGN LEADING SEPARATE.
013700    10  WRK-INV-MOTIVO           PIC X(64).
013800    10  FILLER                   PIC X(12).
013900*----------------------------------------------------------------*
014000*    RELATORIO DE CADASTROS DUPLICADOS, PERDEDOR DA DEDUPLICACAO
014100*----------------------------------------------------------------*
014200 FD  ANS-DUPLICADO-SAI.
014300 01  WRK-DUP-LINHA.
014400    10  WRK-DUP-CNPJ             PIC X(14).
014500    10  FILLER                   PIC X(02) VALUE SPACES.
014600    10  WRK-DUP-REGANS-OK        PIC X(06).
014700    10  FILLER                   PIC X(02) VALUE SPACES.
014800    10  WRK-DUP-REGANS-FORA      PIC X(06).
014900    10  FILLER                   PIC X(98) VALUE SPACES.
015000*----------------------------------------------------------------*
015100*    RELATORIO DE DESPESAS SEM MATCH NO CADASTRO DE OPERADORAS
015200*----------------------------------------------------------------*
015300 FD  ANS-SEMMATCH-SAI.
015400 01  WRK-SEMMATCH-LINHA.
015500    10  WRK-SEMM-CNPJ            PIC X(14).
015600    10  FILLER                   PIC X(02) VALUE SPACES.
015700    10  WRK-SEMM-RAZAO           PIC X(60).
015800    10  FILLER                   PIC X(02) VALUE SPACES.
015900    10  WRK-SEMM-MOTIVO          PIC X(22).
016000    10  FILLER                   PIC X(32) VALUE SPACES.
016100*================================================================*
016200 WORKING-STORAGE SECTION.
016300*----------------------------------------------------------------*
016400*    INDICADORES DE FIM DE ARQUIVO E DE VALIDADE DO REGISTRO
016500*----------------------------------------------------------------*
016600 77  WRK-FIM-CADASTRO            PIC X(01) VALUE 'N'.
016700     88  FIM-CADASTRO                 VALUE 'S'.
016800 77  WRK-FIM-CONSOLIDADO         PIC X(01) VALUE 'N'.
016900     88  FIM-CONSOLIDADO              VALUE 'S'.
017000 77  WRK-CNPJ-OK                 PIC X(01) VALUE 'N'.
017100     88  CNPJ-OK                      VALUE 'S'.
017200 77  WRK-REGISTRO-VALIDO         PIC X(01) VALUE 'N'.
017300     88  REGISTRO-VALIDO              VALUE 'S'.
017400 77  WRK-ACHOU-CADASTRO          PIC X(01) VALUE 'N'.
017500     88  ACHOU-CADASTRO               VALUE 'S'.
017600*----------------------------------------------------------------*
017700*    AREA DE TRABALHO DA REVALIDACAO DO VALOR CONSOLIDADO
017800*----------------------------------------------------------------*
017900 77  WRK-VALOR-NUM               PIC S9(13)V99
018000                                 SIGN LEADING SEPARATE.
018100 01  WRK-VALOR-NUM-X REDEFINES WRK-VALOR-NUM PIC X(16).
018200*----------------------------------------------------------------*
018300*    AREA DE VERIFICACAO DE FORMATO DO CNPJ ANTES DO MODULO 11
018400*----------------------------------------------------------------*
018500 77  WRK-CNPJ-VERIF               PIC X(14).
018600 01  WRK-CNPJ-VERIF-TAB REDEFINES WRK-CNPJ-VERIF.
018700    10  WRK-CNPJ-VERIF-POS       PIC X(01) OCCURS 14 TIMES.
018800 77  WRK-CNPJ-FORMATO-OK          PIC X(01) VALUE 'N'.
018900     88  CNPJ-FORMATO-OK              VALUE 'S'.
019000 77  WRK-K                        PIC 9(02) COMP VALUE ZERO.
019100*----------------------------------------------------------------*
019200*    MONTAGEM DO MOTIVO DE REJEICAO, UM CODIGO POR REGRA QUEBRADA
019300*----------------------------------------------------------------*
019400 77  WRK-MOTIVO                  PIC X(64) VALUE SPACES.
019500 77  WRK-MOTIVO-NOVO              PIC X(31) VALUE SPACES.
019600 01  WRK-MOTIVO-TAB REDEFINES WRK-MOTIVO.
019700    10  WRK-MOTIVO-POS           PIC X(01) OCCURS 64 TIMES.
019800 77  WRK-POS-BRANCO               PIC 9(02) COMP VALUE ZERO.
019900*----------------------------------------------------------------*
020000*    TABELA EM MEMORIA DO CADASTRO BRUTO, ANTES DA DEDUPLICACAO
020100*----------------------------------------------------------------*
020200 01  WRK-TAB-CADBRUTO.
020300    10  WRK-CADB-ENT OCCURS 5000 TIMES.
020400       15  WRK-CADB-CNPJ         PIC X(14).
020500       15  WRK-CADB-REGANS       PIC X(06).
020600       15  WRK-CADB-MODAL        PIC X(30).
020700       15  WRK-CADB-UF           PIC X(02).
020800       15  WRK-CADB-RAZAO        PIC X(60).
020900       15  FILLER                PIC X(01).
021000 77  WRK-QTD-CADBRUTO             PIC 9(04) COMP VALUE ZERO.
021100*----------------------------------------------------------------*
021200*    TABELA EM MEMORIA DO CADASTRO DEDUPLICADO (UM POR CNPJ)
021300*----------------------------------------------------------------*
021400 01  WRK-TAB-CADASTRO.
021500    10  WRK-CAD-ENT OCCURS 5000 TIMES.
021600       15  WRK-CAD-CNPJ          PIC X(14).
021700       15  WRK-CAD-REGANS        PIC X(06).
021800       15  WRK-CAD-MODAL         PIC X(30).
021900       15  WRK-CAD-UF            PIC X(02).
022000       15  WRK-CAD-RAZAO         PIC X(60).
022100       15  WRK-CAD-COMPLETUDE    PIC 9(01) COMP.
022200       15  FILLER                PIC X(01).
022300 77  WRK-QTD-CADASTRO             PIC 9(04) COMP VALUE ZERO.
022400*----------------------------------------------------------------*
022500*    TABELA EM MEMORIA DOS DUPLICADOS, PARA ORDENAR O RELATORIO
022600*    POR CNPJ/NUMERO DE REGISTRO ANTES DE GRAVAR (CHAMADO 00512)
022700*----------------------------------------------------------------*
022800 01  WRK-TAB-DUPLICADO.
022900    10  WRK-DUPT-ENT OCCURS 5000 TIMES.
023000       15  WRK-DUPT-CNPJ         PIC X(14).
023100       15  WRK-DUPT-REGANS-OK    PIC X(06).
023200       15  WRK-DUPT-REGANS-FORA  PIC X(06).
023300       15  FILLER                PIC X(01).
023400 77  WRK-QTD-DUPLICADO            PIC 9(04) COMP VALUE ZERO.
023500 01  WRK-DUPT-TEMP.
023600    05  WRK-TMP-DUPT-CNPJ         PIC X(14).
023700    05  WRK-TMP-DUPT-REGANS-OK    PIC X(06).
023800    05  WRK-TMP-DUPT-REGANS-FORA  PIC X(06).
023900    05  FILLER                   PIC X(01).
024000*----------------------------------------------------------------*
024100*    SUBSCRITOS E SINALIZADORES DE APOIO A DEDUPLICACAO E JOIN
024200*----------------------------------------------------------------*
024300 77  WRK-I                        PIC 9(04) COMP VALUE ZERO.
024400 77  WRK-J                        PIC 9(04) COMP VALUE ZERO.
024500 77  WRK-M                        PIC 9(04) COMP VALUE ZERO.
024600 77  WRK-N                        PIC 9(04) COMP VALUE ZERO.
024700 77  WRK-POS-CADASTRO             PIC 9(04) COMP VALUE ZERO.
024800 77  WRK-COMPLETUDE-NOVA          PIC 9(01) COMP VALUE ZERO.
024900 77  WRK-REGANS-VENCEDOR          PIC X(06) VALUE SPACES.
025000 77  WRK-REGANS-PERDEDOR          PIC X(06) VALUE SPACES.
025100*================================================================*
025200 PROCEDURE                       DIVISION.
025300*================================================================*
025400
025500*----------------------------------------------------------------*
025600*    PROCESSAMENTO PRINCIPAL
025700*----------------------------------------------------------------*
025800*> cobol-lint CL002 0000-processar
025900 0000-PROCESSAR                  SECTION.
026000*----------------------------------------------------------------*
026100
026200    OPEN INPUT  ANS-CADASTRO-ENT
026300    OPEN OUTPUT ANS-DUPLICADO-SAI
026400
026500    PERFORM 0004-CARREGAR-CADASTRO UNTIL FIM-CADASTRO
026600
026700    CLOSE ANS-CADASTRO-ENT
026800
026900    PERFORM 0005-DEDUPLICAR-CADASTRO VARYING WRK-I FROM 1 BY 1
027000            UNTIL WRK-I GREATER WRK-QTD-CADBRUTO
027100
027200    PERFORM 0005E-ORDENAR-DUPLICADOS
027300
027400    PERFORM 0005I-GRAVAR-DUPLICADOS VARYING WRK-M FROM 1 BY 1
027500            UNTIL WRK-M GREATER WRK-QTD-DUPLICADO
027600
027700    CLOSE ANS-DUPLICADO-SAI
027800
027900    OPEN INPUT  ANS-CONSOLID-ENT
028000    OPEN OUTPUT ANS-ENRIQ-SAI
028100    OPEN OUTPUT ANS-INVALIDO-SAI
028200    OPEN OUTPUT ANS-SEMMATCH-SAI
028300
028400    PERFORM 0001-LER-CONSOLIDADO UNTIL FIM-CONSOLIDADO
028500
028600    CLOSE ANS-CONSOLID-ENT
028700    CLOSE ANS-ENRIQ-SAI
028800    CLOSE ANS-INVALIDO-SAI
028900    CLOSE ANS-SEMMATCH-SAI
029000
029100    PERFORM 9999-FINALIZAR
029200    .
029300*----------------------------------------------------------------*
029400*> cobol-lint CL002 0000-end
029500 0000-END.                       EXIT.
029600*----------------------------------------------------------------*
029700
029800*----------------------------------------------------------------*
029900*    LER UM REGISTRO DO CADASTRO BRUTO E EMPILHAR NA TABELA
030000*----------------------------------------------------------------*
030100 0004-CARREGAR-CADASTRO          SECTION.
030200*----------------------------------------------------------------*
030300
030400    READ ANS-CADASTRO-ENT INTO WRK-ANS002A-REGISTRO
030500       AT END
030600          SET FIM-CADASTRO TO TRUE
030700       NOT AT END
030800          ADD 1 TO WRK-QTD-CADBRUTO
030900          MOVE WRK-ANS002A-CNPJ  TO WRK-CADB-CNPJ   (WRK-QTD-CADBRUTO)
031000          MOVE WRK-ANS002A-REGANS TO
031100                                WRK-CADB-REGANS (WRK-QTD-CADBRUTO)
031200          MOVE WRK-ANS002A-MODAL TO
031300                                WRK-CADB-MODAL  (WRK-QTD-CADBRUTO)
031400          MOVE WRK-ANS002A-UF    TO WRK-CADB-UF    (WRK-QTD-CADBRUTO)
031500          MOVE WRK-ANS002A-RAZAO TO
031600                                WRK-CADB-RAZAO  (WRK-QTD-CADBRUTO)
031700    END-READ
031800    .
031900*----------------------------------------------------------------*
032000*> cobol-lint CL002 0004-end
032100 0004-END.                       EXIT.
032200*----------------------------------------------------------------*
032300
032400*----------------------------------------------------------------*
032500*    DEDUPLICAR O CADASTRO BRUTO PELA COMPLETUDE DO REGISTRO,
032600*    COM EMPATE PELO MENOR NUMERO DE REGISTRO NA ANS
032700*----------------------------------------------------------------*
032800 0005-DEDUPLICAR-CADASTRO        SECTION.
032900*----------------------------------------------------------------*
033000
033100    MOVE 'N'                    TO WRK-ACHOU-CADASTRO
033200    MOVE ZERO                   TO WRK-POS-CADASTRO
033300
033400    PERFORM 0005A-LOCALIZAR-CADASTRO VARYING WRK-J FROM 1 BY 1
033500            UNTIL WRK-J GREATER WRK-QTD-CADASTRO
033600               OR ACHOU-CADASTRO
033700
033800    PERFORM 0005C-CALCULAR-COMPLETUDE
033900
034000    IF NOT ACHOU-CADASTRO
034100       ADD 1                    TO WRK-QTD-CADASTRO
034200       MOVE WRK-CADB-CNPJ   (WRK-I) TO WRK-CAD-CNPJ   (WRK-QTD-CADASTRO)
034300       MOVE WRK-CADB-REGANS (WRK-I) TO
034400                                WRK-CAD-REGANS (WRK-QTD-CADASTRO)
034500       MOVE WRK-CADB-MODAL  (WRK-I) TO
034600                                WRK-CAD-MODAL  (WRK-QTD-CADASTRO)
034700       MOVE WRK-CADB-UF     (WRK-I) TO WRK-CAD-UF     (WRK-QTD-CADASTRO)
034800       MOVE WRK-CADB-RAZAO  (WRK-I) TO
034900                                WRK-CAD-RAZAO  (WRK-QTD-CADASTRO)
035000       MOVE WRK-COMPLETUDE-NOVA TO
035100                                WRK-CAD-COMPLETUDE (WRK-QTD-CADASTRO)
035200    ELSE
035300       PERFORM 0005D-RESOLVER-DUPLICIDADE
035400    END-IF
035500    .
035600*----------------------------------------------------------------*
035700*> cobol-lint CL002 0005-end
035800 0005-END.                       EXIT.
035900*----------------------------------------------------------------*
036000
036100*----------------------------------------------------------------*
036200*    LOCALIZAR O CNPJ DO CADASTRO BRUTO NA TABELA DEDUPLICADA
036300*----------------------------------------------------------------*
036400 0005A-LOCALIZAR-CADASTRO        SECTION.
036500*----------------------------------------------------------------*
036600
036700    IF WRK-CAD-CNPJ (WRK-J) EQUAL WRK-CADB-CNPJ (WRK-I)
036800       SET ACHOU-CADASTRO TO TRUE
036900       MOVE WRK-J                TO WRK-POS-CADASTRO
037000    END-IF
037100    .
037200*----------------------------------------------------------------*
037300*> cobol-lint CL002 0005a-end
037400 0005A-END.                      EXIT.
037500*----------------------------------------------------------------*
037600
037700*----------------------------------------------------------------*
037800*    CALCULAR A COMPLETUDE DO REGISTRO BRUTO ATUAL (0 A 3)
037900*----------------------------------------------------------------*
038000 0005C-CALCULAR-COMPLETUDE       SECTION.
038100*----------------------------------------------------------------*
038200
038300    MOVE ZERO                   TO WRK-COMPLETUDE-NOVA
038400    IF WRK-CADB-REGANS (WRK-I) NOT EQUAL SPACES
038500       ADD 1                    TO WRK-COMPLETUDE-NOVA
038600    END-IF
038700    IF WRK-CADB-MODAL (WRK-I) NOT EQUAL SPACES
038800       ADD 1                    TO WRK-COMPLETUDE-NOVA
038900    END-IF
039000    IF WRK-CADB-UF (WRK-I) NOT EQUAL SPACES
039100       ADD 1                    TO WRK-COMPLETUDE-NOVA
039200    END-IF
039300    .
039400*----------------------------------------------------------------*
039500*> cobol-lint CL002 0005c-end
039600 0005C-END.                      EXIT.
039700*----------------------------------------------------------------*
039800
039900*----------------------------------------------------------------*
040000*    DECIDIR QUEM FICA E QUEM VAI PARA O RELATORIO DE DUPLICADOS
040100*----------------------------------------------------------------*
040200 0005D-RESOLVER-DUPLICIDADE      SECTION.
040300*----------------------------------------------------------------*
040400
040500    IF WRK-COMPLETUDE-NOVA GREATER WRK-CAD-COMPLETUDE (WRK-POS-CADASTRO)
040600       OR (WRK-COMPLETUDE-NOVA EQUAL
040700                                WRK-CAD-COMPLETUDE (WRK-POS-CADASTRO)
040800          AND WRK-CADB-REGANS (WRK-I) LESS
040900                                WRK-CAD-REGANS (WRK-POS-CADASTRO))
041000       MOVE WRK-CADB-REGANS (WRK-I)        TO WRK-REGANS-VENCEDOR
041100       MOVE WRK-CAD-REGANS (WRK-POS-CADASTRO) TO WRK-REGANS-PERDEDOR
041200       MOVE WRK-CADB-CNPJ   (WRK-I) TO WRK-CAD-CNPJ (WRK-POS-CADASTRO)
041300       MOVE WRK-CADB-REGANS (WRK-I) TO
041400                                WRK-CAD-REGANS (WRK-POS-CADASTRO)
041500       MOVE WRK-CADB-MODAL  (WRK-I) TO
041600                                WRK-CAD-MODAL  (WRK-POS-CADASTRO)
041700       MOVE WRK-CADB-UF     (WRK-I) TO WRK-CAD-UF (WRK-POS-CADASTRO)
041800       MOVE WRK-CADB-RAZAO  (WRK-I) TO
041900                                WRK-CAD-RAZAO  (WRK-POS-CADASTRO)
042000       MOVE WRK-COMPLETUDE-NOVA     TO
042100                                WRK-CAD-COMPLETUDE (WRK-POS-CADASTRO)
042200    ELSE
042300       MOVE WRK-CAD-REGANS (WRK-POS-CADASTRO) TO WRK-REGANS-VENCEDOR
042400       MOVE WRK-CADB-REGANS (WRK-I)        TO WRK-REGANS-PERDEDOR
042500    END-IF
042600
042700    ADD 1                       TO WRK-QTD-DUPLICADO
042800    MOVE WRK-CADB-CNPJ (WRK-I)  TO WRK-DUPT-CNPJ (WRK-QTD-DUPLICADO)
042900    MOVE WRK-REGANS-VENCEDOR    TO
043000                             WRK-DUPT-REGANS-OK (WRK-QTD-DUPLICADO)
043100    MOVE WRK-REGANS-PERDEDOR    TO
043200                             WRK-DUPT-REGANS-FORA (WRK-QTD-DUPLICADO)
043300    .
043400*----------------------------------------------------------------*
043500*> cobol-lint CL002 0005d-end
043600 0005D-END.                      EXIT.
043700*----------------------------------------------------------------*
043800
043900*----------------------------------------------------------------*
044000*    ORDENAR A TABELA DE DUPLICADOS POR CNPJ/NUM. REGISTRO ANS
044100*    ANTES DE GRAVAR O RELATORIO (LACO DE BOLHA, CHAMADO 00512)
044200*----------------------------------------------------------------*
044300*> cobol-lint CL002 0005e-ordenar-duplicados
044400 0005E-ORDENAR-DUPLICADOS       SECTION.
044500*----------------------------------------------------------------*
044600
044700    PERFORM 0005F-PASSADA-DUPLICADO VARYING WRK-M FROM 1 BY 1
044800            UNTIL WRK-M GREATER (WRK-QTD-DUPLICADO - 1)
044900    .
045000*----------------------------------------------------------------*
045100*> cobol-lint CL002 0005e-end
045200 0005E-END.                      EXIT.
045300*----------------------------------------------------------------*
045400
045500 0005F-PASSADA-DUPLICADO        SECTION.
045600*----------------------------------------------------------------*
045700
045800    PERFORM 0005G-COMPARAR-PAR-DUP VARYING WRK-N FROM 1 BY 1
045900            UNTIL WRK-N GREATER (WRK-QTD-DUPLICADO - WRK-M)
046000    .
046100*----------------------------------------------------------------*
046200*> cobol-lint CL002 0005f-end
046300 0005F-END.                      EXIT.
046400*----------------------------------------------------------------*
046500
046600 0005G-COMPARAR-PAR-DUP         SECTION.
046700*----------------------------------------------------------------*
046800
046900    IF WRK-DUPT-CNPJ (WRK-N) GREATER WRK-DUPT-CNPJ (WRK-N + 1)
047000       OR (WRK-DUPT-CNPJ (WRK-N) EQUAL WRK-DUPT-CNPJ (WRK-N + 1)
047100          AND WRK-DUPT-REGANS-OK (WRK-N) GREATER
047200                                WRK-DUPT-REGANS-OK (WRK-N + 1))
047300       PERFORM 0005H-TROCAR-DUPLICADO
047400    END-IF
047500    .
047600*----------------------------------------------------------------*
047700*> cobol-lint CL002 0005g-end
047800 0005G-END.                      EXIT.
047900*----------------------------------------------------------------*
048000
048100 0005H-TROCAR-DUPLICADO         SECTION.
048200*----------------------------------------------------------------*
048300
048400    MOVE WRK-DUPT-ENT (WRK-N)     TO WRK-DUPT-TEMP
048500    MOVE WRK-DUPT-ENT (WRK-N + 1) TO WRK-DUPT-ENT (WRK-N)
048600    MOVE WRK-DUPT-TEMP            TO WRK-DUPT-ENT (WRK-N + 1)
048700    .
048800*----------------------------------------------------------------*
048900*> cobol-lint CL002 0005h-end
049000 0005H-END.                      EXIT.
049100*----------------------------------------------------------------*
049200
049300*----------------------------------------------------------------*
049400*    GRAVAR A TABELA DE DUPLICADOS, JA ORDENADA, NO RELATORIO
049500*----------------------------------------------------------------*
049600*> cobol-lint CL002 0005i-gravar-duplicados
049700 0005I-GRAVAR-DUPLICADOS        SECTION.
049800*----------------------------------------------------------------*
049900
050000    MOVE WRK-DUPT-CNPJ        (WRK-M) TO WRK-DUP-CNPJ
050100    MOVE WRK-DUPT-REGANS-OK   (WRK-M) TO WRK-DUP-REGANS-OK
050200    MOVE WRK-DUPT-REGANS-FORA (WRK-M) TO WRK-DUP-REGANS-FORA
050300    WRITE WRK-DUP-LINHA
050400    .
050500*----------------------------------------------------------------*
050600*> cobol-lint CL002 0005i-end
050700 0005I-END.                      EXIT.
050800*----------------------------------------------------------------*
050900
051000*----------------------------------------------------------------*
051100*    LER UM REGISTRO DA DESPESA CONSOLIDADA E VALIDAR/ENRIQUECER
051200*----------------------------------------------------------------*
051300 0001-LER-CONSOLIDADO            SECTION.
051400*----------------------------------------------------------------*
051500
051600    READ ANS-CONSOLID-ENT INTO WRK-ANS003A-REGISTRO
051700       AT END
051800          SET FIM-CONSOLIDADO TO TRUE
051900          GO TO 0001-END
052000    END-READ
052100
052200    PERFORM 0002-VALIDAR-REGISTRO
052300    IF REGISTRO-VALIDO
052400       PERFORM 0007-LOCALIZAR-CADASTRO
052500    ELSE
052600       PERFORM 0003-GRAVAR-INVALIDO
052700    END-IF
052800    .
052900*----------------------------------------------------------------*
053000*> cobol-lint CL002 0001-end
053100 0001-END.                       EXIT.
053200*----------------------------------------------------------------*
053300
053400*----------------------------------------------------------------*
053500*    VALIDAR O CNPJ (MODULO 11), A RAZAO E O VALOR DA DESPESA,
053600*    MONTANDO O MOTIVO DA REJEICAO QUANDO FOR O CASO
053700*----------------------------------------------------------------*
053800 0002-VALIDAR-REGISTRO           SECTION.
053900*----------------------------------------------------------------*
054000
054100    SET REGISTRO-VALIDO TO TRUE
054200    MOVE SPACES                 TO WRK-MOTIVO
054300
054400    MOVE WRK-ANS003A-CNPJ       TO WRK-CNPJ-VERIF
054500    PERFORM 0002A-VERIFICAR-FORMATO-CNPJ VARYING WRK-K FROM 1 BY 1
054600            UNTIL WRK-K GREATER 14
054700
054800    IF CNPJ-FORMATO-OK
054900       CALL 'ANSCNPJ' USING WRK-ANS003A-CNPJ WRK-CNPJ-OK
055000    ELSE
055100       MOVE 'N'                 TO WRK-CNPJ-OK
055200    END-IF
055300
055400    IF NOT CNPJ-OK
055500       MOVE 'N'                 TO WRK-REGISTRO-VALIDO
055600       MOVE 'cnpj_invalido'      TO WRK-MOTIVO-NOVO
055700       PERFORM 0002B-ACRESCENTAR-MOTIVO
055800    END-IF
055900
056000    IF WRK-ANS003A-RAZAO EQUAL SPACES
056100       MOVE 'N'                 TO WRK-REGISTRO-VALIDO
056200       MOVE 'razao_social_vazia' TO WRK-MOTIVO-NOVO
056300       PERFORM 0002B-ACRESCENTAR-MOTIVO
056400    END-IF
056500
056600    MOVE WRK-ANS003A-VALOR       TO WRK-VALOR-NUM
056700    IF WRK-VALOR-NUM NOT GREATER ZERO
056800       MOVE 'N'                 TO WRK-REGISTRO-VALIDO
056900       MOVE 'valor_invalido_ou_nao_positivo' TO WRK-MOTIVO-NOVO
057000       PERFORM 0002B-ACRESCENTAR-MOTIVO
057100    END-IF
057200    .
057300*----------------------------------------------------------------*
057400*> cobol-lint CL002 0002-end
057500 0002-END.                       EXIT.
057600*----------------------------------------------------------------*
057700
057800*----------------------------------------------------------------*
057900*    VERIFICAR SE UMA POSICAO DO CNPJ E UM DIGITO (0-9)
058000*----------------------------------------------------------------*
058100 0002A-VERIFICAR-FORMATO-CNPJ    SECTION.
058200*----------------------------------------------------------------*
058300
058400    IF WRK-K EQUAL 1
058500       SET CNPJ-FORMATO-OK TO TRUE
058600    END-IF
058700
058800    IF WRK-CNPJ-VERIF-POS (WRK-K) LESS '0'
058900       OR WRK-CNPJ-VERIF-POS (WRK-K) GREATER '9'
059000       MOVE 'N'                 TO WRK-CNPJ-FORMATO-OK
059100    END-IF
059200    .
059300*----------------------------------------------------------------*
059400*> cobol-lint CL002 0002a-end
059500 0002A-END.                      EXIT.
059600*----------------------------------------------------------------*
059700
059800*----------------------------------------------------------------*
059900*    ACRESCENTAR UM CODIGO AO MOTIVO DA REJEICAO, SEPARANDO OS
060000*    CODIGOS JA EXISTENTES COM O DELIMITADOR "|"
060100*----------------------------------------------------------------*
060200 0002B-ACRESCENTAR-MOTIVO        SECTION.
060300*----------------------------------------------------------------*
060400
060500    IF WRK-MOTIVO EQUAL SPACES
060600       MOVE WRK-MOTIVO-NOVO      TO WRK-MOTIVO
060700    ELSE
060800       PERFORM 0002D-LOCALIZAR-FIM-MOTIVO
060900       MOVE '|'                  TO WRK-MOTIVO-POS (WRK-POS-BRANCO)
061000       ADD 1                     TO WRK-POS-BRANCO
061100       MOVE WRK-MOTIVO-NOVO      TO WRK-MOTIVO (WRK-POS-BRANCO:)
061200    END-IF
061300    .
061400*----------------------------------------------------------------*
061500*> cobol-lint CL002 0002b-end
061600 0002B-END.                      EXIT.
061700*----------------------------------------------------------------*
061800
061900*----------------------------------------------------------------*
062000*    LOCALIZAR A PRIMEIRA POSICAO EM BRANCO AO FINAL DO MOTIVO
062100*    JA ACUMULADO, RECUANDO DA ULTIMA POSICAO DO CAMPO
062200*----------------------------------------------------------------*
062300 0002D-LOCALIZAR-FIM-MOTIVO      SECTION.
062400*----------------------------------------------------------------*
062500
062600    MOVE 64                     TO WRK-POS-BRANCO
062700
062800    PERFORM 0002E-RECUAR-POSICAO UNTIL WRK-POS-BRANCO EQUAL 1
062900            OR WRK-MOTIVO-POS (WRK-POS-BRANCO) NOT EQUAL SPACE
063000
063100    ADD 1                        TO WRK-POS-BRANCO
063200    .
063300*----------------------------------------------------------------*
063400*> cobol-lint CL002 0002d-end
063500 0002D-END.                      EXIT.
063600*----------------------------------------------------------------*
063700
063800*----------------------------------------------------------------*
063900*    RECUAR UMA POSICAO NA BUSCA DO FIM DO MOTIVO ACUMULADO
064000*----------------------------------------------------------------*
064100 0002E-RECUAR-POSICAO            SECTION.
064200*----------------------------------------------------------------*
064300
064400    SUBTRACT 1                   FROM WRK-POS-BRANCO
064500    .
064600*----------------------------------------------------------------*
064700*> cobol-lint CL002 0002e-end
064800 0002E-END.                      EXIT.
064900*----------------------------------------------------------------*
065000
065100*----------------------------------------------------------------*
065200*    GRAVAR O REGISTRO REJEITADO NO RELATORIO DE INVALIDOS
065300*----------------------------------------------------------------*
065400 0003-GRAVAR-INVALIDO            SECTION.
065500*----------------------------------------------------------------*
065600
065700    MOVE WRK-ANS003A-CNPJ        TO WRK-INV-CNPJ
065800    MOVE WRK-ANS003A-RAZAO       TO WRK-INV-RAZAO
065900    MOVE WRK-ANS003A-ANO         TO WRK-INV-ANO
066000    MOVE WRK-ANS003A-TRIMESTRE   TO WRK-INV-TRIMESTRE
066100    MOVE WRK-ANS003A-VALOR       TO WRK-INV-VALOR
066200    MOVE WRK-MOTIVO               TO WRK-INV-MOTIVO
066300    WRITE WRK-ANS004A-INV-REGISTRO
066400    .
066500*----------------------------------------------------------------*
066600*> cobol-lint CL002 0003-end
066700 0003-END.                       EXIT.
066800*----------------------------------------------------------------*
066900
067000*----------------------------------------------------------------*
067100*    LOCALIZAR O CNPJ DA DESPESA VALIDADA NO CADASTRO DEDUPLICADO
067200*----------------------------------------------------------------*
067300 0007-LOCALIZAR-CADASTRO         SECTION.
067400*----------------------------------------------------------------*
067500
067600    MOVE 'N'                    TO WRK-ACHOU-CADASTRO
067700    MOVE ZERO                   TO WRK-POS-CADASTRO
067800
067900    PERFORM 0007A-COMPARAR-CNPJ VARYING WRK-J FROM 1 BY 1
068000            UNTIL WRK-J GREATER WRK-QTD-CADASTRO
068100               OR ACHOU-CADASTRO
068200
068300    MOVE WRK-ANS003A-CNPJ        TO WRK-ANS004A-CNPJ
068400    MOVE WRK-ANS003A-RAZAO       TO WRK-ANS004A-RAZAO
068500    MOVE WRK-ANS003A-ANO         TO WRK-ANS004A-ANO
068600    MOVE WRK-ANS003A-TRIMESTRE   TO WRK-ANS004A-TRIMESTRE
068700    MOVE WRK-ANS003A-VALOR       TO WRK-ANS004A-VALOR
068800
068900    IF ACHOU-CADASTRO
069000       MOVE WRK-CAD-REGANS (WRK-POS-CADASTRO) TO WRK-ANS004A-REGANS
069100       MOVE WRK-CAD-MODAL  (WRK-POS-CADASTRO) TO WRK-ANS004A-MODAL
069200       MOVE WRK-CAD-UF     (WRK-POS-CADASTRO) TO WRK-ANS004A-UF
069300    ELSE
069400       MOVE SPACES               TO WRK-ANS004A-REGANS
069500       MOVE SPACES               TO WRK-ANS004A-MODAL
069600       MOVE SPACES               TO WRK-ANS004A-UF
069700       PERFORM 0009-GRAVAR-SEM-MATCH
069800    END-IF
069900
070000    PERFORM 0008-GRAVAR-ENRIQUECIDO
070100    .
070200*----------------------------------------------------------------*
070300*> cobol-lint CL002 0007-end
070400 0007-END.                       EXIT.
070500*----------------------------------------------------------------*
070600
070700*----------------------------------------------------------------*
070800*    COMPARAR UM CNPJ DO CADASTRO DEDUPLICADO COM A DESPESA ATUAL
070900*----------------------------------------------------------------*
071000 0007A-COMPARAR-CNPJ             SECTION.
071100*----------------------------------------------------------------*
071200
071300    IF WRK-CAD-CNPJ (WRK-J) EQUAL WRK-ANS003A-CNPJ
071400       SET ACHOU-CADASTRO TO TRUE
071500       MOVE WRK-J                TO WRK-POS-CADASTRO
071600    END-IF
071700    .
071800*----------------------------------------------------------------*
071900*> cobol-lint CL002 0007a-end
072000 0007A-END.                      EXIT.
072100*----------------------------------------------------------------*
072200
072300*----------------------------------------------------------------*
072400*    GRAVAR O REGISTRO ENRIQUECIDO, COM OU SEM MATCH NO CADASTRO
072500*----------------------------------------------------------------*
072600 0008-GRAVAR-ENRIQUECIDO         SECTION.
072700*----------------------------------------------------------------*
072800
072900    WRITE WRK-ANS004A-REGISTRO
073000    .
073100*----------------------------------------------------------------*
073200*> cobol-lint CL002 0008-end
073300 0008-END.                       EXIT.
073400*----------------------------------------------------------------*
073500
073600*----------------------------------------------------------------*
073700*    GRAVAR A DESPESA SEM MATCH NO RELATORIO DE AUDITORIA
073800*----------------------------------------------------------------*
073900 0009-GRAVAR-SEM-MATCH           SECTION.
074000*----------------------------------------------------------------*
074100
074200    MOVE WRK-ANS003A-CNPJ        TO WRK-SEMM-CNPJ
074300    MOVE WRK-ANS003A-RAZAO       TO WRK-SEMM-RAZAO
074400    MOVE 'sem_match_no_cadastro' TO WRK-SEMM-MOTIVO
074500    WRITE WRK-SEMMATCH-LINHA
074600    .
074700*----------------------------------------------------------------*
074800*> cobol-lint CL002 0009-end
074900 0009-END.                       EXIT.
075000*----------------------------------------------------------------*
075100
075200*----------------------------------------------------------------*
075300*    FINALIZAR PROGRAMA
075400*----------------------------------------------------------------*
075500 9999-FINALIZAR                  SECTION.
075600*----------------------------------------------------------------*
075700
075800    STOP RUN
075900    .
076000*----------------------------------------------------------------*
076100*> cobol-lint CL002 9999-end
076200 9999-END.                       EXIT.
076300*----------------------------------------------------------------*
